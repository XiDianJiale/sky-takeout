000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF BRISTOL FOOD SERVICE SYSTEMS  *
000300* ALL RIGHTS RESERVED                                            *
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    DSHUPD.
000700 AUTHOR.        P MCCLURE.
000800 INSTALLATION.  BRISTOL FOOD SERVICE SYSTEMS.
000900 DATE-WRITTEN.  09/20/88.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200*****************************************************************
001300* PROGRAM:  DSHUPD                                               *
001400*                                                                 *
001500* DISH-CATALOG UPDATE-WITH-FLAVORS.  SIBLING OF DSHADD - SAME    *
001600* FLAVOR-GROUP TRANSACTION SHAPE, BUT THE DISH-ID IS ALREADY     *
001700* KNOWN SO WE REWRITE THE DISH-RECORD IN PLACE INSTEAD OF        *
001800* MINTING A NEW ONE.  FLAVORS ARE NEVER DIFFED - EVERY EXISTING  *
001900* FLAVOR ROW FOR THE DISH IS DELETED FIRST, THEN EVERY FLAVOR    *
002000* GROUP SUPPLIED ON THE TRANSACTION IS INSERTED FRESH WITH A NEW *
002100* FLAVOR-ID OFF THE NEXTID CONTROL RECORD.  A TRANSACTION WITH   *
002200* NO FLAVOR GROUPS LEAVES THE DISH WITH ZERO FLAVOR ROWS - THAT  *
002300* IS A VALID, INTENDED OUTCOME, NOT AN ERROR.                    *
002400*                                                                 *
002500* CHANGE LOG                                                     *
002600*   09/20/88  PMCCLUR   ORIG.                                    *
002700*   06/14/94  DSTOUT    CUTOVER TO CCYYMMDD DATES IN THE RUN      *
002800*                       HEADER - TK-0061.                          *
002900*   02/09/99  WLT       Y2K REMEDIATION - RUN-DATE HEADER FIELD   *
003000*                       CARRIES A FULL 4-DIGIT YEAR (W2K-14).     *
003100*   11/20/02  PMCCLUR   ADDED DISH/FLAVOR COUNTS TO THE END-OF-JOB*
003200*                       DISPLAY FOR OPS.                           *
003300*   02/19/14  TQUINT    FLAVOR-GROUP COUNT RAISED FROM 5 TO 10 TO *
003400*                       MATCH DSHADD (REQ TK-0205).                *
003500*   2021-05-14  DSTOUT  REWORKED TO THE SHOP'S PERFORM-THRU/GO TO *
003600*                       ABEND-ROUTINE STANDARD AFTER THE AUDIT OF *
003700*                       BATCH JOBS THAT WERE STOPPING RUN FROM     *
003800*                       DEEP INSIDE A PARAGRAPH WITH NO BREADCRUMB *
003900*                       OF WHERE THEY DIED (REQ TK-0341).           *
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-370.
004400 OBJECT-COMPUTER.  IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100     SELECT DSHUPD-FILE ASSIGN TO DSHUPDIN
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-TRANFILE-STATUS.
005400
005500     SELECT DISH-FILE ASSIGN TO DISHFILE
005600         ORGANIZATION IS RELATIVE
005700         ACCESS MODE IS DYNAMIC
005800         RELATIVE KEY IS WS-DISH-RELKEY
005900         FILE STATUS IS WS-DISHFILE-STATUS.
006000
006100     SELECT FLAVOR-FILE ASSIGN TO FLVRFILE
006200         ORGANIZATION IS RELATIVE
006300         ACCESS MODE IS DYNAMIC
006400         RELATIVE KEY IS WS-FLVR-RELKEY
006500         FILE STATUS IS WS-FLVRFILE-STATUS.
006600
006700     SELECT NEXTID-FILE ASSIGN TO NEXTIDF
006800         ORGANIZATION IS RELATIVE
006900         ACCESS MODE IS DYNAMIC
007000         RELATIVE KEY IS WS-NX-RELKEY
007100         FILE STATUS IS WS-NEXTID-STATUS.
007200
007300     SELECT REPORT-FILE ASSIGN TO DSHUPDRPT
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WS-REPORT-STATUS.
007600
007700*****************************************************************
007800 DATA DIVISION.
007900 FILE SECTION.
008000
008100 FD  DSHUPD-FILE
008200     RECORDING MODE IS F.
008300 01  DSHUPD-TRAN.
008400     05  UT-DISH-ID                  PIC 9(10).
008500     05  UT-DISH-NAME                PIC X(32).
008600     05  UT-CATEGORY-ID              PIC 9(10).
008700     05  UT-PRICE                    PIC S9(6)V9(2).
008800     05  UT-IMAGE                    PIC X(128).
008900     05  UT-DESCRIPTION              PIC X(128).
009000     05  UT-STATUS                   PIC 9(01).
009100     05  UT-FLAVOR-GROUPS OCCURS 10 TIMES.
009200         10  UT-FLAVOR-NAME          PIC X(32).
009300         10  UT-FLAVOR-VALUE         PIC X(128).
009400     05  FILLER                      PIC X(20).
009500 01  DSHUPD-TRAN-DUMP REDEFINES DSHUPD-TRAN
009600                                     PIC X(1937).
009700
009800 FD  DISH-FILE
009900     RECORDING MODE IS F.
010000 COPY DSHREC.
010100
010200 FD  FLAVOR-FILE
010300     RECORDING MODE IS F.
010400 COPY FLVREC.
010500
010600 FD  NEXTID-FILE
010700     RECORDING MODE IS F.
010800 COPY NEXTID.
010900
011000 FD  REPORT-FILE
011100     RECORDING MODE IS F.
011200 01  REPORT-RECORD                   PIC X(80).
011300
011400*****************************************************************
011500 WORKING-STORAGE SECTION.
011600*****************************************************************
011700 01  WS-FILE-STATUSES.
011800     05  WS-TRANFILE-STATUS          PIC X(02) VALUE SPACES.
011900     COPY FSTCODES REPLACING ==:TAG:== BY ==WS-TRANFILE==.
012000     05  WS-DISHFILE-STATUS          PIC X(02) VALUE SPACES.
012100     COPY FSTCODES REPLACING ==:TAG:== BY ==WS-DISHFILE==.
012200     05  WS-FLVRFILE-STATUS          PIC X(02) VALUE SPACES.
012300     COPY FSTCODES REPLACING ==:TAG:== BY ==WS-FLVRFILE==.
012400     05  WS-NEXTID-STATUS            PIC X(02) VALUE SPACES.
012500     COPY FSTCODES REPLACING ==:TAG:== BY ==WS-NEXTID==.
012600     05  WS-REPORT-STATUS            PIC X(02) VALUE SPACES.
012700     COPY FSTCODES REPLACING ==:TAG:== BY ==WS-REPORT==.
012800
012900 01  WS-SWITCHES.
013000     05  WS-TRAN-EOF-SW              PIC X(01) VALUE 'N'.
013100         88  WS-TRAN-EOF                 VALUE 'Y'.
013200     05  WS-FLVR-EOF-SW              PIC X(01) VALUE 'N'.
013300         88  WS-FLVR-EOF                  VALUE 'Y'.
013400
013500 01  WS-RELATIVE-KEYS.
013600     05  WS-DISH-RELKEY              PIC 9(10) COMP VALUE ZERO.
013700     05  WS-FLVR-RELKEY              PIC 9(10) COMP VALUE ZERO.
013800     05  WS-MAX-FLVR-RELKEY          PIC 9(10) COMP VALUE ZERO.
013900     05  WS-NX-RELKEY                PIC 9(02) COMP VALUE 1.
014000
014100 01  WS-DATE-TIME-FIELDS.
014200     05  WS-CURRENT-DATE-TIME.
014300         10  WS-CCYY                 PIC 9(04).
014400         10  WS-CC-MM                PIC 9(02).
014500         10  WS-CC-DD                PIC 9(02).
014600     05  WS-CURR-CCYYMMDD REDEFINES WS-CURRENT-DATE-TIME
014700                                     PIC 9(08).
014800
014900 77  WS-FLVR-SUB                     PIC 9(02) COMP.
015000 77  PARA-NAME                       PIC X(40) VALUE SPACES.
015100
015200 01  WS-WORK-FIELDS.
015300     05  WS-FLVRS-THIS-DISH          PIC 9(02) COMP VALUE ZERO.
015400
015500 01  WS-COUNTERS.
015600     05  WS-TRANS-READ               PIC S9(09) COMP-3 VALUE ZERO.
015700     05  WS-DISHES-UPDATED           PIC S9(09) COMP-3 VALUE ZERO.
015800     05  WS-FLAVORS-DELETED          PIC S9(09) COMP-3 VALUE ZERO.
015900     05  WS-FLAVORS-INSERTED         PIC S9(09) COMP-3 VALUE ZERO.
016000
016100 01  RPT-HEADER-LINE.
016200     05  FILLER                      PIC X(24) VALUE
016300         'DSHUPD DISH-UPDATE RUN  '.
016400     05  FILLER                      PIC X(06) VALUE 'DATE: '.
016500     05  RPT-HDR-CCYY                PIC 9(04).
016600     05  FILLER                      PIC X(01) VALUE '-'.
016700     05  RPT-HDR-MM                  PIC 9(02).
016800     05  FILLER                      PIC X(01) VALUE '-'.
016900     05  RPT-HDR-DD                  PIC 9(02).
017000     05  FILLER                      PIC X(33) VALUE SPACES.
017100 01  RPT-HEADER-LINE-DUMP REDEFINES RPT-HEADER-LINE
017200                                     PIC X(80).
017300
017400 01  RPT-DETAIL-LINE.
017500     05  FILLER                      PIC X(12) VALUE '  DISH-ID: '.
017600     05  RPT-DTL-DISH-ID             PIC Z(9)9.
017700     05  FILLER                      PIC X(09) VALUE '  NAME: '.
017800     05  RPT-DTL-NAME                PIC X(32).
017900     05  FILLER                      PIC X(10) VALUE '  FLAVORS:'.
018000     05  RPT-DTL-FLVR-COUNT          PIC Z9.
018100     05  FILLER                      PIC X(06) VALUE SPACES.
018200
018300 01  RPT-NOT-FOUND-LINE.
018400     05  FILLER                      PIC X(12) VALUE '  DISH-ID: '.
018500     05  RPT-NF-DISH-ID              PIC Z(9)9.
018600     05  FILLER                      PIC X(30) VALUE
018700         ' NOT ON FILE - TRAN SKIPPED  '.
018800     05  FILLER                      PIC X(28) VALUE SPACES.
018900
019000 01  RPT-TOTAL-LINE.
019100     05  FILLER                      PIC X(20) VALUE
019200         'DISHES UPDATED.......'.
019300     05  RPT-TOT-DISHES              PIC ZZZ,ZZZ,ZZ9.
019400     05  FILLER                      PIC X(10) VALUE SPACES.
019500     05  FILLER                      PIC X(20) VALUE
019600         'FLAVOR ROWS REPLACED'.
019700     05  RPT-TOT-FLAVORS             PIC ZZZ,ZZZ,ZZ9.
019800     05  FILLER                      PIC X(10) VALUE SPACES.
019900
020000*****************************************************************
020100 PROCEDURE DIVISION.
020200*****************************************************************
020300
020400 0000-MAIN-LINE.
020500
020600     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
020700     PERFORM 2000-PROCESS-TRANSACTIONS THRU 2000-EXIT
020800         UNTIL WS-TRAN-EOF.
020900     PERFORM 8000-WRITE-TOTALS THRU 8000-EXIT.
021000     PERFORM 9000-TERMINATE THRU 9000-EXIT.
021100
021200     GOBACK.
021300
021400 1000-INITIALIZE.
021500
021600     MOVE '1000-INITIALIZE' TO PARA-NAME.
021700
021800     OPEN INPUT DSHUPD-FILE.
021900     IF NOT WS-TRANFILE-OK
022000         DISPLAY 'DSHUPD - ERROR OPENING TRANSACTION FILE, STATUS: '
022100                 WS-TRANFILE-STATUS
022200         GO TO 9999-ABEND-ROUTINE
022300     END-IF.
022400
022500     OPEN I-O   DISH-FILE.
022600     IF NOT WS-DISHFILE-OK
022700         DISPLAY 'DSHUPD - ERROR OPENING DISH FILE, STATUS: '
022800                 WS-DISHFILE-STATUS
022900         GO TO 9999-ABEND-ROUTINE
023000     END-IF.
023100
023200     OPEN I-O   FLAVOR-FILE.
023300     IF NOT WS-FLVRFILE-OK
023400         DISPLAY 'DSHUPD - ERROR OPENING FLAVOR FILE, STATUS: '
023500                 WS-FLVRFILE-STATUS
023600         GO TO 9999-ABEND-ROUTINE
023700     END-IF.
023800
023900     OPEN I-O   NEXTID-FILE.
024000     IF NOT WS-NEXTID-OK
024100         DISPLAY 'DSHUPD - ERROR OPENING NEXTID FILE, STATUS: '
024200                 WS-NEXTID-STATUS
024300         GO TO 9999-ABEND-ROUTINE
024400     END-IF.
024500
024600     OPEN OUTPUT REPORT-FILE.
024700     IF NOT WS-REPORT-OK
024800         DISPLAY 'DSHUPD - ERROR OPENING REPORT FILE, STATUS: '
024900                 WS-REPORT-STATUS
025000         GO TO 9999-ABEND-ROUTINE
025100     END-IF.
025200
025300     ACCEPT WS-CURRENT-DATE-TIME FROM DATE YYYYMMDD.
025400     MOVE WS-CCYY TO RPT-HDR-CCYY.
025500     MOVE WS-CC-MM TO RPT-HDR-MM.
025600     MOVE WS-CC-DD TO RPT-HDR-DD.
025700     WRITE REPORT-RECORD FROM RPT-HEADER-LINE.
025800     DISPLAY 'DSHUPD - RUN HEADER: ' RPT-HEADER-LINE-DUMP.
025900
026000     PERFORM 2100-READ-TRANSACTION THRU 2100-EXIT.
026100
026200 1000-EXIT.
026300     EXIT.
026400
026500 2000-PROCESS-TRANSACTIONS.
026600
026700     MOVE '2000-PROCESS-TRANSACTIONS' TO PARA-NAME.
026800     ADD 1 TO WS-TRANS-READ.
026900     MOVE UT-DISH-ID TO WS-DISH-RELKEY.
027000
027100     READ DISH-FILE
027200         INVALID KEY
027300             MOVE UT-DISH-ID TO RPT-NF-DISH-ID
027400             WRITE REPORT-RECORD FROM RPT-NOT-FOUND-LINE
027500             DISPLAY 'DSHUPD - DISH NOT FOUND: ' DSHUPD-TRAN-DUMP
027600         NOT INVALID KEY
027700             PERFORM 2200-REWRITE-DISH THRU 2200-EXIT
027800             PERFORM 3000-REPLACE-FLAVORS THRU 3000-EXIT
027900     END-READ.
028000
028100     PERFORM 2100-READ-TRANSACTION THRU 2100-EXIT.
028200
028300 2000-EXIT.
028400     EXIT.
028500
028600 2100-READ-TRANSACTION.
028700
028800     READ DSHUPD-FILE
028900         AT END
029000             MOVE 'Y' TO WS-TRAN-EOF-SW
029100     END-READ.
029200
029300 2100-EXIT.
029400     EXIT.
029500
029600 2200-REWRITE-DISH.
029700
029800     MOVE ZERO TO WS-FLVRS-THIS-DISH.
029900
030000     MOVE UT-DISH-NAME     TO DISH-NAME.
030100     MOVE UT-CATEGORY-ID   TO DISH-CATEGORY-ID.
030200     MOVE UT-PRICE         TO DISH-PRICE.
030300     MOVE UT-IMAGE         TO DISH-IMAGE.
030400     MOVE UT-DESCRIPTION   TO DISH-DESCRIPTION.
030500     MOVE UT-STATUS        TO DISH-STATUS.
030600
030700     REWRITE DISH-RECORD
030800         INVALID KEY
030900             DISPLAY 'DSHUPD - REWRITE FAILED FOR DISH-ID: '
031000                     UT-DISH-ID
031100         NOT INVALID KEY
031200             ADD 1 TO WS-DISHES-UPDATED
031300     END-REWRITE.
031400
031500 2200-EXIT.
031600     EXIT.
031700
031800 3000-REPLACE-FLAVORS.
031900
032000     PERFORM 3100-DELETE-EXISTING-FLAVORS THRU 3100-EXIT.
032100     PERFORM 3200-INSERT-REPLACEMENT-FLAVORS THRU 3200-EXIT
032200         VARYING WS-FLVR-SUB FROM 1 BY 1
032300             UNTIL WS-FLVR-SUB > 10.
032400
032500     MOVE UT-DISH-ID          TO RPT-DTL-DISH-ID.
032600     MOVE UT-DISH-NAME        TO RPT-DTL-NAME.
032700     MOVE WS-FLVRS-THIS-DISH  TO RPT-DTL-FLVR-COUNT.
032800     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.
032900
033000 3000-EXIT.
033100     EXIT.
033200
033300 3100-DELETE-EXISTING-FLAVORS.
033400
033500     MOVE ZERO TO WS-MAX-FLVR-RELKEY.
033600     MOVE 1    TO WS-FLVR-RELKEY.
033700
033800     START FLAVOR-FILE KEY IS NOT LESS THAN WS-FLVR-RELKEY
033900         INVALID KEY
034000             MOVE 'Y' TO WS-FLVR-EOF-SW.
034100
034200     PERFORM 3110-FIND-MAX-FLVR-RELKEY THRU 3110-EXIT
034300         UNTIL WS-FLVR-EOF.
034400
034500     MOVE 'N' TO WS-FLVR-EOF-SW.
034600     MOVE 1   TO WS-FLVR-RELKEY.
034700
034800     PERFORM 3120-DELETE-ONE-FLAVOR-SLOT THRU 3120-EXIT
034900         UNTIL WS-FLVR-RELKEY > WS-MAX-FLVR-RELKEY.
035000
035100 3100-EXIT.
035200     EXIT.
035300
035400 3110-FIND-MAX-FLVR-RELKEY.
035500
035600     READ FLAVOR-FILE NEXT RECORD
035700         AT END
035800             MOVE 'Y' TO WS-FLVR-EOF-SW
035900         NOT AT END
036000             MOVE WS-FLVR-RELKEY TO WS-MAX-FLVR-RELKEY
036100     END-READ.
036200
036300 3110-EXIT.
036400     EXIT.
036500
036600 3120-DELETE-ONE-FLAVOR-SLOT.
036700
036800     READ FLAVOR-FILE
036900         INVALID KEY
037000             CONTINUE
037100         NOT INVALID KEY
037200             IF FLAVOR-DISH-ID = UT-DISH-ID
037300                 DELETE FLAVOR-FILE
037400                     INVALID KEY
037500                         DISPLAY 'DSHUPD - DELETE FAILED, FLAVOR-ID: '
037600                                 FLAVOR-ID
037700                     NOT INVALID KEY
037800                         ADD 1 TO WS-FLAVORS-DELETED
037900                 END-DELETE
038000             END-IF
038100     END-READ.
038200
038300     ADD 1 TO WS-FLVR-RELKEY.
038400
038500 3120-EXIT.
038600     EXIT.
038700
038800 3200-INSERT-REPLACEMENT-FLAVORS.
038900
039000     IF UT-FLAVOR-NAME(WS-FLVR-SUB) NOT = SPACES
039100         PERFORM 3210-INSERT-ONE-FLAVOR THRU 3210-EXIT
039200     END-IF.
039300
039400 3200-EXIT.
039500     EXIT.
039600
039700 3210-INSERT-ONE-FLAVOR.
039800
039900     PERFORM 3220-FIND-OPEN-FLVR-RELKEY THRU 3220-EXIT.
040000     PERFORM 3230-GET-NEXT-FLAVOR-ID THRU 3230-EXIT.
040100
040200     MOVE NX-NEXT-FLAVOR-ID              TO FLAVOR-ID.
040300     MOVE UT-DISH-ID                     TO FLAVOR-DISH-ID.
040400     MOVE UT-FLAVOR-NAME(WS-FLVR-SUB)    TO FLAVOR-NAME.
040500     MOVE UT-FLAVOR-VALUE(WS-FLVR-SUB)   TO FLAVOR-VALUE.
040600
040700     WRITE FLAVOR-RECORD
040800         INVALID KEY
040900             DISPLAY 'DSHUPD - WRITE FAILED FOR FLAVOR-ID: '
041000                     NX-NEXT-FLAVOR-ID
041100         NOT INVALID KEY
041200             ADD 1 TO WS-FLAVORS-INSERTED
041300             ADD 1 TO WS-FLVRS-THIS-DISH
041400     END-WRITE.
041500
041600 3210-EXIT.
041700     EXIT.
041800
041900 3220-FIND-OPEN-FLVR-RELKEY.
042000
042100     MOVE ZERO TO WS-MAX-FLVR-RELKEY.
042200     MOVE 1    TO WS-FLVR-RELKEY.
042300
042400     START FLAVOR-FILE KEY IS NOT LESS THAN WS-FLVR-RELKEY
042500         INVALID KEY
042600             MOVE 'Y' TO WS-FLVR-EOF-SW.
042700
042800     PERFORM 3110-FIND-MAX-FLVR-RELKEY THRU 3110-EXIT
042900         UNTIL WS-FLVR-EOF.
043000
043100     MOVE 'N' TO WS-FLVR-EOF-SW.
043200     ADD 1 TO WS-MAX-FLVR-RELKEY.
043300     MOVE WS-MAX-FLVR-RELKEY TO WS-FLVR-RELKEY.
043400
043500 3220-EXIT.
043600     EXIT.
043700
043800 3230-GET-NEXT-FLAVOR-ID.
043900
044000     MOVE 1 TO WS-NX-RELKEY.
044100     READ NEXTID-FILE
044200         INVALID KEY
044300             DISPLAY 'DSHUPD - CANNOT READ NEXTID CONTROL RECORD'
044400             GO TO 9999-ABEND-ROUTINE
044500     END-READ.
044600
044700     ADD 1 TO NX-NEXT-FLAVOR-ID.
044800
044900     REWRITE NEXTID-RECORD
045000         INVALID KEY
045100             DISPLAY 'DSHUPD - CANNOT REWRITE NEXTID CONTROL RECORD'
045200             GO TO 9999-ABEND-ROUTINE
045300     END-REWRITE.
045400
045500 3230-EXIT.
045600     EXIT.
045700
045800 8000-WRITE-TOTALS.
045900
046000     MOVE '8000-WRITE-TOTALS' TO PARA-NAME.
046100     MOVE WS-DISHES-UPDATED   TO RPT-TOT-DISHES.
046200     MOVE WS-FLAVORS-INSERTED TO RPT-TOT-FLAVORS.
046300     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE.
046400
046500     DISPLAY 'DSHUPD - TRANSACTIONS READ: ' WS-TRANS-READ.
046600     DISPLAY 'DSHUPD - DISHES UPDATED:    ' WS-DISHES-UPDATED.
046700     DISPLAY 'DSHUPD - FLAVORS DELETED:   ' WS-FLAVORS-DELETED.
046800     DISPLAY 'DSHUPD - FLAVORS INSERTED:  ' WS-FLAVORS-INSERTED.
046900
047000 8000-EXIT.
047100     EXIT.
047200
047300 9000-TERMINATE.
047400
047500     MOVE '9000-TERMINATE' TO PARA-NAME.
047600     CLOSE DSHUPD-FILE.
047700     CLOSE DISH-FILE.
047800     CLOSE FLAVOR-FILE.
047900     CLOSE NEXTID-FILE.
048000     CLOSE REPORT-FILE.
048100
048200 9000-EXIT.
048300     EXIT.
048400
048500 9999-ABEND-ROUTINE.
048600
048700     DISPLAY 'DSHUPD - ABEND IN PARAGRAPH: ' PARA-NAME.
048800     MOVE 16 TO RETURN-CODE.
048900     GOBACK.
