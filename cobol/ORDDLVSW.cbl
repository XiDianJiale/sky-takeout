000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF BRISTOL FOOD SERVICE SYSTEMS  *
000300* ALL RIGHTS RESERVED                                            *
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    ORDDLVSW.
000700 AUTHOR.        R SANTOS.
000800 INSTALLATION.  BRISTOL FOOD SERVICE SYSTEMS.
000900 DATE-WRITTEN.  05/02/88.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200*****************************************************************
001300* PROGRAM:  ORDDLVSW                                             *
001400*                                                                 *
001500* READS THE ORDERS MASTER AND FORCE-COMPLETES EVERY ORDER STILL  *
001600* SHOWING DELIVERY-IN-PROGRESS MORE THAN 60 MINUTES AFTER IT WAS *
001700* PLACED - THE DRIVER NEVER MARKED IT DELIVERED, SO THE SYSTEM   *
001800* CLOSES IT OUT FOR HIM.  COMPANION TO ORDTMOUT, WHICH DOES THE  *
001900* SAME SWEEP SHAPE FOR STALE PENDING-PAYMENT ORDERS.  RUN THIS   *
002000* STEP AS OFTEN AS THE JOB SCHEDULE CALLS FOR.                   *
002100*                                                                 *
002200* NOTE - THE CANCEL-REASON/CANCEL-TIME FIELDS GET STAMPED HERE   *
002300* EVEN THOUGH THE ORDER IS BEING MARKED COMPLETED, NOT CANCELLED.*
002400* THAT LOOKS WRONG BUT IT IS HOW THE ON-LINE SIDE HAS ALWAYS     *
002500* DONE IT (SEE ORD ON-LINE MODULE, SAME COPY-PASTE) - THIS PORT  *
002600* MATCHES IT RATHER THAN SECOND-GUESS PRODUCTION BEHAVIOR THAT   *
002700* NOBODY HAS ASKED US TO CHANGE.                                 *
002800*                                                                 *
002900* CHANGE LOG                                                     *
003000*   05/02/88  RSANTOS   ORIG - CLONED FROM ORDTMOUT'S SWEEP      *
003100*                       SHAPE, 60-MINUTE CUTOFF INSTEAD OF 15,   *
003200*                       DELIVERY-IN-PROGRESS TO COMPLETED        *
003300*                       INSTEAD OF PENDING-PAYMENT TO CANCELLED. *
003400*   09/02/91  RSANTOS   ORDERS FILE CONVERTED FROM SEQUENTIAL TO *
003500*                       RELATIVE - SAME CONVERSION AS ORDTMOUT,  *
003600*                       SAME RELEASE.                            *
003700*   06/14/94  DSTOUT    CUTOVER TO CCYYMMDD DATES (WAS YYMMDD) - *
003800*                       SEE W2K PROJECT PLAN TK-0061.             *
003900*   02/09/99  WLT       Y2K REMEDIATION - CENTURY WINDOW CHECK   *
004000*                       ON THE ACCEPT-FROM-DATE CENTURY BYTE;     *
004100*                       CUTOFF ARITHMETIC NOW CARRIES A FULL      *
004200*                       4-DIGIT YEAR THROUGHOUT (PROJECT W2K-14).*
004300*   11/20/02  RSANTOS   ADDED TRAN COUNT TO THE END-OF-JOB        *
004400*                       DISPLAY - OPS ASKED FOR A QUICK SANITY    *
004500*                       CHECK WITHOUT GREPPING THE JOB LOG.       *
004600*   03/17/05  TQUINT    CONFIRMED CANCEL-REASON/CANCEL-TIME       *
004700*                       STAMPING ON COMPLETE IS INTENTIONAL PER   *
004800*                       ORD ON-LINE MODULE - DO NOT "FIX" (REQ    *
004900*                       TK-0288, HELP DESK TICKET FROM DISPATCH). *
005000*   2021-05-14  DSTOUT  REWORKED TO THE SHOP'S PERFORM-THRU/GO TO *
005100*                       ABEND-ROUTINE STANDARD AFTER THE AUDIT OF *
005200*                       BATCH JOBS THAT WERE STOPPING RUN FROM     *
005300*                       DEEP INSIDE A PARAGRAPH WITH NO BREADCRUMB *
005400*                       OF WHERE THEY DIED (REQ TK-0341).           *
005500*****************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.  IBM-370.
005900 OBJECT-COMPUTER.  IBM-370.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500
006600     SELECT ORDERS-FILE ASSIGN TO ORDFILE
006700         ORGANIZATION IS RELATIVE
006800         ACCESS MODE IS DYNAMIC
006900         RELATIVE KEY IS WS-ORD-RELKEY
007000         FILE STATUS IS WS-ORDFILE-STATUS.
007100
007200     SELECT REPORT-FILE ASSIGN TO DLVSWRPT
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-REPORT-STATUS.
007500
007600*****************************************************************
007700 DATA DIVISION.
007800 FILE SECTION.
007900
008000 FD  ORDERS-FILE
008100     RECORDING MODE IS F.
008200 COPY ORDREC.
008300
008400 FD  REPORT-FILE
008500     RECORDING MODE IS F.
008600 01  REPORT-RECORD                   PIC X(80).
008700
008800*****************************************************************
008900 WORKING-STORAGE SECTION.
009000*****************************************************************
009100 01  WS-FILE-STATUSES.
009200     05  WS-ORDFILE-STATUS           PIC X(02) VALUE SPACES.
009300     COPY FSTCODES REPLACING ==:TAG:== BY ==WS-ORDFILE==.
009400     05  WS-REPORT-STATUS            PIC X(02) VALUE SPACES.
009500     COPY FSTCODES REPLACING ==:TAG:== BY ==WS-REPORT==.
009600
009700 01  WS-SWITCHES.
009800     05  WS-ORDERS-EOF-SW            PIC X(01) VALUE 'N'.
009900         88  WS-ORDERS-EOF               VALUE 'Y'.
010000
010100 01  WS-RELATIVE-KEYS.
010200     05  WS-ORD-RELKEY               PIC 9(10) COMP VALUE ZERO.
010300     05  WS-MAX-RELKEY               PIC 9(10) COMP VALUE ZERO.
010400
010500 01  WS-DATE-TIME-FIELDS.
010600     05  WS-CURRENT-DATE-TIME.
010700         10  WS-CURR-CENTURY         PIC 9(02).
010800         10  WS-CURR-YEAR-OF-CEN     PIC 9(02).
010900         10  WS-CURR-MONTH           PIC 9(02).
011000         10  WS-CURR-DAY             PIC 9(02).
011100     05  WS-CURR-CCYYMMDD REDEFINES WS-CURRENT-DATE-TIME.
011200         10  WS-CCYY                 PIC 9(04).
011300         10  WS-CC-MM                PIC 9(02).
011400         10  WS-CC-DD                PIC 9(02).
011500     05  WS-NOW-DATE                 PIC 9(08).
011600     05  WS-NOW-DATE-PARTS REDEFINES WS-NOW-DATE.
011700         10  WS-NOW-CCYY             PIC 9(04).
011800         10  WS-NOW-MM               PIC 9(02).
011900         10  WS-NOW-DD               PIC 9(02).
012000     05  WS-NOW-TOD                  PIC 9(06).
012100     05  WS-NOW-TOD-PARTS REDEFINES WS-NOW-TOD.
012200         10  WS-NOW-HH               PIC 9(02).
012300         10  WS-NOW-MN               PIC 9(02).
012400         10  WS-NOW-SS               PIC 9(02).
012500     05  WS-NOW-MINUTES-COMP         PIC S9(09) COMP.
012600     05  WS-CUTOFF-MINUTES-COMP      PIC S9(09) COMP.
012700     05  WS-ORDER-MINUTES-COMP       PIC S9(09) COMP.
012800     05  WS-MINUTES-SINCE-ORDER      PIC S9(09) COMP.
012900
013000 77  PARA-NAME                       PIC X(40) VALUE SPACES.
013100
013200 01  WS-COUNTERS.
013300     05  WS-RECS-READ                PIC S9(09) COMP-3 VALUE ZERO.
013400     05  WS-ORDS-ELIGIBLE            PIC S9(09) COMP-3 VALUE ZERO.
013500     05  WS-ORDS-COMPLETED           PIC S9(09) COMP-3 VALUE ZERO.
013600
013700 01  WS-CANCEL-REASON-LIT            PIC X(64) VALUE
013800     '订单超时，系统自动取消'.
013900
014000 01  RPT-HEADER-LINE.
014100     05  FILLER                      PIC X(24) VALUE
014200         'ORDDLVSW DELIVERY SWEEP '.
014300     05  FILLER                      PIC X(06) VALUE 'DATE: '.
014400     05  RPT-HDR-CCYY                PIC 9(04).
014500     05  FILLER                      PIC X(01) VALUE '-'.
014600     05  RPT-HDR-MM                  PIC 9(02).
014700     05  FILLER                      PIC X(01) VALUE '-'.
014800     05  RPT-HDR-DD                  PIC 9(02).
014900     05  FILLER                      PIC X(06) VALUE ' TIME:'.
015000     05  RPT-HDR-HH                  PIC 9(02).
015100     05  FILLER                      PIC X(01) VALUE ':'.
015200     05  RPT-HDR-MN                  PIC 9(02).
015300     05  FILLER                      PIC X(01) VALUE ':'.
015400     05  RPT-HDR-SS                  PIC 9(02).
015500     05  FILLER                      PIC X(29) VALUE SPACES.
015600
015700 01  RPT-DETAIL-LINE.
015800     05  FILLER                      PIC X(14) VALUE
015900         '  COMPLETED - '.
016000     05  RPT-DTL-ORD-ID              PIC Z(9)9.
016100     05  FILLER                      PIC X(10) VALUE '  PLACED: '.
016200     05  RPT-DTL-ORD-DATE            PIC 9(08).
016300     05  FILLER                      PIC X(01) VALUE SPACE.
016400     05  RPT-DTL-ORD-TOD             PIC 9(06).
016500     05  FILLER                      PIC X(31) VALUE SPACES.
016600
016700 01  RPT-TOTAL-LINE.
016800     05  FILLER                      PIC X(20) VALUE
016900         'RECORDS READ ......'.
017000     05  RPT-TOT-READ                PIC ZZZ,ZZZ,ZZ9.
017100     05  FILLER                      PIC X(10) VALUE SPACES.
017200     05  FILLER                      PIC X(20) VALUE
017300         'ORDERS COMPLETED ...'.
017400     05  RPT-TOT-COMPLT              PIC ZZZ,ZZZ,ZZ9.
017500     05  FILLER                      PIC X(10) VALUE SPACES.
017600
017700*****************************************************************
017800 PROCEDURE DIVISION.
017900*****************************************************************
018000
018100 0000-MAIN-LINE.
018200
018300     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
018400     PERFORM 2000-SWEEP-ORDERS THRU 2000-EXIT
018500         UNTIL WS-ORDERS-EOF.
018600     PERFORM 8000-WRITE-TOTALS THRU 8000-EXIT.
018700     PERFORM 9000-TERMINATE THRU 9000-EXIT.
018800
018900     GOBACK.
019000
019100 1000-INITIALIZE.
019200
019300     MOVE '1000-INITIALIZE' TO PARA-NAME.
019400     OPEN I-O   ORDERS-FILE.
019500     IF NOT WS-ORDFILE-OK
019600         DISPLAY 'ORDDLVSW - ERROR OPENING ORDERS FILE, STATUS: '
019700                 WS-ORDFILE-STATUS
019800         GO TO 9999-ABEND-ROUTINE
019900     END-IF.
020000
020100     OPEN OUTPUT REPORT-FILE.
020200     IF NOT WS-REPORT-OK
020300         DISPLAY 'ORDDLVSW - ERROR OPENING REPORT FILE, STATUS: '
020400                 WS-REPORT-STATUS
020500         GO TO 9999-ABEND-ROUTINE
020600     END-IF.
020700
020800     ACCEPT WS-CURRENT-DATE-TIME FROM DATE YYYYMMDD.
020900     ACCEPT WS-NOW-TOD FROM TIME.
021000     MOVE WS-CCYY  TO WS-NOW-DATE(1:4).
021100     MOVE WS-CC-MM TO WS-NOW-DATE(5:2).
021200     MOVE WS-CC-DD TO WS-NOW-DATE(7:2).
021300
021400     COMPUTE WS-NOW-MINUTES-COMP =
021500         (WS-CCYY * 525600) + (WS-CC-MM * 43800) + (WS-CC-DD * 1440)
021600         + (WS-NOW-TOD(1:2) * 60) + WS-NOW-TOD(3:2).
021700
021800     COMPUTE WS-CUTOFF-MINUTES-COMP = WS-NOW-MINUTES-COMP - 60.
021900
022000     MOVE WS-NOW-CCYY TO RPT-HDR-CCYY.
022100     MOVE WS-NOW-MM   TO RPT-HDR-MM.
022200     MOVE WS-NOW-DD   TO RPT-HDR-DD.
022300     MOVE WS-NOW-HH   TO RPT-HDR-HH.
022400     MOVE WS-NOW-MN   TO RPT-HDR-MN.
022500     MOVE WS-NOW-SS   TO RPT-HDR-SS.
022600     WRITE REPORT-RECORD FROM RPT-HEADER-LINE.
022700
022800     PERFORM 1100-FIND-MAX-RELKEY THRU 1100-EXIT.
022900
023000 1000-EXIT.
023100     EXIT.
023200
023300 1100-FIND-MAX-RELKEY.
023400
023500     MOVE ZERO TO WS-MAX-RELKEY.
023600     MOVE 1    TO WS-ORD-RELKEY.
023700
023800     START ORDERS-FILE KEY IS NOT LESS THAN WS-ORD-RELKEY
023900         INVALID KEY
024000             MOVE 'Y' TO WS-ORDERS-EOF-SW.
024100
024200     PERFORM 1110-SCAN-FOR-MAX-RELKEY THRU 1110-EXIT
024300         UNTIL WS-ORDERS-EOF.
024400
024500     MOVE 'N' TO WS-ORDERS-EOF-SW.
024600
024700 1100-EXIT.
024800     EXIT.
024900
025000 1110-SCAN-FOR-MAX-RELKEY.
025100
025200     READ ORDERS-FILE NEXT RECORD
025300         AT END
025400             MOVE 'Y' TO WS-ORDERS-EOF-SW
025500         NOT AT END
025600             MOVE WS-ORD-RELKEY TO WS-MAX-RELKEY
025700     END-READ.
025800
025900 1110-EXIT.
026000     EXIT.
026100
026200 2000-SWEEP-ORDERS.
026300
026400     MOVE '2000-SWEEP-ORDERS' TO PARA-NAME.
026500     ADD 1 TO WS-ORD-RELKEY.
026600
026700     IF WS-ORD-RELKEY > WS-MAX-RELKEY
026800         MOVE 'Y' TO WS-ORDERS-EOF-SW
026900     ELSE
027000         READ ORDERS-FILE
027100             INVALID KEY
027200                 CONTINUE
027300             NOT INVALID KEY
027400                 ADD 1 TO WS-RECS-READ
027500                 PERFORM 2100-EVALUATE-ORDER THRU 2100-EXIT
027600         END-READ
027700     END-IF.
027800
027900 2000-EXIT.
028000     EXIT.
028100
028200 2100-EVALUATE-ORDER.
028300
028400     IF ORD-DELIVERY-IN-PROGRESS
028500         COMPUTE WS-ORDER-MINUTES-COMP =
028600             (ORD-ORDER-DATE(1:4) * 525600)
028700             + (ORD-ORDER-DATE(5:2) * 43800)
028800             + (ORD-ORDER-DATE(7:2) * 1440)
028900             + (ORD-ORDER-TIME-OF-DAY(1:2) * 60)
029000             + ORD-ORDER-TIME-OF-DAY(3:2)
029100         COMPUTE WS-MINUTES-SINCE-ORDER =
029200             WS-NOW-MINUTES-COMP - WS-ORDER-MINUTES-COMP
029300         ADD 1 TO WS-ORDS-ELIGIBLE
029400         IF WS-ORDER-MINUTES-COMP < WS-CUTOFF-MINUTES-COMP
029500             PERFORM 2200-COMPLETE-ORDER THRU 2200-EXIT
029600         END-IF
029700     END-IF.
029800
029900 2100-EXIT.
030000     EXIT.
030100
030200 2200-COMPLETE-ORDER.
030300
030400     SET ORD-COMPLETED        TO TRUE.
030500     MOVE WS-CANCEL-REASON-LIT TO ORD-CANCEL-REASON.
030600     MOVE WS-NOW-DATE         TO ORD-CANCEL-DATE.
030700     MOVE WS-NOW-TOD          TO ORD-CANCEL-TOD.
030800
030900     REWRITE ORDERS-RECORD
031000         INVALID KEY
031100             DISPLAY 'ORDDLVSW - REWRITE FAILED FOR ORD-ID: ' ORD-ID
031200         NOT INVALID KEY
031300             ADD 1 TO WS-ORDS-COMPLETED
031400             MOVE ORD-ID          TO RPT-DTL-ORD-ID
031500             MOVE ORD-ORDER-DATE  TO RPT-DTL-ORD-DATE
031600             MOVE ORD-ORDER-TIME-OF-DAY TO RPT-DTL-ORD-TOD
031700             WRITE REPORT-RECORD FROM RPT-DETAIL-LINE
031800     END-REWRITE.
031900
032000 2200-EXIT.
032100     EXIT.
032200
032300 8000-WRITE-TOTALS.
032400
032500     MOVE '8000-WRITE-TOTALS' TO PARA-NAME.
032600     MOVE WS-RECS-READ      TO RPT-TOT-READ.
032700     MOVE WS-ORDS-COMPLETED TO RPT-TOT-COMPLT.
032800     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE.
032900
033000     DISPLAY 'ORDDLVSW - RECORDS READ:      ' WS-RECS-READ.
033100     DISPLAY 'ORDDLVSW - ORDERS COMPLETED:  ' WS-ORDS-COMPLETED.
033200
033300 8000-EXIT.
033400     EXIT.
033500
033600 9000-TERMINATE.
033700
033800     MOVE '9000-TERMINATE' TO PARA-NAME.
033900     CLOSE ORDERS-FILE.
034000     CLOSE REPORT-FILE.
034100
034200 9000-EXIT.
034300     EXIT.
034400
034500 9999-ABEND-ROUTINE.
034600
034700     DISPLAY 'ORDDLVSW - ABEND IN PARAGRAPH: ' PARA-NAME.
034800     MOVE 16 TO RETURN-CODE.
034900     GOBACK.
