000100*****************************************************************
000200* NEXTID.CPY                                                    *
000300* HIGH-WATER-MARK CONTROL RECORD - QUIKSERVE BATCH SLICE         *
000400* ONE PHYSICAL RECORD, ALWAYS AT RELATIVE SLOT 1 OF THE NEXTID   *
000500* FILE.  EVERY PROGRAM THAT MANUFACTURES A NEW SURROGATE KEY     *
000600* (DSHADD FOR DISH-ID/FLAVOR-ID, DSHUPD FOR FLAVOR-ID, CRTADD    *
000700* FOR CART-ID) OPENS THIS FILE I-O, READS THE COUNTER, ADDS 1,   *
000800* REWRITES IT, AND USES THE NEW VALUE AS THE KEY OF THE ROW IT   *
000900* IS ABOUT TO WRITE - THE SHOP'S STAND-IN FOR A DBMS IDENTITY     *
001000* COLUMN.  COUNTERS BEYOND DISH/FLAVOR/CART RIDE ALONG ON THE     *
001100* SAME ROW FOR THE ONLINE SIDE'S BENEFIT, EVEN THOUGH THIS       *
001200* BATCH SLICE ONLY BUMPS THE FIRST THREE.                        *
001300*                                                                *
001400* MAINTENANCE                                                    *
001500*   2013-05-06  RSANTOS   ORIG.                                  *
001600*   2015-03-17  TQUINT    ADDED NX-NEXT-ORDER-ID AND NX-NEXT-    *
001700*                         USER-ID SO THE ONLINE APPLICATION      *
001800*                         COULD SHARE THIS CONTROL RECORD        *
001900*                         INSTEAD OF KEEPING ITS OWN COUNTER      *
002000*                         FILE (REQ TK-0201).                     *
002100*   2019-08-29  PMCCLUR   ADDED NX-NEXT-ADDRESS-ID, NX-NEXT-     *
002200*                         CATEGORY-ID, NX-NEXT-SETMEAL-ID AND    *
002300*                         NX-NEXT-EMPLOYEE-ID - ROUNDING OUT     *
002400*                         EVERY SURROGATE KEY IN THE SYSTEM ON   *
002500*                         ONE RECORD (REQ TK-0322).               *
002600*   2023-02-08  DSTOUT    ADDED NX-LAST-RESET-DATE, NX-LAST-     *
002700*                         UPDATE TIMESTAMP AND NX-UPDATE-COUNT   *
002800*                         FOR THE CONTROL-RECORD AUDIT TRAIL     *
002900*                         AFTER THE YEAR-END COUNTER RESET       *
003000*                         INCIDENT (REQ TK-0368).                 *
003100*****************************************************************
003200 01  NEXTID-RECORD.
003300     05  NX-SLOT                     PIC 9(02).
003400     05  NX-COUNTERS.
003500         10  NX-NEXT-DISH-ID         PIC S9(10) COMP-3.
003600         10  NX-NEXT-FLAVOR-ID       PIC S9(10) COMP-3.
003700         10  NX-NEXT-CART-ID         PIC S9(10) COMP-3.
003800         10  NX-NEXT-ORDER-ID        PIC S9(10) COMP-3.
003900         10  NX-NEXT-USER-ID         PIC S9(10) COMP-3.
004000         10  NX-NEXT-ADDRESS-ID      PIC S9(10) COMP-3.
004100         10  NX-NEXT-CATEGORY-ID     PIC S9(10) COMP-3.
004200         10  NX-NEXT-SETMEAL-ID      PIC S9(10) COMP-3.
004300         10  NX-NEXT-EMPLOYEE-ID     PIC S9(10) COMP-3.
004400     05  NX-LAST-RESET-DATE          PIC 9(08).
004500     05  NX-LAST-UPDATE-TIMESTAMP.
004600         10  NX-LAST-UPDATE-DATE     PIC 9(08).
004700         10  NX-LAST-UPDATE-TOD      PIC 9(06).
004800     05  NX-UPDATE-COUNT             PIC S9(07) COMP-3.
004900     05  FILLER                      PIC X(20).
005000 01  NX-COUNTER-TABLE REDEFINES NX-COUNTERS.
005100     05  NX-COUNTER-SLOT             PIC S9(10) COMP-3 OCCURS 9 TIMES.
005200 01  NX-UPDATE-TS-PARTS REDEFINES NX-LAST-UPDATE-TIMESTAMP.
005300     05  NX-UPD-CCYY                 PIC 9(04).
005400     05  NX-UPD-MM                   PIC 9(02).
005500     05  NX-UPD-DD                   PIC 9(02).
005600     05  NX-UPD-HH                   PIC 9(02).
005700     05  NX-UPD-MIN                  PIC 9(02).
005800     05  NX-UPD-SS                   PIC 9(02).
005900 01  NX-RECORD-DUMP REDEFINES NEXTID-RECORD.
006000     05  NX-REC-DUMP-BYTES           PIC X(102).
