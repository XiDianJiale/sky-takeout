000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF BRISTOL FOOD SERVICE SYSTEMS  *
000300* ALL RIGHTS RESERVED                                            *
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    DSHADD.
000700 AUTHOR.        P MCCLURE.
000800 INSTALLATION.  BRISTOL FOOD SERVICE SYSTEMS.
000900 DATE-WRITTEN.  09/11/88.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200*****************************************************************
001300* PROGRAM:  DSHADD                                               *
001400*                                                                 *
001500* DISH-CATALOG INSERT.  EACH TRANSACTION CARRIES ONE NEW DISH     *
001600* PLUS UP TO TEN FLAVOR-CHOICE GROUPS (E.G. "SPICE LEVEL" WITH    *
001700* ITS "MILD/MEDIUM/HOT" VALUE LIST).  THE DISH GETS A NEW DISH-ID *
001800* OFF THE SHOP'S NEXTID CONTROL RECORD, THEN EVERY FLAVOR GROUP    *
001900* SUPPLIED IS STAMPED WITH THAT DISH-ID AND GETS ITS OWN NEW       *
002000* FLAVOR-ID OFF THE SAME CONTROL RECORD.  A TRANSACTION WITH NO   *
002100* FLAVOR GROUPS IS PERFECTLY LEGAL - THE DISH JUST GOES IN WITH   *
002200* NO FLAVOR ROWS.                                                 *
002300*                                                                 *
002400* CHANGE LOG                                                     *
002500*   09/11/88  PMCCLUR   ORIG.                                    *
002600*   06/14/94  DSTOUT    CUTOVER TO CCYYMMDD DATES WHERE DISH       *
002700*                       RECORD STAMPS A DATE - SEE TK-0061.        *
002800*   02/09/99  WLT       Y2K REMEDIATION - DATE FIELDS CARRY A      *
002900*                       FULL 4-DIGIT YEAR (W2K-14).                *
003000*   11/20/02  PMCCLUR   ADDED DISH/FLAVOR COUNTS TO THE END-OF-JOB *
003100*                       DISPLAY FOR OPS.                           *
003200*   02/19/14  TQUINT    FLAVOR-GROUP COUNT RAISED FROM 5 TO 10 -  *
003300*                       MENU GROUP ASKED FOR MORE SPICE/TOPPING    *
003400*                       CHOICES ON COMBO DISHES (REQ TK-0205).     *
003500*   2021-05-14  DSTOUT  REWORKED TO THE SHOP'S PERFORM-THRU/GO TO *
003600*                       ABEND-ROUTINE STANDARD AFTER THE AUDIT OF *
003700*                       BATCH JOBS THAT WERE STOPPING RUN FROM     *
003800*                       DEEP INSIDE A PARAGRAPH WITH NO BREADCRUMB *
003900*                       OF WHERE THEY DIED (REQ TK-0341).           *
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-370.
004400 OBJECT-COMPUTER.  IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100     SELECT DSHADD-FILE ASSIGN TO DSHADDIN
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-TRANFILE-STATUS.
005400
005500     SELECT DISH-FILE ASSIGN TO DISHFILE
005600         ORGANIZATION IS RELATIVE
005700         ACCESS MODE IS DYNAMIC
005800         RELATIVE KEY IS WS-DISH-RELKEY
005900         FILE STATUS IS WS-DISHFILE-STATUS.
006000
006100     SELECT FLAVOR-FILE ASSIGN TO FLVRFILE
006200         ORGANIZATION IS RELATIVE
006300         ACCESS MODE IS DYNAMIC
006400         RELATIVE KEY IS WS-FLVR-RELKEY
006500         FILE STATUS IS WS-FLVRFILE-STATUS.
006600
006700     SELECT NEXTID-FILE ASSIGN TO NEXTIDF
006800         ORGANIZATION IS RELATIVE
006900         ACCESS MODE IS DYNAMIC
007000         RELATIVE KEY IS WS-NX-RELKEY
007100         FILE STATUS IS WS-NEXTID-STATUS.
007200
007300     SELECT REPORT-FILE ASSIGN TO DSHADDRPT
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WS-REPORT-STATUS.
007600
007700*****************************************************************
007800 DATA DIVISION.
007900 FILE SECTION.
008000
008100 FD  DSHADD-FILE
008200     RECORDING MODE IS F.
008300 01  DSHADD-TRAN.
008400     05  DT-DISH-NAME                PIC X(32).
008500     05  DT-CATEGORY-ID              PIC 9(10).
008600     05  DT-PRICE                    PIC S9(6)V9(2).
008700     05  DT-IMAGE                    PIC X(128).
008800     05  DT-DESCRIPTION              PIC X(128).
008900     05  DT-STATUS                   PIC 9(01).
009000     05  DT-FLAVOR-GROUPS OCCURS 10 TIMES.
009100         10  DT-FLAVOR-NAME          PIC X(32).
009200         10  DT-FLAVOR-VALUE         PIC X(128).
009300 01  DSHADD-TRAN-DUMP REDEFINES DSHADD-TRAN
009400                                     PIC X(1907).
009500
009600 FD  DISH-FILE
009700     RECORDING MODE IS F.
009800 COPY DSHREC.
009900
010000 FD  FLAVOR-FILE
010100     RECORDING MODE IS F.
010200 COPY FLVREC.
010300
010400 FD  NEXTID-FILE
010500     RECORDING MODE IS F.
010600 COPY NEXTID.
010700
010800 FD  REPORT-FILE
010900     RECORDING MODE IS F.
011000 01  REPORT-RECORD                   PIC X(80).
011100
011200*****************************************************************
011300 WORKING-STORAGE SECTION.
011400*****************************************************************
011500 01  WS-FILE-STATUSES.
011600     05  WS-TRANFILE-STATUS          PIC X(02) VALUE SPACES.
011700     COPY FSTCODES REPLACING ==:TAG:== BY ==WS-TRANFILE==.
011800     05  WS-DISHFILE-STATUS          PIC X(02) VALUE SPACES.
011900     COPY FSTCODES REPLACING ==:TAG:== BY ==WS-DISHFILE==.
012000     05  WS-FLVRFILE-STATUS          PIC X(02) VALUE SPACES.
012100     COPY FSTCODES REPLACING ==:TAG:== BY ==WS-FLVRFILE==.
012200     05  WS-NEXTID-STATUS            PIC X(02) VALUE SPACES.
012300     COPY FSTCODES REPLACING ==:TAG:== BY ==WS-NEXTID==.
012400     05  WS-REPORT-STATUS            PIC X(02) VALUE SPACES.
012500     COPY FSTCODES REPLACING ==:TAG:== BY ==WS-REPORT==.
012600
012700 01  WS-SWITCHES.
012800     05  WS-TRAN-EOF-SW              PIC X(01) VALUE 'N'.
012900         88  WS-TRAN-EOF                 VALUE 'Y'.
013000     05  WS-DISH-EOF-SW              PIC X(01) VALUE 'N'.
013100         88  WS-DISH-EOF                  VALUE 'Y'.
013200     05  WS-FLVR-EOF-SW              PIC X(01) VALUE 'N'.
013300         88  WS-FLVR-EOF                  VALUE 'Y'.
013400
013500 01  WS-RELATIVE-KEYS.
013600     05  WS-DISH-RELKEY              PIC 9(10) COMP VALUE ZERO.
013700     05  WS-MAX-DISH-RELKEY          PIC 9(10) COMP VALUE ZERO.
013800     05  WS-FLVR-RELKEY              PIC 9(10) COMP VALUE ZERO.
013900     05  WS-MAX-FLVR-RELKEY          PIC 9(10) COMP VALUE ZERO.
014000     05  WS-NX-RELKEY                PIC 9(02) COMP VALUE 1.
014100
014200 01  WS-DATE-TIME-FIELDS.
014300     05  WS-CURRENT-DATE-TIME.
014400         10  WS-CCYY                 PIC 9(04).
014500         10  WS-CC-MM                PIC 9(02).
014600         10  WS-CC-DD                PIC 9(02).
014700     05  WS-CURR-CCYYMMDD REDEFINES WS-CURRENT-DATE-TIME
014800                                     PIC 9(08).
014900     05  WS-NOW-TOD                  PIC 9(06).
015000     05  WS-NOW-TOD-PARTS REDEFINES WS-NOW-TOD.
015100         10  WS-NOW-HH               PIC 9(02).
015200         10  WS-NOW-MN               PIC 9(02).
015300         10  WS-NOW-SS               PIC 9(02).
015400
015500 77  WS-FLVR-SUB                     PIC 9(02) COMP.
015600 77  PARA-NAME                       PIC X(40) VALUE SPACES.
015700
015800 01  WS-WORK-FIELDS.
015900     05  WS-NEW-DISH-ID              PIC 9(10).
016000     05  WS-FLVRS-THIS-DISH          PIC 9(02) COMP VALUE ZERO.
016100
016200 01  WS-COUNTERS.
016300     05  WS-TRANS-READ               PIC S9(09) COMP-3 VALUE ZERO.
016400     05  WS-DISHES-INSERTED          PIC S9(09) COMP-3 VALUE ZERO.
016500     05  WS-FLAVORS-INSERTED         PIC S9(09) COMP-3 VALUE ZERO.
016600
016700 01  RPT-HEADER-LINE.
016800     05  FILLER                      PIC X(24) VALUE
016900         'DSHADD DISH-INSERT RUN  '.
017000     05  FILLER                      PIC X(06) VALUE 'DATE: '.
017100     05  RPT-HDR-CCYY                PIC 9(04).
017200     05  FILLER                      PIC X(01) VALUE '-'.
017300     05  RPT-HDR-MM                  PIC 9(02).
017400     05  FILLER                      PIC X(01) VALUE '-'.
017500     05  RPT-HDR-DD                  PIC 9(02).
017600     05  FILLER                      PIC X(33) VALUE SPACES.
017700
017800 01  RPT-DETAIL-LINE.
017900     05  FILLER                      PIC X(12) VALUE '  DISH-ID: '.
018000     05  RPT-DTL-DISH-ID             PIC Z(9)9.
018100     05  FILLER                      PIC X(09) VALUE '  NAME: '.
018200     05  RPT-DTL-NAME                PIC X(32).
018300     05  FILLER                      PIC X(10) VALUE '  FLAVORS:'.
018400     05  RPT-DTL-FLVR-COUNT          PIC Z9.
018500     05  FILLER                      PIC X(06) VALUE SPACES.
018600
018700 01  RPT-TOTAL-LINE.
018800     05  FILLER                      PIC X(20) VALUE
018900         'DISHES INSERTED.....'.
019000     05  RPT-TOT-DISHES              PIC ZZZ,ZZZ,ZZ9.
019100     05  FILLER                      PIC X(10) VALUE SPACES.
019200     05  FILLER                      PIC X(20) VALUE
019300         'FLAVOR ROWS INSERTED'.
019400     05  RPT-TOT-FLAVORS             PIC ZZZ,ZZZ,ZZ9.
019500     05  FILLER                      PIC X(10) VALUE SPACES.
019600
019700*****************************************************************
019800 PROCEDURE DIVISION.
019900*****************************************************************
020000
020100 0000-MAIN-LINE.
020200
020300     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
020400     PERFORM 2000-PROCESS-TRANSACTIONS THRU 2000-EXIT
020500         UNTIL WS-TRAN-EOF.
020600     PERFORM 8000-WRITE-TOTALS THRU 8000-EXIT.
020700     PERFORM 9000-TERMINATE THRU 9000-EXIT.
020800
020900     GOBACK.
021000
021100 1000-INITIALIZE.
021200
021300     MOVE '1000-INITIALIZE' TO PARA-NAME.
021400
021500     OPEN INPUT DSHADD-FILE.
021600     IF NOT WS-TRANFILE-OK
021700         DISPLAY 'DSHADD - ERROR OPENING TRANSACTION FILE, STATUS: '
021800                 WS-TRANFILE-STATUS
021900         GO TO 9999-ABEND-ROUTINE
022000     END-IF.
022100
022200     OPEN I-O   DISH-FILE.
022300     IF NOT WS-DISHFILE-OK
022400         DISPLAY 'DSHADD - ERROR OPENING DISH FILE, STATUS: '
022500                 WS-DISHFILE-STATUS
022600         GO TO 9999-ABEND-ROUTINE
022700     END-IF.
022800
022900     OPEN I-O   FLAVOR-FILE.
023000     IF NOT WS-FLVRFILE-OK
023100         DISPLAY 'DSHADD - ERROR OPENING FLAVOR FILE, STATUS: '
023200                 WS-FLVRFILE-STATUS
023300         GO TO 9999-ABEND-ROUTINE
023400     END-IF.
023500
023600     OPEN I-O   NEXTID-FILE.
023700     IF NOT WS-NEXTID-OK
023800         DISPLAY 'DSHADD - ERROR OPENING NEXTID FILE, STATUS: '
023900                 WS-NEXTID-STATUS
024000         GO TO 9999-ABEND-ROUTINE
024100     END-IF.
024200
024300     OPEN OUTPUT REPORT-FILE.
024400     IF NOT WS-REPORT-OK
024500         DISPLAY 'DSHADD - ERROR OPENING REPORT FILE, STATUS: '
024600                 WS-REPORT-STATUS
024700         GO TO 9999-ABEND-ROUTINE
024800     END-IF.
024900
025000     ACCEPT WS-CURRENT-DATE-TIME FROM DATE YYYYMMDD.
025100     ACCEPT WS-NOW-TOD FROM TIME.
025200
025300     MOVE WS-CCYY TO RPT-HDR-CCYY.
025400     MOVE WS-CC-MM TO RPT-HDR-MM.
025500     MOVE WS-CC-DD TO RPT-HDR-DD.
025600     WRITE REPORT-RECORD FROM RPT-HEADER-LINE.
025700
025800     PERFORM 1100-FIND-MAX-DISH-RELKEY THRU 1100-EXIT.
025900     PERFORM 1200-FIND-MAX-FLVR-RELKEY THRU 1200-EXIT.
026000     PERFORM 2100-READ-TRANSACTION THRU 2100-EXIT.
026100
026200 1000-EXIT.
026300     EXIT.
026400
026500 1100-FIND-MAX-DISH-RELKEY.
026600
026700     MOVE ZERO TO WS-MAX-DISH-RELKEY.
026800     MOVE 1    TO WS-DISH-RELKEY.
026900
027000     START DISH-FILE KEY IS NOT LESS THAN WS-DISH-RELKEY
027100         INVALID KEY
027200             MOVE 'Y' TO WS-DISH-EOF-SW.
027300
027400     PERFORM 1110-SCAN-FOR-MAX-DISH-RELKEY THRU 1110-EXIT
027500         UNTIL WS-DISH-EOF.
027600
027700     MOVE 'N' TO WS-DISH-EOF-SW.
027800
027900 1100-EXIT.
028000     EXIT.
028100
028200 1110-SCAN-FOR-MAX-DISH-RELKEY.
028300
028400     READ DISH-FILE NEXT RECORD
028500         AT END
028600             MOVE 'Y' TO WS-DISH-EOF-SW
028700         NOT AT END
028800             MOVE WS-DISH-RELKEY TO WS-MAX-DISH-RELKEY
028900     END-READ.
029000
029100 1110-EXIT.
029200     EXIT.
029300
029400 1200-FIND-MAX-FLVR-RELKEY.
029500
029600     MOVE ZERO TO WS-MAX-FLVR-RELKEY.
029700     MOVE 1    TO WS-FLVR-RELKEY.
029800
029900     START FLAVOR-FILE KEY IS NOT LESS THAN WS-FLVR-RELKEY
030000         INVALID KEY
030100             MOVE 'Y' TO WS-FLVR-EOF-SW.
030200
030300     PERFORM 1210-SCAN-FOR-MAX-FLVR-RELKEY THRU 1210-EXIT
030400         UNTIL WS-FLVR-EOF.
030500
030600     MOVE 'N' TO WS-FLVR-EOF-SW.
030700
030800 1200-EXIT.
030900     EXIT.
031000
031100 1210-SCAN-FOR-MAX-FLVR-RELKEY.
031200
031300     READ FLAVOR-FILE NEXT RECORD
031400         AT END
031500             MOVE 'Y' TO WS-FLVR-EOF-SW
031600         NOT AT END
031700             MOVE WS-FLVR-RELKEY TO WS-MAX-FLVR-RELKEY
031800     END-READ.
031900
032000 1210-EXIT.
032100     EXIT.
032200
032300 2000-PROCESS-TRANSACTIONS.
032400
032500     MOVE '2000-PROCESS-TRANSACTIONS' TO PARA-NAME.
032600     ADD 1 TO WS-TRANS-READ.
032700     MOVE ZERO TO WS-FLVRS-THIS-DISH.
032800     PERFORM 2200-INSERT-DISH THRU 2200-EXIT.
032900     PERFORM 2300-INSERT-FLAVORS THRU 2300-EXIT
033000         VARYING WS-FLVR-SUB FROM 1 BY 1
033100             UNTIL WS-FLVR-SUB > 10.
033200     MOVE WS-NEW-DISH-ID      TO RPT-DTL-DISH-ID.
033300     MOVE DT-DISH-NAME        TO RPT-DTL-NAME.
033400     MOVE WS-FLVRS-THIS-DISH  TO RPT-DTL-FLVR-COUNT.
033500     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.
033600
033700     PERFORM 2100-READ-TRANSACTION THRU 2100-EXIT.
033800
033900 2000-EXIT.
034000     EXIT.
034100
034200 2100-READ-TRANSACTION.
034300
034400     READ DSHADD-FILE
034500         AT END
034600             MOVE 'Y' TO WS-TRAN-EOF-SW
034700     END-READ.
034800
034900 2100-EXIT.
035000     EXIT.
035100
035200 2200-INSERT-DISH.
035300
035400     PERFORM 2210-GET-NEXT-DISH-ID THRU 2210-EXIT.
035500
035600     ADD 1 TO WS-MAX-DISH-RELKEY.
035700     MOVE WS-MAX-DISH-RELKEY TO WS-DISH-RELKEY.
035800
035900     MOVE WS-NEW-DISH-ID   TO DISH-ID.
036000     MOVE DT-DISH-NAME     TO DISH-NAME.
036100     MOVE DT-CATEGORY-ID   TO DISH-CATEGORY-ID.
036200     MOVE DT-PRICE         TO DISH-PRICE.
036300     MOVE DT-IMAGE         TO DISH-IMAGE.
036400     MOVE DT-DESCRIPTION   TO DISH-DESCRIPTION.
036500     MOVE DT-STATUS        TO DISH-STATUS.
036600
036700     WRITE DISH-RECORD
036800         INVALID KEY
036900             DISPLAY 'DSHADD - WRITE FAILED FOR DISH-ID: '
037000                     WS-NEW-DISH-ID
037100             DISPLAY 'DSHADD - REJECTED TRANSACTION: '
037200                     DSHADD-TRAN-DUMP
037300         NOT INVALID KEY
037400             ADD 1 TO WS-DISHES-INSERTED
037500     END-WRITE.
037600
037700 2200-EXIT.
037800     EXIT.
037900
038000 2210-GET-NEXT-DISH-ID.
038100
038200     MOVE 1 TO WS-NX-RELKEY.
038300     READ NEXTID-FILE
038400         INVALID KEY
038500             DISPLAY 'DSHADD - CANNOT READ NEXTID CONTROL RECORD'
038600             GO TO 9999-ABEND-ROUTINE
038700     END-READ.
038800
038900     ADD 1 TO NX-NEXT-DISH-ID.
039000     MOVE NX-NEXT-DISH-ID TO WS-NEW-DISH-ID.
039100
039200     REWRITE NEXTID-RECORD
039300         INVALID KEY
039400             DISPLAY 'DSHADD - CANNOT REWRITE NEXTID CONTROL RECORD'
039500             GO TO 9999-ABEND-ROUTINE
039600     END-REWRITE.
039700
039800 2210-EXIT.
039900     EXIT.
040000
040100 2300-INSERT-FLAVORS.
040200
040300     IF DT-FLAVOR-NAME(WS-FLVR-SUB) NOT = SPACES
040400         PERFORM 2310-INSERT-ONE-FLAVOR THRU 2310-EXIT
040500     END-IF.
040600
040700 2300-EXIT.
040800     EXIT.
040900
041000 2310-INSERT-ONE-FLAVOR.
041100
041200     PERFORM 2320-GET-NEXT-FLAVOR-ID THRU 2320-EXIT.
041300
041400     ADD 1 TO WS-MAX-FLVR-RELKEY.
041500     MOVE WS-MAX-FLVR-RELKEY TO WS-FLVR-RELKEY.
041600
041700     MOVE NX-NEXT-FLAVOR-ID             TO FLAVOR-ID.
041800     MOVE WS-NEW-DISH-ID                TO FLAVOR-DISH-ID.
041900     MOVE DT-FLAVOR-NAME(WS-FLVR-SUB)   TO FLAVOR-NAME.
042000     MOVE DT-FLAVOR-VALUE(WS-FLVR-SUB)  TO FLAVOR-VALUE.
042100
042200     WRITE FLAVOR-RECORD
042300         INVALID KEY
042400             DISPLAY 'DSHADD - WRITE FAILED FOR FLAVOR-ID: '
042500                     NX-NEXT-FLAVOR-ID
042600         NOT INVALID KEY
042700             ADD 1 TO WS-FLAVORS-INSERTED
042800             ADD 1 TO WS-FLVRS-THIS-DISH
042900     END-WRITE.
043000
043100 2310-EXIT.
043200     EXIT.
043300
043400 2320-GET-NEXT-FLAVOR-ID.
043500
043600     MOVE 1 TO WS-NX-RELKEY.
043700     READ NEXTID-FILE
043800         INVALID KEY
043900             DISPLAY 'DSHADD - CANNOT READ NEXTID CONTROL RECORD'
044000             GO TO 9999-ABEND-ROUTINE
044100     END-READ.
044200
044300     ADD 1 TO NX-NEXT-FLAVOR-ID.
044400
044500     REWRITE NEXTID-RECORD
044600         INVALID KEY
044700             DISPLAY 'DSHADD - CANNOT REWRITE NEXTID CONTROL RECORD'
044800             GO TO 9999-ABEND-ROUTINE
044900     END-REWRITE.
045000
045100 2320-EXIT.
045200     EXIT.
045300
045400 8000-WRITE-TOTALS.
045500
045600     MOVE '8000-WRITE-TOTALS' TO PARA-NAME.
045700     MOVE WS-DISHES-INSERTED  TO RPT-TOT-DISHES.
045800     MOVE WS-FLAVORS-INSERTED TO RPT-TOT-FLAVORS.
045900     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE.
046000
046100     DISPLAY 'DSHADD - TRANSACTIONS READ: ' WS-TRANS-READ.
046200     DISPLAY 'DSHADD - DISHES INSERTED:   ' WS-DISHES-INSERTED.
046300     DISPLAY 'DSHADD - FLAVORS INSERTED:  ' WS-FLAVORS-INSERTED.
046400
046500 8000-EXIT.
046600     EXIT.
046700
046800 9000-TERMINATE.
046900
047000     MOVE '9000-TERMINATE' TO PARA-NAME.
047100     CLOSE DSHADD-FILE.
047200     CLOSE DISH-FILE.
047300     CLOSE FLAVOR-FILE.
047400     CLOSE NEXTID-FILE.
047500     CLOSE REPORT-FILE.
047600
047700 9000-EXIT.
047800     EXIT.
047900
048000 9999-ABEND-ROUTINE.
048100
048200     DISPLAY 'DSHADD - ABEND IN PARAGRAPH: ' PARA-NAME.
048300     MOVE 16 TO RETURN-CODE.
048400     GOBACK.
