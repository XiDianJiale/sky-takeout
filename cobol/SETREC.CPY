000100*****************************************************************
000200* SETREC.CPY                                                    *
000300* SETMEAL MASTER RECORD LAYOUT - QUIKSERVE MENU CATALOG          *
000400* READ-ONLY IN THIS SLICE - MAINTAINED BY THE SETMEAL-MAINTENANCE*
000500* SUBSYSTEM (OUT OF SCOPE HERE); CRTADD.CBL READS IT TO SNAPSHOT *
000600* NAME/IMAGE/PRICE ONTO A NEW CART LINE.  CARRIES THE SAME        *
000700* CATEGORY, STATUS AND AUDIT FIELDS THE SETMEAL-MAINTENANCE       *
000800* SCREENS USE SO ONE LAYOUT SERVES BOTH SIDES OF THE SHOP.        *
000900*                                                                *
001000* MAINTENANCE                                                    *
001100*   2013-05-06  RSANTOS   ORIG.                                  *
001200*   2016-09-19  TQUINT    ADDED SETMEAL-CATEGORY-ID AND STATUS   *
001300*                         88S TO MATCH THE DISH MASTER LAYOUT    *
001400*                         (REQ TK-0266).                          *
001500*   2022-01-11  RSANTOS   ADDED MONTHLY SALES-QTY TABLE AND      *
001600*                         AUDIT STAMPS (REQ TK-0356).             *
001700*****************************************************************
001800 01  SETMEAL-RECORD.
001900     05  SETMEAL-ID                  PIC 9(10).
002000     05  SETMEAL-CODE                PIC X(12).
002100     05  SETMEAL-NAME                PIC X(32).
002200     05  SETMEAL-CATEGORY-ID         PIC 9(10).
002300     05  SETMEAL-PRICE               PIC S9(6)V9(2) COMP-3.
002400     05  SETMEAL-IMAGE               PIC X(128).
002500     05  SETMEAL-DESCRIPTION         PIC X(128).
002600     05  SETMEAL-STATUS              PIC 9(01).
002700         88  SETMEAL-DISABLED            VALUE 0.
002800         88  SETMEAL-ENABLED             VALUE 1.
002900     05  SETMEAL-DISH-COUNT          PIC 9(02).
003000     05  SETMEAL-MONTHLY-SALES-QTY  PIC S9(5) COMP-3 OCCURS 12 TIMES.
003100     05  SETMEAL-CREATE-TIMESTAMP.
003200         10  SETMEAL-CREATE-DATE     PIC 9(08).
003300         10  SETMEAL-CREATE-TOD      PIC 9(06).
003400     05  SETMEAL-UPDATE-TIMESTAMP.
003500         10  SETMEAL-UPDATE-DATE     PIC 9(08).
003600         10  SETMEAL-UPDATE-TOD      PIC 9(06).
003700     05  SETMEAL-CREATED-BY          PIC 9(10).
003800     05  SETMEAL-UPDATED-BY          PIC 9(10).
003900     05  FILLER                      PIC X(20).
004000 01  SETMEAL-CREATE-TS-PARTS REDEFINES SETMEAL-CREATE-TIMESTAMP.
004100     05  SETM-CRT-CCYY               PIC 9(04).
004200     05  SETM-CRT-MM                 PIC 9(02).
004300     05  SETM-CRT-DD                 PIC 9(02).
004400     05  SETM-CRT-HH                 PIC 9(02).
004500     05  SETM-CRT-MIN                PIC 9(02).
004600     05  SETM-CRT-SS                 PIC 9(02).
004700 01  SETMEAL-UPDATE-TS-PARTS REDEFINES SETMEAL-UPDATE-TIMESTAMP.
004800     05  SETM-UPD-CCYY               PIC 9(04).
004900     05  SETM-UPD-MM                 PIC 9(02).
005000     05  SETM-UPD-DD                 PIC 9(02).
005100     05  SETM-UPD-HH                 PIC 9(02).
005200     05  SETM-UPD-MIN                PIC 9(02).
005300     05  SETM-UPD-SS                 PIC 9(02).
005400 01  SETMEAL-MONTHLY-SALES-DUMP REDEFINES SETMEAL-MONTHLY-SALES-QTY.
005500     05  SETM-SALES-DUMP-BYTES       PIC X(36).
