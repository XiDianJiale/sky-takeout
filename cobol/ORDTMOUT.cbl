000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF BRISTOL FOOD SERVICE SYSTEMS  *
000300* ALL RIGHTS RESERVED                                            *
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    ORDTMOUT.
000700 AUTHOR.        R SANTOS.
000800 INSTALLATION.  BRISTOL FOOD SERVICE SYSTEMS.
000900 DATE-WRITTEN.  04/18/88.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200*****************************************************************
001300* PROGRAM:  ORDTMOUT                                             *
001400*                                                                 *
001500* READS THE ORDERS MASTER AND CANCELS EVERY ORDER STILL SITTING  *
001600* IN PENDING-PAYMENT STATUS MORE THAN 15 MINUTES AFTER IT WAS     *
001700* PLACED.  COMPANION TO ORDDLVSW, WHICH DOES THE SAME SWEEP FOR  *
001800* STALE DELIVERY-IN-PROGRESS ORDERS.  IN THE ON-LINE SYSTEM THIS *
001900* RAN EVERY MINUTE OFF A SCHEDULER TRIGGER; HERE IT IS A PLAIN   *
002000* BATCH STEP - RUN IT AS OFTEN AS THE JOB SCHEDULE CALLS FOR.    *
002100*                                                                 *
002200* A GOOD CASE FOR DEBUGGING LAB - INDEED.                        *
002300*                                                                 *
002400* CHANGE LOG                                                     *
002500*   04/18/88  RSANTOS   ORIG - STRAIGHT SEQUENTIAL SWEEP OF THE  *
002600*                       ORDERS FILE, CANCEL ANYTHING PAST THE    *
002700*                       15-MINUTE MARK STILL UNPAID.             *
002800*   09/02/91  RSANTOS   ORDERS FILE CONVERTED FROM SEQUENTIAL TO *
002900*                       RELATIVE SO THE ON-LINE SIDE CAN RANDOM- *
003000*                       READ BY ORD-ID; THIS JOB NOW WALKS IT     *
003100*                       WITH READ NEXT INSTEAD.                  *
003200*   06/14/94  DSTOUT    CUTOVER TO CCYYMMDD DATES (WAS YYMMDD) - *
003300*                       SEE W2K PROJECT PLAN TK-0061.             *
003400*   02/09/99  WLT       Y2K REMEDIATION - CENTURY WINDOW CHECK   *
003500*                       ON THE ACCEPT-FROM-DATE CENTURY BYTE;     *
003600*                       CUTOFF ARITHMETIC NOW CARRIES A FULL      *
003700*                       4-DIGIT YEAR THROUGHOUT (PROJECT W2K-14).*
003800*   11/20/02  RSANTOS   ADDED TRAN COUNT TO THE END-OF-JOB        *
003900*                       DISPLAY - OPS ASKED FOR A QUICK SANITY    *
004000*                       CHECK WITHOUT GREPPING THE JOB LOG.       *
004100*   2021-05-14  DSTOUT  REWORKED TO THE SHOP'S PERFORM-THRU/GO TO *
004200*                       ABEND-ROUTINE STANDARD AFTER THE AUDIT OF *
004300*                       BATCH JOBS THAT WERE STOPPING RUN FROM     *
004400*                       DEEP INSIDE A PARAGRAPH WITH NO BREADCRUMB *
004500*                       OF WHERE THEY DIED (REQ TK-0341).           *
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-370.
005000 OBJECT-COMPUTER.  IBM-370.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600
005700     SELECT ORDERS-FILE ASSIGN TO ORDFILE
005800         ORGANIZATION IS RELATIVE
005900         ACCESS MODE IS DYNAMIC
006000         RELATIVE KEY IS WS-ORD-RELKEY
006100         FILE STATUS IS WS-ORDFILE-STATUS.
006200
006300     SELECT REPORT-FILE ASSIGN TO TMOUTRPT
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-REPORT-STATUS.
006600
006700*****************************************************************
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100 FD  ORDERS-FILE
007200     RECORDING MODE IS F.
007300 COPY ORDREC.
007400
007500 FD  REPORT-FILE
007600     RECORDING MODE IS F.
007700 01  REPORT-RECORD                   PIC X(80).
007800
007900*****************************************************************
008000 WORKING-STORAGE SECTION.
008100*****************************************************************
008200 01  WS-FILE-STATUSES.
008300     05  WS-ORDFILE-STATUS           PIC X(02) VALUE SPACES.
008400     COPY FSTCODES REPLACING ==:TAG:== BY ==WS-ORDFILE==.
008500     05  WS-REPORT-STATUS            PIC X(02) VALUE SPACES.
008600     COPY FSTCODES REPLACING ==:TAG:== BY ==WS-REPORT==.
008700
008800 01  WS-SWITCHES.
008900     05  WS-ORDERS-EOF-SW            PIC X(01) VALUE 'N'.
009000         88  WS-ORDERS-EOF               VALUE 'Y'.
009100
009200 01  WS-RELATIVE-KEYS.
009300     05  WS-ORD-RELKEY               PIC 9(10) COMP VALUE ZERO.
009400     05  WS-MAX-RELKEY               PIC 9(10) COMP VALUE ZERO.
009500
009600 01  WS-DATE-TIME-FIELDS.
009700     05  WS-CURRENT-DATE-TIME.
009800         10  WS-CURR-CENTURY         PIC 9(02).
009900         10  WS-CURR-YEAR-OF-CEN     PIC 9(02).
010000         10  WS-CURR-MONTH           PIC 9(02).
010100         10  WS-CURR-DAY             PIC 9(02).
010200     05  WS-CURR-CCYYMMDD REDEFINES WS-CURRENT-DATE-TIME.
010300         10  WS-CCYY                 PIC 9(04).
010400         10  WS-CC-MM                PIC 9(02).
010500         10  WS-CC-DD                PIC 9(02).
010600     05  WS-NOW-DATE                 PIC 9(08).
010700     05  WS-NOW-DATE-PARTS REDEFINES WS-NOW-DATE.
010800         10  WS-NOW-CCYY             PIC 9(04).
010900         10  WS-NOW-MM               PIC 9(02).
011000         10  WS-NOW-DD               PIC 9(02).
011100     05  WS-NOW-TOD                  PIC 9(06).
011200     05  WS-NOW-TOD-PARTS REDEFINES WS-NOW-TOD.
011300         10  WS-NOW-HH               PIC 9(02).
011400         10  WS-NOW-MN               PIC 9(02).
011500         10  WS-NOW-SS               PIC 9(02).
011600     05  WS-NOW-MINUTES-COMP         PIC S9(09) COMP.
011700     05  WS-CUTOFF-MINUTES-COMP      PIC S9(09) COMP.
011800     05  WS-ORDER-MINUTES-COMP       PIC S9(09) COMP.
011900     05  WS-MINUTES-SINCE-ORDER      PIC S9(09) COMP.
012000
012100 77  PARA-NAME                       PIC X(40) VALUE SPACES.
012200
012300 01  WS-COUNTERS.
012400     05  WS-RECS-READ                PIC S9(09) COMP-3 VALUE ZERO.
012500     05  WS-ORDS-ELIGIBLE            PIC S9(09) COMP-3 VALUE ZERO.
012600     05  WS-ORDS-CANCELLED           PIC S9(09) COMP-3 VALUE ZERO.
012700
012800 01  WS-CANCEL-REASON-LIT            PIC X(64) VALUE
012900     '订单超时，系统自动取消'.
013000
013100 01  RPT-HEADER-LINE.
013200     05  FILLER                      PIC X(24) VALUE
013300         'ORDTMOUT TIMEOUT SWEEP  '.
013400     05  FILLER                      PIC X(06) VALUE 'DATE: '.
013500     05  RPT-HDR-CCYY                PIC 9(04).
013600     05  FILLER                      PIC X(01) VALUE '-'.
013700     05  RPT-HDR-MM                  PIC 9(02).
013800     05  FILLER                      PIC X(01) VALUE '-'.
013900     05  RPT-HDR-DD                  PIC 9(02).
014000     05  FILLER                      PIC X(06) VALUE ' TIME:'.
014100     05  RPT-HDR-HH                  PIC 9(02).
014200     05  FILLER                      PIC X(01) VALUE ':'.
014300     05  RPT-HDR-MN                  PIC 9(02).
014400     05  FILLER                      PIC X(01) VALUE ':'.
014500     05  RPT-HDR-SS                  PIC 9(02).
014600     05  FILLER                      PIC X(29) VALUE SPACES.
014700
014800 01  RPT-DETAIL-LINE.
014900     05  FILLER                      PIC X(14) VALUE
015000         '  CANCELLED - '.
015100     05  RPT-DTL-ORD-ID              PIC Z(9)9.
015200     05  FILLER                      PIC X(10) VALUE '  PLACED: '.
015300     05  RPT-DTL-ORD-DATE            PIC 9(08).
015400     05  FILLER                      PIC X(01) VALUE SPACE.
015500     05  RPT-DTL-ORD-TOD             PIC 9(06).
015600     05  FILLER                      PIC X(31) VALUE SPACES.
015700
015800 01  RPT-TOTAL-LINE.
015900     05  FILLER                      PIC X(20) VALUE
016000         'RECORDS READ ......'.
016100     05  RPT-TOT-READ                PIC ZZZ,ZZZ,ZZ9.
016200     05  FILLER                      PIC X(10) VALUE SPACES.
016300     05  FILLER                      PIC X(20) VALUE
016400         'ORDERS CANCELLED ...'.
016500     05  RPT-TOT-CANCEL              PIC ZZZ,ZZZ,ZZ9.
016600     05  FILLER                      PIC X(10) VALUE SPACES.
016700
016800*****************************************************************
016900 PROCEDURE DIVISION.
017000*****************************************************************
017100
017200 0000-MAIN-LINE.
017300
017400     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
017500     PERFORM 2000-SWEEP-ORDERS THRU 2000-EXIT
017600         UNTIL WS-ORDERS-EOF.
017700     PERFORM 8000-WRITE-TOTALS THRU 8000-EXIT.
017800     PERFORM 9000-TERMINATE THRU 9000-EXIT.
017900
018000     GOBACK.
018100
018200 1000-INITIALIZE.
018300
018400     MOVE '1000-INITIALIZE' TO PARA-NAME.
018500     OPEN I-O   ORDERS-FILE.
018600     IF NOT WS-ORDFILE-OK
018700         DISPLAY 'ORDTMOUT - ERROR OPENING ORDERS FILE, STATUS: '
018800                 WS-ORDFILE-STATUS
018900         GO TO 9999-ABEND-ROUTINE
019000     END-IF.
019100
019200     OPEN OUTPUT REPORT-FILE.
019300     IF NOT WS-REPORT-OK
019400         DISPLAY 'ORDTMOUT - ERROR OPENING REPORT FILE, STATUS: '
019500                 WS-REPORT-STATUS
019600         GO TO 9999-ABEND-ROUTINE
019700     END-IF.
019800
019900     ACCEPT WS-CURRENT-DATE-TIME FROM DATE YYYYMMDD.
020000     ACCEPT WS-NOW-TOD FROM TIME.
020100     MOVE WS-CCYY  TO WS-NOW-DATE(1:4).
020200     MOVE WS-CC-MM TO WS-NOW-DATE(5:2).
020300     MOVE WS-CC-DD TO WS-NOW-DATE(7:2).
020400
020500     COMPUTE WS-NOW-MINUTES-COMP =
020600         (WS-CCYY * 525600) + (WS-CC-MM * 43800) + (WS-CC-DD * 1440)
020700         + (WS-NOW-TOD(1:2) * 60) + WS-NOW-TOD(3:2).
020800
020900     COMPUTE WS-CUTOFF-MINUTES-COMP = WS-NOW-MINUTES-COMP - 15.
021000
021100     MOVE WS-NOW-CCYY TO RPT-HDR-CCYY.
021200     MOVE WS-NOW-MM   TO RPT-HDR-MM.
021300     MOVE WS-NOW-DD   TO RPT-HDR-DD.
021400     MOVE WS-NOW-HH   TO RPT-HDR-HH.
021500     MOVE WS-NOW-MN   TO RPT-HDR-MN.
021600     MOVE WS-NOW-SS   TO RPT-HDR-SS.
021700     WRITE REPORT-RECORD FROM RPT-HEADER-LINE.
021800
021900     PERFORM 1100-FIND-MAX-RELKEY THRU 1100-EXIT.
022000
022100 1000-EXIT.
022200     EXIT.
022300
022400 1100-FIND-MAX-RELKEY.
022500
022600     MOVE ZERO TO WS-MAX-RELKEY.
022700     MOVE 1    TO WS-ORD-RELKEY.
022800
022900     START ORDERS-FILE KEY IS NOT LESS THAN WS-ORD-RELKEY
023000         INVALID KEY
023100             MOVE 'Y' TO WS-ORDERS-EOF-SW.
023200
023300     PERFORM 1110-SCAN-FOR-MAX-RELKEY THRU 1110-EXIT
023400         UNTIL WS-ORDERS-EOF.
023500
023600     MOVE 'N' TO WS-ORDERS-EOF-SW.
023700
023800 1100-EXIT.
023900     EXIT.
024000
024100 1110-SCAN-FOR-MAX-RELKEY.
024200
024300     READ ORDERS-FILE NEXT RECORD
024400         AT END
024500             MOVE 'Y' TO WS-ORDERS-EOF-SW
024600         NOT AT END
024700             MOVE WS-ORD-RELKEY TO WS-MAX-RELKEY
024800     END-READ.
024900
025000 1110-EXIT.
025100     EXIT.
025200
025300 2000-SWEEP-ORDERS.
025400
025500     MOVE '2000-SWEEP-ORDERS' TO PARA-NAME.
025600     ADD 1 TO WS-ORD-RELKEY.
025700
025800     IF WS-ORD-RELKEY > WS-MAX-RELKEY
025900         MOVE 'Y' TO WS-ORDERS-EOF-SW
026000     ELSE
026100         READ ORDERS-FILE
026200             INVALID KEY
026300                 CONTINUE
026400             NOT INVALID KEY
026500                 ADD 1 TO WS-RECS-READ
026600                 PERFORM 2100-EVALUATE-ORDER THRU 2100-EXIT
026700         END-READ
026800     END-IF.
026900
027000 2000-EXIT.
027100     EXIT.
027200
027300 2100-EVALUATE-ORDER.
027400
027500     IF ORD-PENDING-PAYMENT
027600         COMPUTE WS-ORDER-MINUTES-COMP =
027700             (ORD-ORDER-DATE(1:4) * 525600)
027800             + (ORD-ORDER-DATE(5:2) * 43800)
027900             + (ORD-ORDER-DATE(7:2) * 1440)
028000             + (ORD-ORDER-TIME-OF-DAY(1:2) * 60)
028100             + ORD-ORDER-TIME-OF-DAY(3:2)
028200         COMPUTE WS-MINUTES-SINCE-ORDER =
028300             WS-NOW-MINUTES-COMP - WS-ORDER-MINUTES-COMP
028400         ADD 1 TO WS-ORDS-ELIGIBLE
028500         IF WS-ORDER-MINUTES-COMP < WS-CUTOFF-MINUTES-COMP
028600             PERFORM 2200-CANCEL-ORDER THRU 2200-EXIT
028700         END-IF
028800     END-IF.
028900
029000 2100-EXIT.
029100     EXIT.
029200
029300 2200-CANCEL-ORDER.
029400
029500     SET ORD-CANCELLED       TO TRUE.
029600     MOVE WS-CANCEL-REASON-LIT TO ORD-CANCEL-REASON.
029700     MOVE WS-NOW-DATE         TO ORD-CANCEL-DATE.
029800     MOVE WS-NOW-TOD          TO ORD-CANCEL-TOD.
029900
030000     REWRITE ORDERS-RECORD
030100         INVALID KEY
030200             DISPLAY 'ORDTMOUT - REWRITE FAILED FOR ORD-ID: ' ORD-ID
030300         NOT INVALID KEY
030400             ADD 1 TO WS-ORDS-CANCELLED
030500             MOVE ORD-ID          TO RPT-DTL-ORD-ID
030600             MOVE ORD-ORDER-DATE  TO RPT-DTL-ORD-DATE
030700             MOVE ORD-ORDER-TIME-OF-DAY TO RPT-DTL-ORD-TOD
030800             WRITE REPORT-RECORD FROM RPT-DETAIL-LINE
030900     END-REWRITE.
031000
031100 2200-EXIT.
031200     EXIT.
031300
031400 8000-WRITE-TOTALS.
031500
031600     MOVE '8000-WRITE-TOTALS' TO PARA-NAME.
031700     MOVE WS-RECS-READ      TO RPT-TOT-READ.
031800     MOVE WS-ORDS-CANCELLED TO RPT-TOT-CANCEL.
031900     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE.
032000
032100     DISPLAY 'ORDTMOUT - RECORDS READ:      ' WS-RECS-READ.
032200     DISPLAY 'ORDTMOUT - ORDERS CANCELLED:  ' WS-ORDS-CANCELLED.
032300
032400 8000-EXIT.
032500     EXIT.
032600
032700 9000-TERMINATE.
032800
032900     MOVE '9000-TERMINATE' TO PARA-NAME.
033000     CLOSE ORDERS-FILE.
033100     CLOSE REPORT-FILE.
033200
033300 9000-EXIT.
033400     EXIT.
033500
033600 9999-ABEND-ROUTINE.
033700
033800     DISPLAY 'ORDTMOUT - ABEND IN PARAGRAPH: ' PARA-NAME.
033900     MOVE 16 TO RETURN-CODE.
034000     GOBACK.
