000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF BRISTOL FOOD SERVICE SYSTEMS  *
000300* ALL RIGHTS RESERVED                                            *
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    DSHPAGE.
000700 AUTHOR.        P MCCLURE.
000800 INSTALLATION.  BRISTOL FOOD SERVICE SYSTEMS.
000900 DATE-WRITTEN.  09/14/88.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200*****************************************************************
001300* PROGRAM:  DSHPAGE                                              *
001400*                                                                 *
001500* DISH-CATALOG PAGED QUERY.  PARM CARD CARRIES THE PAGE NUMBER,  *
001600* THE PAGE SIZE, AND OPTIONAL NAME/CATEGORY/STATUS FILTER        *
001700* CRITERIA (ANY FILTER LEFT BLANK/ZERO MEANS "DON'T FILTER ON    *
001800* THIS").  WE MAKE TWO PASSES OVER THE DISH FILE: PASS ONE JUST  *
001900* COUNTS HOW MANY ROWS MATCH THE FILTER (THE "TOTAL-COUNT" THE   *
002000* FRONT END SHOWS), PASS TWO SKIPS (PAGE-1)*PAGE-SIZE MATCHING   *
002100* ROWS AND THEN PRINTS THE NEXT PAGE-SIZE MATCHING ROWS.         *
002200*                                                                 *
002300* CHANGE LOG                                                     *
002400*   09/14/88  PMCCLUR   ORIG - NAME FILTER ONLY.                 *
002500*   06/14/94  DSTOUT    CUTOVER TO CCYYMMDD DATES IN THE RUN     *
002600*                       HEADER - TK-0061.                         *
002700*   02/09/99  WLT       Y2K REMEDIATION - RUN-DATE HEADER FIELD  *
002800*                       CARRIES A FULL 4-DIGIT YEAR (W2K-14).    *
002900*   11/20/02  PMCCLUR   ADDED TOTAL-COUNT TO THE END-OF-JOB      *
003000*                       DISPLAY FOR OPS.                          *
003100*   02/19/14  TQUINT    CATEGORY AND STATUS FILTERS ADDED (REQ   *
003200*                       TK-0205) - MENU GROUP WANTED TO FILTER   *
003300*                       THE DISH PICKER BY SECTION AND ON/OFF    *
003400*                       SALE STATE.                               *
003500*   2021-05-14  DSTOUT  REWORKED TO THE SHOP'S PERFORM-THRU/GO TO *
003600*                       ABEND-ROUTINE STANDARD AFTER THE AUDIT OF *
003700*                       BATCH JOBS THAT WERE STOPPING RUN FROM     *
003800*                       DEEP INSIDE A PARAGRAPH WITH NO BREADCRUMB *
003900*                       OF WHERE THEY DIED (REQ TK-0341).           *
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-370.
004400 OBJECT-COMPUTER.  IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100     SELECT DISH-FILE ASSIGN TO DISHFILE
005200         ORGANIZATION IS RELATIVE
005300         ACCESS MODE IS DYNAMIC
005400         RELATIVE KEY IS WS-DISH-RELKEY
005500         FILE STATUS IS WS-DISHFILE-STATUS.
005600
005700     SELECT REPORT-FILE ASSIGN TO DSHPAGRPT
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-REPORT-STATUS.
006000
006100*****************************************************************
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 FD  DISH-FILE
006600     RECORDING MODE IS F.
006700 COPY DSHREC.
006800
006900 FD  REPORT-FILE
007000     RECORDING MODE IS F.
007100 01  REPORT-RECORD                   PIC X(80).
007200
007300*****************************************************************
007400 WORKING-STORAGE SECTION.
007500*****************************************************************
007600 01  PARAM-RECORD.
007700     05  P-PAGE-NUMBER                PIC 9(04).
007800     05  P-PAGE-SIZE                  PIC 9(04).
007900     05  P-NAME-FILTER                PIC X(32).
008000     05  P-CATEGORY-FILTER             PIC 9(10).
008100     05  P-STATUS-FILTER               PIC 9(01).
008200     05  FILLER                       PIC X(29).
008300 01  PARAM-RECORD-DUMP REDEFINES PARAM-RECORD
008400                                     PIC X(80).
008500
008600 01  WS-FILE-STATUSES.
008700     05  WS-DISHFILE-STATUS          PIC X(02) VALUE SPACES.
008800     COPY FSTCODES REPLACING ==:TAG:== BY ==WS-DISHFILE==.
008900     05  WS-REPORT-STATUS            PIC X(02) VALUE SPACES.
009000     COPY FSTCODES REPLACING ==:TAG:== BY ==WS-REPORT==.
009100
009200 01  WS-SWITCHES.
009300     05  WS-DISH-EOF-SW              PIC X(01) VALUE 'N'.
009400         88  WS-DISH-EOF                  VALUE 'Y'.
009500     05  WS-ROW-MATCHES-SW           PIC X(01) VALUE 'N'.
009600         88  WS-ROW-MATCHES               VALUE 'Y'.
009700
009800 01  WS-RELATIVE-KEYS.
009900     05  WS-DISH-RELKEY              PIC 9(10) COMP VALUE ZERO.
010000     05  WS-MAX-DISH-RELKEY          PIC 9(10) COMP VALUE ZERO.
010100
010200 01  WS-DATE-TIME-FIELDS.
010300     05  WS-CURRENT-DATE-TIME.
010400         10  WS-CCYY                 PIC 9(04).
010500         10  WS-CC-MM                PIC 9(02).
010600         10  WS-CC-DD                PIC 9(02).
010700     05  WS-CURR-CCYYMMDD REDEFINES WS-CURRENT-DATE-TIME
010800                                     PIC 9(08).
010900
011000 01  WS-PAGING-FIELDS.
011100     05  WS-SKIP-COUNT                PIC 9(09) COMP VALUE ZERO.
011200     05  WS-SKIP-COUNT-X REDEFINES WS-SKIP-COUNT
011300                                     PIC 9(09).
011400     05  WS-ROWS-MATCHED              PIC 9(09) COMP VALUE ZERO.
011500     05  WS-ROWS-SKIPPED              PIC 9(09) COMP VALUE ZERO.
011600     05  WS-ROWS-ON-PAGE              PIC 9(09) COMP VALUE ZERO.
011700
011800 77  PARA-NAME                       PIC X(40) VALUE SPACES.
011900
012000 01  WS-COUNTERS.
012100     05  WS-RECS-SCANNED             PIC S9(09) COMP-3 VALUE ZERO.
012200     05  WS-TOTAL-COUNT              PIC S9(09) COMP-3 VALUE ZERO.
012300
012400 01  RPT-HEADER-LINE.
012500     05  FILLER                      PIC X(24) VALUE
012600         'DSHPAGE DISH PAGE QUERY '.
012700     05  FILLER                      PIC X(06) VALUE 'DATE: '.
012800     05  RPT-HDR-CCYY                PIC 9(04).
012900     05  FILLER                      PIC X(01) VALUE '-'.
013000     05  RPT-HDR-MM                  PIC 9(02).
013100     05  FILLER                      PIC X(01) VALUE '-'.
013200     05  RPT-HDR-DD                  PIC 9(02).
013300     05  FILLER                      PIC X(09) VALUE '  PAGE: '.
013400     05  RPT-HDR-PAGE                PIC Z(3)9.
013500     05  FILLER                      PIC X(21) VALUE SPACES.
013600
013700 01  RPT-DETAIL-LINE.
013800     05  FILLER                      PIC X(12) VALUE '  DISH-ID: '.
013900     05  RPT-DTL-DISH-ID             PIC Z(9)9.
014000     05  FILLER                      PIC X(09) VALUE '  NAME: '.
014100     05  RPT-DTL-NAME                PIC X(32).
014200     05  FILLER                      PIC X(09) VALUE '  PRICE:'.
014300     05  RPT-DTL-PRICE               PIC ZZZ,ZZ9.99.
014400     05  FILLER                      PIC X(08) VALUE '  CAT: '.
014500     05  RPT-DTL-CATEGORY            PIC Z(9)9.
014600     05  FILLER                      PIC X(03) VALUE SPACES.
014700
014800 01  RPT-TOTAL-LINE.
014900     05  FILLER                      PIC X(20) VALUE
015000         'TOTAL-COUNT..........'.
015100     05  RPT-TOT-COUNT                PIC ZZZ,ZZZ,ZZ9.
015200     05  FILLER                      PIC X(10) VALUE SPACES.
015300     05  FILLER                      PIC X(20) VALUE
015400         'ROWS RETURNED ON PAGE'.
015500     05  RPT-TOT-PAGE-ROWS            PIC ZZZ,ZZZ,ZZ9.
015600     05  FILLER                      PIC X(10) VALUE SPACES.
015700
015800*****************************************************************
015900 PROCEDURE DIVISION.
016000*****************************************************************
016100
016200 0000-MAIN-LINE.
016300
016400     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
016500     PERFORM 1100-FIND-MAX-RELKEY THRU 1100-EXIT.
016600     PERFORM 2000-COUNT-MATCHING-ROWS THRU 2000-EXIT
016700         UNTIL WS-DISH-RELKEY > WS-MAX-DISH-RELKEY.
016800     PERFORM 3000-FETCH-PAGE-ROWS THRU 3000-EXIT
016900         UNTIL WS-DISH-RELKEY > WS-MAX-DISH-RELKEY
017000             OR WS-ROWS-ON-PAGE >= P-PAGE-SIZE.
017100     PERFORM 8000-WRITE-TOTALS THRU 8000-EXIT.
017200     PERFORM 9000-TERMINATE THRU 9000-EXIT.
017300
017400     GOBACK.
017500
017600 1000-INITIALIZE.
017700
017800     MOVE '1000-INITIALIZE' TO PARA-NAME.
017900     ACCEPT PARAM-RECORD.
018000
018100     IF P-PAGE-NUMBER = ZERO
018200         MOVE 1 TO P-PAGE-NUMBER
018300     END-IF.
018400
018500     COMPUTE WS-SKIP-COUNT =
018600         (P-PAGE-NUMBER - 1) * P-PAGE-SIZE.
018700
018800     DISPLAY 'DSHPAGE - PARM CARD: ' PARAM-RECORD-DUMP.
018900     DISPLAY 'DSHPAGE - ROWS TO SKIP: ' WS-SKIP-COUNT-X.
019000
019100     OPEN INPUT DISH-FILE.
019200     IF NOT WS-DISHFILE-OK
019300         DISPLAY 'DSHPAGE - ERROR OPENING DISH FILE, STATUS: '
019400                 WS-DISHFILE-STATUS
019500         GO TO 9999-ABEND-ROUTINE
019600     END-IF.
019700
019800     OPEN OUTPUT REPORT-FILE.
019900     IF NOT WS-REPORT-OK
020000         DISPLAY 'DSHPAGE - ERROR OPENING REPORT FILE, STATUS: '
020100                 WS-REPORT-STATUS
020200         GO TO 9999-ABEND-ROUTINE
020300     END-IF.
020400
020500     ACCEPT WS-CURRENT-DATE-TIME FROM DATE YYYYMMDD.
020600     MOVE WS-CCYY TO RPT-HDR-CCYY.
020700     MOVE WS-CC-MM TO RPT-HDR-MM.
020800     MOVE WS-CC-DD TO RPT-HDR-DD.
020900     MOVE P-PAGE-NUMBER TO RPT-HDR-PAGE.
021000     WRITE REPORT-RECORD FROM RPT-HEADER-LINE.
021100
021200 1000-EXIT.
021300     EXIT.
021400
021500 1100-FIND-MAX-RELKEY.
021600
021700     MOVE ZERO TO WS-MAX-DISH-RELKEY.
021800     MOVE 1    TO WS-DISH-RELKEY.
021900
022000     START DISH-FILE KEY IS NOT LESS THAN WS-DISH-RELKEY
022100         INVALID KEY
022200             MOVE 'Y' TO WS-DISH-EOF-SW.
022300
022400     PERFORM 1110-SCAN-FOR-MAX-RELKEY THRU 1110-EXIT
022500         UNTIL WS-DISH-EOF.
022600
022700     MOVE 'N' TO WS-DISH-EOF-SW.
022800     MOVE 1   TO WS-DISH-RELKEY.
022900
023000 1100-EXIT.
023100     EXIT.
023200
023300 1110-SCAN-FOR-MAX-RELKEY.
023400
023500     READ DISH-FILE NEXT RECORD
023600         AT END
023700             MOVE 'Y' TO WS-DISH-EOF-SW
023800         NOT AT END
023900             MOVE WS-DISH-RELKEY TO WS-MAX-DISH-RELKEY
024000     END-READ.
024100
024200 1110-EXIT.
024300     EXIT.
024400
024500 2000-COUNT-MATCHING-ROWS.
024600
024700     READ DISH-FILE
024800         INVALID KEY
024900             CONTINUE
025000         NOT INVALID KEY
025100             ADD 1 TO WS-RECS-SCANNED
025200             PERFORM 2100-TEST-FILTER-MATCH THRU 2100-EXIT
025300             IF WS-ROW-MATCHES
025400                 ADD 1 TO WS-TOTAL-COUNT
025500                 ADD 1 TO WS-ROWS-MATCHED
025600             END-IF
025700     END-READ.
025800
025900     ADD 1 TO WS-DISH-RELKEY.
026000
026100 2000-EXIT.
026200     EXIT.
026300
026400 2100-TEST-FILTER-MATCH.
026500
026600     MOVE 'Y' TO WS-ROW-MATCHES-SW.
026700
026800     IF P-NAME-FILTER NOT = SPACES
026900         AND DISH-NAME NOT = P-NAME-FILTER
027000         MOVE 'N' TO WS-ROW-MATCHES-SW
027100     END-IF.
027200
027300     IF P-CATEGORY-FILTER NOT = ZERO
027400         AND DISH-CATEGORY-ID NOT = P-CATEGORY-FILTER
027500         MOVE 'N' TO WS-ROW-MATCHES-SW
027600     END-IF.
027700
027800     IF P-STATUS-FILTER NOT = ZERO
027900         AND DISH-STATUS NOT = P-STATUS-FILTER
028000         MOVE 'N' TO WS-ROW-MATCHES-SW
028100     END-IF.
028200
028300 2100-EXIT.
028400     EXIT.
028500
028600 3000-FETCH-PAGE-ROWS.
028700
028800     READ DISH-FILE
028900         INVALID KEY
029000             CONTINUE
029100         NOT INVALID KEY
029200             PERFORM 2100-TEST-FILTER-MATCH THRU 2100-EXIT
029300             IF WS-ROW-MATCHES
029400                 PERFORM 3100-APPLY-SKIP-OR-WRITE THRU 3100-EXIT
029500             END-IF
029600     END-READ.
029700
029800     ADD 1 TO WS-DISH-RELKEY.
029900
030000 3000-EXIT.
030100     EXIT.
030200
030300 3100-APPLY-SKIP-OR-WRITE.
030400
030500     IF WS-ROWS-SKIPPED < WS-SKIP-COUNT
030600         ADD 1 TO WS-ROWS-SKIPPED
030700     ELSE
030800         IF WS-ROWS-ON-PAGE < P-PAGE-SIZE
030900             PERFORM 3200-WRITE-PAGE-ROW THRU 3200-EXIT
031000         END-IF
031100     END-IF.
031200
031300 3100-EXIT.
031400     EXIT.
031500
031600 3200-WRITE-PAGE-ROW.
031700
031800     MOVE DISH-ID           TO RPT-DTL-DISH-ID.
031900     MOVE DISH-NAME         TO RPT-DTL-NAME.
032000     MOVE DISH-PRICE        TO RPT-DTL-PRICE.
032100     MOVE DISH-CATEGORY-ID  TO RPT-DTL-CATEGORY.
032200
032300     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.
032400
032500     ADD 1 TO WS-ROWS-ON-PAGE.
032600
032700 3200-EXIT.
032800     EXIT.
032900
033000 8000-WRITE-TOTALS.
033100
033200     MOVE '8000-WRITE-TOTALS' TO PARA-NAME.
033300     MOVE WS-TOTAL-COUNT   TO RPT-TOT-COUNT.
033400     MOVE WS-ROWS-ON-PAGE  TO RPT-TOT-PAGE-ROWS.
033500     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE.
033600
033700     DISPLAY 'DSHPAGE - ROWS SCANNED:      ' WS-RECS-SCANNED.
033800     DISPLAY 'DSHPAGE - TOTAL-COUNT:       ' WS-TOTAL-COUNT.
033900     DISPLAY 'DSHPAGE - ROWS ON THIS PAGE: ' WS-ROWS-ON-PAGE.
034000
034100 8000-EXIT.
034200     EXIT.
034300
034400 9000-TERMINATE.
034500
034600     MOVE '9000-TERMINATE' TO PARA-NAME.
034700     CLOSE DISH-FILE.
034800     CLOSE REPORT-FILE.
034900
035000 9000-EXIT.
035100     EXIT.
035200
035300 9999-ABEND-ROUTINE.
035400
035500     DISPLAY 'DSHPAGE - ABEND IN PARAGRAPH: ' PARA-NAME.
035600     MOVE 16 TO RETURN-CODE.
035700     GOBACK.
