000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF BRISTOL FOOD SERVICE SYSTEMS  *
000300* ALL RIGHTS RESERVED                                            *
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    CRTLIST.
000700 AUTHOR.        R SANTOS.
000800 INSTALLATION.  BRISTOL FOOD SERVICE SYSTEMS.
000900 DATE-WRITTEN.  07/22/88.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200*****************************************************************
001300* PROGRAM:  CRTLIST                                              *
001400*                                                                 *
001500* SHOPPING-CART LISTING.  PARM CARD CARRIES ONE USER-ID.  WE     *
001600* WALK THE CART FILE RELATIVE-KEY-BY-RELATIVE-KEY (NO ALTERNATE  *
001700* INDEX ON USER-ID AT THIS CART-FILE VOLUME) AND PRINT EVERY     *
001800* LINE BELONGING TO THAT USER, AS-IS - THIS IS A LOOK, NOT A     *
001900* MAINTENANCE RUN, SO NOTHING ON THE CART FILE IS TOUCHED.       *
002000*                                                                 *
002100* CHANGE LOG                                                     *
002200*   07/22/88  RSANTOS   ORIG.                                    *
002300*   06/14/94  DSTOUT    CUTOVER TO CCYYMMDD DATES ON THE CREATE- *
002400*                       DATE COLUMN (WAS YYMMDD) - TK-0061.      *
002500*   02/09/99  WLT       Y2K REMEDIATION - CART-CREATE-DATE PRINT *
002600*                       COLUMN WIDENED TO A FULL 4-DIGIT YEAR    *
002700*                       (W2K-14).                                *
002800*   11/20/02  RSANTOS   ADDED LINE COUNT TO THE END-OF-JOB       *
002900*                       DISPLAY FOR OPS.                         *
003000*   2021-05-14  DSTOUT  REWORKED TO THE SHOP'S PERFORM-THRU/GO TO *
003100*                       ABEND-ROUTINE STANDARD AFTER THE AUDIT OF *
003200*                       BATCH JOBS THAT WERE STOPPING RUN FROM     *
003300*                       DEEP INSIDE A PARAGRAPH WITH NO BREADCRUMB *
003400*                       OF WHERE THEY DIED (REQ TK-0341).           *
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-370.
003900 OBJECT-COMPUTER.  IBM-370.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600     SELECT CART-FILE ASSIGN TO CARTFILE
004700         ORGANIZATION IS RELATIVE
004800         ACCESS MODE IS DYNAMIC
004900         RELATIVE KEY IS WS-CART-RELKEY
005000         FILE STATUS IS WS-CARTFILE-STATUS.
005100
005200     SELECT REPORT-FILE ASSIGN TO CRTLSTRPT
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-REPORT-STATUS.
005500
005600*****************************************************************
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000 FD  CART-FILE
006100     RECORDING MODE IS F.
006200 COPY CARTREC.
006300
006400 FD  REPORT-FILE
006500     RECORDING MODE IS F.
006600 01  REPORT-RECORD                   PIC X(80).
006700
006800*****************************************************************
006900 WORKING-STORAGE SECTION.
007000*****************************************************************
007100 01  PARAM-RECORD.
007200     05  P-USER-ID                   PIC 9(10).
007300     05  FILLER                      PIC X(70).
007400
007500 01  WS-FILE-STATUSES.
007600     05  WS-CARTFILE-STATUS          PIC X(02) VALUE SPACES.
007700     COPY FSTCODES REPLACING ==:TAG:== BY ==WS-CARTFILE==.
007800     05  WS-REPORT-STATUS            PIC X(02) VALUE SPACES.
007900     COPY FSTCODES REPLACING ==:TAG:== BY ==WS-REPORT==.
008000
008100 01  WS-SWITCHES.
008200     05  WS-CART-EOF-SW              PIC X(01) VALUE 'N'.
008300         88  WS-CART-EOF                 VALUE 'Y'.
008400
008500 01  WS-RELATIVE-KEYS.
008600     05  WS-CART-RELKEY              PIC 9(10) COMP VALUE ZERO.
008700     05  WS-MAX-CART-RELKEY          PIC 9(10) COMP VALUE ZERO.
008800
008900 01  WS-DATE-TIME-FIELDS.
009000     05  WS-CURRENT-DATE-TIME.
009100         10  WS-CCYY                 PIC 9(04).
009200         10  WS-CC-MM                PIC 9(02).
009300         10  WS-CC-DD                PIC 9(02).
009400     05  WS-CURR-CCYYMMDD REDEFINES WS-CURRENT-DATE-TIME
009500                                     PIC 9(08).
009600     05  WS-CRT-DATE                 PIC 9(08).
009700     05  WS-CRT-DATE-PARTS REDEFINES WS-CRT-DATE.
009800         10  WS-CRT-CCYY             PIC 9(04).
009900         10  WS-CRT-MM               PIC 9(02).
010000         10  WS-CRT-DD               PIC 9(02).
010100     05  WS-CRT-TOD                  PIC 9(06).
010200     05  WS-CRT-TOD-PARTS REDEFINES WS-CRT-TOD.
010300         10  WS-CRT-HH               PIC 9(02).
010400         10  WS-CRT-MN               PIC 9(02).
010500         10  WS-CRT-SS               PIC 9(02).
010600
010700 77  PARA-NAME                       PIC X(40) VALUE SPACES.
010800
010900 01  WS-COUNTERS.
011000     05  WS-RECS-SCANNED             PIC S9(09) COMP-3 VALUE ZERO.
011100     05  WS-LINES-LISTED             PIC S9(09) COMP-3 VALUE ZERO.
011200
011300 01  RPT-HEADER-LINE.
011400     05  FILLER                      PIC X(16) VALUE
011500         'CART LIST USER:'.
011600     05  RPT-HDR-USER-ID             PIC Z(9)9.
011700     05  FILLER                      PIC X(09) VALUE '  AS OF: '.
011800     05  RPT-HDR-CCYY                PIC 9(04).
011900     05  FILLER                      PIC X(01) VALUE '-'.
012000     05  RPT-HDR-MM                  PIC 9(02).
012100     05  FILLER                      PIC X(01) VALUE '-'.
012200     05  RPT-HDR-DD                  PIC 9(02).
012300     05  FILLER                      PIC X(35) VALUE SPACES.
012400
012500 01  RPT-DETAIL-LINE.
012600     05  FILLER                      PIC X(11) VALUE '  CART-ID:'.
012700     05  RPT-DTL-CART-ID             PIC Z(9)9.
012800     05  FILLER                      PIC X(09) VALUE '  NAME: '.
012900     05  RPT-DTL-NAME                PIC X(32).
013000     05  FILLER                      PIC X(06) VALUE '  QTY:'.
013100     05  RPT-DTL-NUMBER              PIC ZZZ9.
013200     05  FILLER                      PIC X(09) VALUE '  PRICE:'.
013300     05  RPT-DTL-AMOUNT              PIC ZZZ,ZZ9.99.
013400     05  FILLER                      PIC X(06) VALUE '  ON: '.
013500     05  RPT-DTL-CCYY                PIC 9(04).
013600     05  FILLER                      PIC X(01) VALUE '-'.
013700     05  RPT-DTL-MM                  PIC 9(02).
013800     05  FILLER                      PIC X(01) VALUE '-'.
013900     05  RPT-DTL-DD                  PIC 9(02).
014000     05  FILLER                      PIC X(06) VALUE SPACES.
014100
014200 01  RPT-TOTAL-LINE.
014300     05  FILLER                      PIC X(20) VALUE
014400         'CART LINES LISTED...'.
014500     05  RPT-TOT-LISTED               PIC ZZZ,ZZZ,ZZ9.
014600     05  FILLER                      PIC X(40) VALUE SPACES.
014700
014800*****************************************************************
014900 PROCEDURE DIVISION.
015000*****************************************************************
015100
015200 0000-MAIN-LINE.
015300
015400     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
015500     PERFORM 1100-FIND-MAX-RELKEY THRU 1100-EXIT.
015600     PERFORM 2000-LIST-USER-LINES THRU 2000-EXIT
015700         UNTIL WS-CART-RELKEY > WS-MAX-CART-RELKEY.
015800     PERFORM 8000-WRITE-TOTALS THRU 8000-EXIT.
015900     PERFORM 9000-TERMINATE THRU 9000-EXIT.
016000
016100     GOBACK.
016200
016300 1000-INITIALIZE.
016400
016500     MOVE '1000-INITIALIZE' TO PARA-NAME.
016600     ACCEPT PARAM-RECORD.
016700
016800     OPEN INPUT CART-FILE.
016900     IF NOT WS-CARTFILE-OK
017000         DISPLAY 'CRTLIST - ERROR OPENING CART FILE, STATUS: '
017100                 WS-CARTFILE-STATUS
017200         GO TO 9999-ABEND-ROUTINE
017300     END-IF.
017400
017500     OPEN OUTPUT REPORT-FILE.
017600     IF NOT WS-REPORT-OK
017700         DISPLAY 'CRTLIST - ERROR OPENING REPORT FILE, STATUS: '
017800                 WS-REPORT-STATUS
017900         GO TO 9999-ABEND-ROUTINE
018000     END-IF.
018100
018200     ACCEPT WS-CURRENT-DATE-TIME FROM DATE YYYYMMDD.
018300
018400     MOVE P-USER-ID TO RPT-HDR-USER-ID.
018500     MOVE WS-CCYY   TO RPT-HDR-CCYY.
018600     MOVE WS-CC-MM  TO RPT-HDR-MM.
018700     MOVE WS-CC-DD  TO RPT-HDR-DD.
018800     WRITE REPORT-RECORD FROM RPT-HEADER-LINE.
018900
019000     MOVE 1 TO WS-CART-RELKEY.
019100
019200 1000-EXIT.
019300     EXIT.
019400
019500 1100-FIND-MAX-RELKEY.
019600
019700     START CART-FILE KEY IS NOT LESS THAN WS-CART-RELKEY
019800         INVALID KEY
019900             MOVE 'Y' TO WS-CART-EOF-SW.
020000
020100     PERFORM 1110-SCAN-FOR-MAX-RELKEY THRU 1110-EXIT
020200         UNTIL WS-CART-EOF.
020300
020400     MOVE 'N' TO WS-CART-EOF-SW.
020500     MOVE 1   TO WS-CART-RELKEY.
020600
020700 1100-EXIT.
020800     EXIT.
020900
021000 1110-SCAN-FOR-MAX-RELKEY.
021100
021200     READ CART-FILE NEXT RECORD
021300         AT END
021400             MOVE 'Y' TO WS-CART-EOF-SW
021500         NOT AT END
021600             MOVE WS-CART-RELKEY TO WS-MAX-CART-RELKEY
021700     END-READ.
021800
021900 1110-EXIT.
022000     EXIT.
022100
022200 2000-LIST-USER-LINES.
022300
022400     MOVE '2000-LIST-USER-LINES' TO PARA-NAME.
022500     READ CART-FILE
022600         INVALID KEY
022700             CONTINUE
022800         NOT INVALID KEY
022900             ADD 1 TO WS-RECS-SCANNED
023000             IF CART-USER-ID = P-USER-ID
023100                 PERFORM 2100-WRITE-CART-LINE THRU 2100-EXIT
023200             END-IF
023300     END-READ.
023400
023500     ADD 1 TO WS-CART-RELKEY.
023600
023700 2000-EXIT.
023800     EXIT.
023900
024000 2100-WRITE-CART-LINE.
024100
024200     MOVE CART-ID                TO RPT-DTL-CART-ID.
024300     MOVE CART-NAME               TO RPT-DTL-NAME.
024400     MOVE CART-NUMBER             TO RPT-DTL-NUMBER.
024500     MOVE CART-AMOUNT             TO RPT-DTL-AMOUNT.
024600     MOVE CART-CREATE-DATE        TO WS-CRT-DATE.
024700     MOVE WS-CRT-CCYY             TO RPT-DTL-CCYY.
024800     MOVE WS-CRT-MM               TO RPT-DTL-MM.
024900     MOVE WS-CRT-DD               TO RPT-DTL-DD.
025000
025100     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.
025200
025300     ADD 1 TO WS-LINES-LISTED.
025400
025500 2100-EXIT.
025600     EXIT.
025700
025800 8000-WRITE-TOTALS.
025900
026000     MOVE '8000-WRITE-TOTALS' TO PARA-NAME.
026100     MOVE WS-LINES-LISTED TO RPT-TOT-LISTED.
026200     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE.
026300
026400     DISPLAY 'CRTLIST - CART LINES SCANNED: ' WS-RECS-SCANNED.
026500     DISPLAY 'CRTLIST - CART LINES LISTED:  ' WS-LINES-LISTED.
026600
026700 8000-EXIT.
026800     EXIT.
026900
027000 9000-TERMINATE.
027100
027200     MOVE '9000-TERMINATE' TO PARA-NAME.
027300     CLOSE CART-FILE.
027400     CLOSE REPORT-FILE.
027500
027600 9000-EXIT.
027700     EXIT.
027800
027900 9999-ABEND-ROUTINE.
028000
028100     DISPLAY 'CRTLIST - ABEND IN PARAGRAPH: ' PARA-NAME.
028200     MOVE 16 TO RETURN-CODE.
028300     GOBACK.
