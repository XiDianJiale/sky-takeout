000100*****************************************************************
000200* FSTCODES.CPY                                                  *
000300* COMMON FILE-STATUS 88-LEVELS - QUIKSERVE BATCH SLICE           *
000400* PULLED OUT OF THE INDIVIDUAL PROGRAMS SO EVERY PROGRAM TESTS   *
000500* FILE STATUS THE SAME WAY.  CALLING PROGRAM DEFINES ITS OWN     *
000600* PIC X(2) STATUS FIELD, THEN COPIES THIS GROUP OF 88-LEVELS IN  *
000700* UNDERNEATH IT WITH REPLACING.                                  *
000800*                                                                *
000900* MAINTENANCE                                                    *
001000*   2014-06-03  TQUINT    ORIG - LIFTED OUT OF RPTTURN AFTER THE *
001100*                         THIRD PROGRAM COPY-PASTED THE SAME 88S *
001200*                         (REQ TK-0231).                         *
001300*****************************************************************
001400     88  :TAG:-OK                        VALUE '00'.
001500     88  :TAG:-DUPLICATE-READ                VALUE '02'.
001600     88  :TAG:-EOF                       VALUE '10'.
001700     88  :TAG:-INVALID-KEY               VALUE '21'.
001800     88  :TAG:-DUPLICATE-KEY             VALUE '22'.
001900     88  :TAG:-KEY-NOT-FOUND             VALUE '23'.
002000     88  :TAG:-BOUNDARY-VIOLATION        VALUE '34'.
002100     88  :TAG:-FILE-NOT-FOUND            VALUE '35'.
