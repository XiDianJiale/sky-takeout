000100*****************************************************************
000200* FLVREC.CPY                                                    *
000300* DISH-FLAVOR CHILD RECORD LAYOUT - QUIKSERVE MENU CATALOG       *
000400* ONE ROW PER FLAVOR/OPTION GROUP OWNED BY A DISH (E.G. SWEETNESS*
000500* LEVEL, SPICE LEVEL).  FILE IS RELATIVE; FLAVOR-ID IS THE SLOT  *
000600* NUMBER FROM NEXTID.CPY.  ROWS ARE OWNED OUTRIGHT BY THEIR DISH *
000700* - DSHUPD.CBL DELETES ALL OF A DISH'S FLAVOR ROWS AND REINSERTS *
000800* THEM FRESH ON EVERY UPDATE (NO DIFF/MERGE).  FLAVOR-VALUE IS   *
000900* KEPT AS THE ONLINE SIDE'S DELIMITED TEXT FOR BACKWARD          *
001000* COMPATIBILITY; FLAVOR-OPTION-TABLE BELOW IT IS THE BATCH       *
001100* SIDE'S BROKEN-OUT VIEW OF THE SAME OPTION LIST, ONE SLOT PER   *
001200* CHOICE, SO THE TURNOVER AND CATALOG-PRINT PROGRAMS DO NOT HAVE *
001300* TO PARSE DELIMITED TEXT.                                       *
001400*                                                                *
001500* MAINTENANCE                                                    *
001600*   2013-05-06  RSANTOS   ORIG.                                  *
001700*   2017-02-22  PMCCLUR   ADDED FLAVOR-OPTION-TABLE AND FLAVOR-  *
001800*                         DEFAULT-OPTION SO THE ORDER SCREEN     *
001900*                         COULD PRESELECT A DEFAULT CHOICE        *
002000*                         (REQ TK-0279).                          *
002100*   2021-06-14  DSTOUT    ADDED FLAVOR-STATUS AND AUDIT STAMPS   *
002200*                         (REQ TK-0347).                          *
002300*****************************************************************
002400 01  DISH-FLAVOR-RECORD.
002500     05  FLAVOR-ID                   PIC 9(10).
002600     05  FLAVOR-DISH-ID              PIC 9(10).
002700     05  FLAVOR-NAME                 PIC X(32).
002800     05  FLAVOR-VALUE                PIC X(128).
002900     05  FLAVOR-STATUS               PIC 9(01).
003000         88  FLAVOR-DISABLED             VALUE 0.
003100         88  FLAVOR-ENABLED              VALUE 1.
003200     05  FLAVOR-DEFAULT-OPTION       PIC 9(02).
003300     05  FLAVOR-OPTION-COUNT         PIC 9(02).
003400     05  FLAVOR-OPTION-TABLE OCCURS 8 TIMES.
003500         10  FLAVOR-OPTION-TEXT      PIC X(12).
003600     05  FLAVOR-CREATE-TIMESTAMP.
003700         10  FLAVOR-CREATE-DATE      PIC 9(08).
003800         10  FLAVOR-CREATE-TOD       PIC 9(06).
003900     05  FLAVOR-UPDATE-TIMESTAMP.
004000         10  FLAVOR-UPDATE-DATE      PIC 9(08).
004100         10  FLAVOR-UPDATE-TOD       PIC 9(06).
004200     05  FILLER                      PIC X(18).
004300 01  FLAVOR-CREATE-TS-PARTS REDEFINES FLAVOR-CREATE-TIMESTAMP.
004400     05  FLVR-CRT-CCYY               PIC 9(04).
004500     05  FLVR-CRT-MM                 PIC 9(02).
004600     05  FLVR-CRT-DD                 PIC 9(02).
004700     05  FLVR-CRT-HH                 PIC 9(02).
004800     05  FLVR-CRT-MIN                PIC 9(02).
004900     05  FLVR-CRT-SS                 PIC 9(02).
005000 01  FLAVOR-UPDATE-TS-PARTS REDEFINES FLAVOR-UPDATE-TIMESTAMP.
005100     05  FLVR-UPD-CCYY               PIC 9(04).
005200     05  FLVR-UPD-MM                 PIC 9(02).
005300     05  FLVR-UPD-DD                 PIC 9(02).
005400     05  FLVR-UPD-HH                 PIC 9(02).
005500     05  FLVR-UPD-MIN                PIC 9(02).
005600     05  FLVR-UPD-SS                 PIC 9(02).
005700 01  FLAVOR-OPTION-TABLE-DUMP REDEFINES FLAVOR-OPTION-TABLE.
005800     05  FLVR-OPTION-DUMP-BYTES      PIC X(96).
