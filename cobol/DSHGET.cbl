000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF BRISTOL FOOD SERVICE SYSTEMS  *
000300* ALL RIGHTS RESERVED                                            *
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    DSHGET.
000700 AUTHOR.        P MCCLURE.
000800 INSTALLATION.  BRISTOL FOOD SERVICE SYSTEMS.
000900 DATE-WRITTEN.  09/18/88.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200*****************************************************************
001300* PROGRAM:  DSHGET                                               *
001400*                                                                 *
001500* DISH-CATALOG READ-WITH-FLAVORS.  PARM CARD CARRIES ONE         *
001600* DISH-ID.  WE READ THE DISH-RECORD DIRECTLY OFF ITS RELATIVE    *
001700* SLOT, THEN WALK THE FLAVOR FILE RELATIVE-KEY-BY-RELATIVE-KEY   *
001800* PRINTING EVERY FLAVOR ROW WHOSE FLAVOR-DISH-ID MATCHES - THE   *
001900* FLAVOR FILE HAS NO ALTERNATE INDEX ON DISH-ID AT THIS VOLUME,  *
002000* SAME AS EVERY OTHER LOOKUP-BY-FOREIGN-KEY JOB IN THIS SUITE.   *
002100*                                                                 *
002200* CHANGE LOG                                                     *
002300*   09/18/88  PMCCLUR   ORIG.                                    *
002400*   11/20/02  PMCCLUR   ADDED FLAVOR-ROW COUNT TO THE END-OF-JOB *
002500*                       DISPLAY FOR OPS.                          *
002600*   2021-05-14  DSTOUT  REWORKED TO THE SHOP'S PERFORM-THRU/GO TO *
002700*                       ABEND-ROUTINE STANDARD AFTER THE AUDIT OF *
002800*                       BATCH JOBS THAT WERE STOPPING RUN FROM     *
002900*                       DEEP INSIDE A PARAGRAPH WITH NO BREADCRUMB *
003000*                       OF WHERE THEY DIED (REQ TK-0341).           *
003100*****************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-370.
003500 OBJECT-COMPUTER.  IBM-370.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100
004200     SELECT DISH-FILE ASSIGN TO DISHFILE
004300         ORGANIZATION IS RELATIVE
004400         ACCESS MODE IS DYNAMIC
004500         RELATIVE KEY IS WS-DISH-RELKEY
004600         FILE STATUS IS WS-DISHFILE-STATUS.
004700
004800     SELECT FLAVOR-FILE ASSIGN TO FLVRFILE
004900         ORGANIZATION IS RELATIVE
005000         ACCESS MODE IS DYNAMIC
005100         RELATIVE KEY IS WS-FLVR-RELKEY
005200         FILE STATUS IS WS-FLVRFILE-STATUS.
005300
005400     SELECT REPORT-FILE ASSIGN TO DSHGETRPT
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-REPORT-STATUS.
005700
005800*****************************************************************
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200 FD  DISH-FILE
006300     RECORDING MODE IS F.
006400 COPY DSHREC.
006500
006600 FD  FLAVOR-FILE
006700     RECORDING MODE IS F.
006800 COPY FLVREC.
006900
007000 FD  REPORT-FILE
007100     RECORDING MODE IS F.
007200 01  REPORT-RECORD                   PIC X(80).
007300
007400*****************************************************************
007500 WORKING-STORAGE SECTION.
007600*****************************************************************
007700 01  PARAM-RECORD.
007800     05  P-DISH-ID                   PIC 9(10).
007900     05  FILLER                      PIC X(70).
008000 01  PARAM-RECORD-DUMP REDEFINES PARAM-RECORD
008100                                     PIC X(80).
008200
008300 01  WS-FILE-STATUSES.
008400     05  WS-DISHFILE-STATUS          PIC X(02) VALUE SPACES.
008500     COPY FSTCODES REPLACING ==:TAG:== BY ==WS-DISHFILE==.
008600     05  WS-FLVRFILE-STATUS          PIC X(02) VALUE SPACES.
008700     COPY FSTCODES REPLACING ==:TAG:== BY ==WS-FLVRFILE==.
008800     05  WS-REPORT-STATUS            PIC X(02) VALUE SPACES.
008900     COPY FSTCODES REPLACING ==:TAG:== BY ==WS-REPORT==.
009000
009100 01  WS-SWITCHES.
009200     05  WS-FLVR-EOF-SW              PIC X(01) VALUE 'N'.
009300         88  WS-FLVR-EOF                  VALUE 'Y'.
009400     05  WS-DISH-FOUND-SW            PIC X(01) VALUE 'N'.
009500         88  WS-DISH-FOUND                VALUE 'Y'.
009600
009700 01  WS-RELATIVE-KEYS.
009800     05  WS-DISH-RELKEY              PIC 9(10) COMP VALUE ZERO.
009900     05  WS-FLVR-RELKEY              PIC 9(10) COMP VALUE ZERO.
010000     05  WS-MAX-FLVR-RELKEY          PIC 9(10) COMP VALUE ZERO.
010100
010200 01  WS-DATE-TIME-FIELDS.
010300     05  WS-CURRENT-DATE-TIME.
010400         10  WS-CCYY                 PIC 9(04).
010500         10  WS-CC-MM                PIC 9(02).
010600         10  WS-CC-DD                PIC 9(02).
010700     05  WS-CURR-CCYYMMDD REDEFINES WS-CURRENT-DATE-TIME
010800                                     PIC 9(08).
010900
011000 77  PARA-NAME                       PIC X(40) VALUE SPACES.
011100
011200 01  WS-STATUS-TEXT-FIELDS.
011300     05  WS-STATUS-TEXT              PIC X(08) VALUE SPACES.
011400
011500 01  WS-COUNTERS.
011600     05  WS-FLVR-ROWS-SCANNED        PIC S9(09) COMP-3 VALUE ZERO.
011700     05  WS-FLVR-ROWS-LISTED         PIC S9(09) COMP-3 VALUE ZERO.
011800
011900 01  RPT-HEADER-LINE.
012000     05  FILLER                      PIC X(16) VALUE
012100         'DISH GET ID:   '.
012200     05  RPT-HDR-DISH-ID             PIC Z(9)9.
012300     05  FILLER                      PIC X(06) VALUE '  DT: '.
012400     05  RPT-HDR-CCYY                PIC 9(04).
012500     05  FILLER                      PIC X(01) VALUE '-'.
012600     05  RPT-HDR-MM                  PIC 9(02).
012700     05  FILLER                      PIC X(01) VALUE '-'.
012800     05  RPT-HDR-DD                  PIC 9(02).
012900     05  FILLER                      PIC X(31) VALUE SPACES.
013000 01  RPT-HEADER-LINE-DUMP REDEFINES RPT-HEADER-LINE
013100                                     PIC X(80).
013200
013300 01  RPT-DISH-LINE.
013400     05  FILLER                      PIC X(09) VALUE '  NAME: '.
013500     05  RPT-DSH-NAME                PIC X(32).
013600     05  FILLER                      PIC X(09) VALUE '  PRICE:'.
013700     05  RPT-DSH-PRICE                PIC ZZZ,ZZ9.99.
013800     05  FILLER                      PIC X(09) VALUE '  STAT: '.
013900     05  RPT-DSH-STATUS               PIC X(08).
014000     05  FILLER                      PIC X(12) VALUE SPACES.
014100
014200 01  RPT-NOT-FOUND-LINE.
014300     05  FILLER                      PIC X(30) VALUE
014400         '***DISH-ID NOT ON FILE***    '.
014500     05  FILLER                      PIC X(50) VALUE SPACES.
014600
014700 01  RPT-FLAVOR-LINE.
014800     05  FILLER                      PIC X(14) VALUE '  FLAVOR-ID:'.
014900     05  RPT-FLV-ID                  PIC Z(9)9.
015000     05  FILLER                      PIC X(09) VALUE '  NAME: '.
015100     05  RPT-FLV-NAME                PIC X(32).
015200     05  FILLER                      PIC X(10) VALUE '  VALUES:'.
015300     05  RPT-FLV-VALUE               PIC X(15).
015400
015500 01  RPT-TOTAL-LINE.
015600     05  FILLER                      PIC X(20) VALUE
015700         'FLAVOR ROWS LISTED..'.
015800     05  RPT-TOT-FLAVORS             PIC ZZZ,ZZZ,ZZ9.
015900     05  FILLER                      PIC X(40) VALUE SPACES.
016000
016100*****************************************************************
016200 PROCEDURE DIVISION.
016300*****************************************************************
016400
016500 0000-MAIN-LINE.
016600
016700     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
016800     PERFORM 2000-GET-DISH THRU 2000-EXIT.
016900
017000     IF WS-DISH-FOUND
017100         PERFORM 3000-FIND-MAX-FLVR-RELKEY THRU 3000-EXIT
017200         PERFORM 3100-LIST-FLAVORS THRU 3100-EXIT
017300             UNTIL WS-FLVR-RELKEY > WS-MAX-FLVR-RELKEY
017400     END-IF.
017500
017600     PERFORM 8000-WRITE-TOTALS THRU 8000-EXIT.
017700     PERFORM 9000-TERMINATE THRU 9000-EXIT.
017800
017900     GOBACK.
018000
018100 1000-INITIALIZE.
018200
018300     MOVE '1000-INITIALIZE' TO PARA-NAME.
018400     ACCEPT PARAM-RECORD.
018500
018600     OPEN INPUT DISH-FILE.
018700     IF NOT WS-DISHFILE-OK
018800         DISPLAY 'DSHGET - ERROR OPENING DISH FILE, STATUS: '
018900                 WS-DISHFILE-STATUS
019000         GO TO 9999-ABEND-ROUTINE
019100     END-IF.
019200
019300     OPEN INPUT FLAVOR-FILE.
019400     IF NOT WS-FLVRFILE-OK
019500         DISPLAY 'DSHGET - ERROR OPENING FLAVOR FILE, STATUS: '
019600                 WS-FLVRFILE-STATUS
019700         GO TO 9999-ABEND-ROUTINE
019800     END-IF.
019900
020000     OPEN OUTPUT REPORT-FILE.
020100     IF NOT WS-REPORT-OK
020200         DISPLAY 'DSHGET - ERROR OPENING REPORT FILE, STATUS: '
020300                 WS-REPORT-STATUS
020400         GO TO 9999-ABEND-ROUTINE
020500     END-IF.
020600
020700     DISPLAY 'DSHGET - PARM CARD: ' PARAM-RECORD-DUMP.
020800
020900     ACCEPT WS-CURRENT-DATE-TIME FROM DATE YYYYMMDD.
021000     MOVE P-DISH-ID TO RPT-HDR-DISH-ID.
021100     MOVE WS-CCYY   TO RPT-HDR-CCYY.
021200     MOVE WS-CC-MM  TO RPT-HDR-MM.
021300     MOVE WS-CC-DD  TO RPT-HDR-DD.
021400     WRITE REPORT-RECORD FROM RPT-HEADER-LINE.
021500     DISPLAY 'DSHGET - ' RPT-HEADER-LINE-DUMP.
021600
021700     MOVE P-DISH-ID TO WS-DISH-RELKEY.
021800
021900 1000-EXIT.
022000     EXIT.
022100
022200 2000-GET-DISH.
022300
022400     READ DISH-FILE
022500         INVALID KEY
022600             WRITE REPORT-RECORD FROM RPT-NOT-FOUND-LINE
022700         NOT INVALID KEY
022800             MOVE 'Y' TO WS-DISH-FOUND-SW
022900             PERFORM 2100-WRITE-DISH-LINE THRU 2100-EXIT
023000     END-READ.
023100
023200 2000-EXIT.
023300     EXIT.
023400
023500 2100-WRITE-DISH-LINE.
023600
023700     IF DISH-ENABLED
023800         MOVE 'ENABLED ' TO WS-STATUS-TEXT
023900     ELSE
024000         MOVE 'DISABLED' TO WS-STATUS-TEXT
024100     END-IF.
024200
024300     MOVE DISH-NAME    TO RPT-DSH-NAME.
024400     MOVE DISH-PRICE   TO RPT-DSH-PRICE.
024500     MOVE WS-STATUS-TEXT TO RPT-DSH-STATUS.
024600
024700     WRITE REPORT-RECORD FROM RPT-DISH-LINE.
024800
024900 2100-EXIT.
025000     EXIT.
025100
025200 3000-FIND-MAX-FLVR-RELKEY.
025300
025400     MOVE ZERO TO WS-MAX-FLVR-RELKEY.
025500     MOVE 1    TO WS-FLVR-RELKEY.
025600
025700     START FLAVOR-FILE KEY IS NOT LESS THAN WS-FLVR-RELKEY
025800         INVALID KEY
025900             MOVE 'Y' TO WS-FLVR-EOF-SW.
026000
026100     PERFORM 3010-SCAN-FOR-MAX-FLVR-RELKEY THRU 3010-EXIT
026200         UNTIL WS-FLVR-EOF.
026300
026400     MOVE 'N' TO WS-FLVR-EOF-SW.
026500     MOVE 1   TO WS-FLVR-RELKEY.
026600
026700 3000-EXIT.
026800     EXIT.
026900
027000 3010-SCAN-FOR-MAX-FLVR-RELKEY.
027100
027200     READ FLAVOR-FILE NEXT RECORD
027300         AT END
027400             MOVE 'Y' TO WS-FLVR-EOF-SW
027500         NOT AT END
027600             MOVE WS-FLVR-RELKEY TO WS-MAX-FLVR-RELKEY
027700     END-READ.
027800
027900 3010-EXIT.
028000     EXIT.
028100
028200 3100-LIST-FLAVORS.
028300
028400     READ FLAVOR-FILE
028500         INVALID KEY
028600             CONTINUE
028700         NOT INVALID KEY
028800             ADD 1 TO WS-FLVR-ROWS-SCANNED
028900             IF FLAVOR-DISH-ID = P-DISH-ID
029000                 PERFORM 3200-WRITE-FLAVOR-LINE THRU 3200-EXIT
029100             END-IF
029200     END-READ.
029300
029400     ADD 1 TO WS-FLVR-RELKEY.
029500
029600 3100-EXIT.
029700     EXIT.
029800
029900 3200-WRITE-FLAVOR-LINE.
030000
030100     MOVE FLAVOR-ID      TO RPT-FLV-ID.
030200     MOVE FLAVOR-NAME     TO RPT-FLV-NAME.
030300     MOVE FLAVOR-VALUE(1:15) TO RPT-FLV-VALUE.
030400
030500     WRITE REPORT-RECORD FROM RPT-FLAVOR-LINE.
030600
030700     ADD 1 TO WS-FLVR-ROWS-LISTED.
030800
030900 3200-EXIT.
031000     EXIT.
031100
031200 8000-WRITE-TOTALS.
031300
031400     MOVE '8000-WRITE-TOTALS' TO PARA-NAME.
031500     MOVE WS-FLVR-ROWS-LISTED TO RPT-TOT-FLAVORS.
031600     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE.
031700
031800     DISPLAY 'DSHGET - DISH FOUND:         ' WS-DISH-FOUND-SW.
031900     DISPLAY 'DSHGET - FLAVOR ROWS SCANNED: ' WS-FLVR-ROWS-SCANNED.
032000     DISPLAY 'DSHGET - FLAVOR ROWS LISTED:  ' WS-FLVR-ROWS-LISTED.
032100
032200 8000-EXIT.
032300     EXIT.
032400
032500 9000-TERMINATE.
032600
032700     MOVE '9000-TERMINATE' TO PARA-NAME.
032800     CLOSE DISH-FILE.
032900     CLOSE FLAVOR-FILE.
033000     CLOSE REPORT-FILE.
033100
033200 9000-EXIT.
033300     EXIT.
033400
033500 9999-ABEND-ROUTINE.
033600
033700     DISPLAY 'DSHGET - ABEND IN PARAGRAPH: ' PARA-NAME.
033800     MOVE 16 TO RETURN-CODE.
033900     GOBACK.
