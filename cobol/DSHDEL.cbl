000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF BRISTOL FOOD SERVICE SYSTEMS  *
000300* ALL RIGHTS RESERVED                                            *
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    DSHDEL.
000700 AUTHOR.        P MCCLURE.
000800 INSTALLATION.  BRISTOL FOOD SERVICE SYSTEMS.
000900 DATE-WRITTEN.  09/16/88.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200*****************************************************************
001300* PROGRAM:  DSHDEL                                               *
001400*                                                                 *
001500* DISH-CATALOG BATCH DELETE.  INPUT IS A LIST OF DISH-ID VALUES, *
001600* ONE PER TRANSACTION RECORD.  BEFORE WE TOUCH ANYTHING WE RUN    *
001700* TWO VALIDATION PASSES AGAINST THE WHOLE LIST:                   *
001800*   PASS 1 - ANY DISH STILL ON SALE (DISH-STATUS = ENABLED)       *
001900*            KILLS THE WHOLE BATCH, NO DELETES AT ALL.            *
002000*   PASS 2 - ANY DISH STILL BUNDLED INTO A SETMEAL (A ROW ON THE  *
002100*            SETMEAL/DISH CROSS-REFERENCE) ALSO KILLS THE WHOLE   *
002200*            BATCH, NO DELETES AT ALL.                            *
002300* ONLY IF BOTH PASSES CLEAR DO WE DELETE THE DISH-RECORD FOR      *
002400* EVERY ID IN THE LIST, THEN SWEEP THE FLAVOR FILE AND DELETE     *
002500* EVERY FLAVOR ROW BELONGING TO ANY OF THOSE DISHES.  THIS IS THE *
002600* SAME VALIDATE-THEN-ACT SHAPE OUR OTHER BATCH-ABORT JOBS USE -   *
002700* WE NEVER WANT A HALF-DELETED DISH LIST ON THE FILE.             *
002800*                                                                 *
002900* CHANGE LOG                                                     *
003000*   09/16/88  PMCCLUR   ORIG.                                    *
003100*   11/20/02  PMCCLUR   ADDED DISH/FLAVOR DELETE COUNTS TO THE    *
003200*                       END-OF-JOB DISPLAY FOR OPS.                *
003300*   02/19/14  TQUINT    SETMEAL-XREF CHECK ADDED (REQ TK-0205) -  *
003400*                       MENU GROUP GOT BURNED DELETING A DISH     *
003500*                       THAT WAS STILL PART OF A COMBO.            *
003600*   2021-05-14  DSTOUT  REWORKED TO THE SHOP'S PERFORM-THRU/GO TO *
003700*                       ABEND-ROUTINE STANDARD AFTER THE AUDIT OF *
003800*                       BATCH JOBS THAT WERE STOPPING RUN FROM     *
003900*                       DEEP INSIDE A PARAGRAPH WITH NO BREADCRUMB *
004000*                       OF WHERE THEY DIED (REQ TK-0341).           *
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-370.
004500 OBJECT-COMPUTER.  IBM-370.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200     SELECT DSHDEL-FILE ASSIGN TO DSHDELIN
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-TRANFILE-STATUS.
005500
005600     SELECT DISH-FILE ASSIGN TO DISHFILE
005700         ORGANIZATION IS RELATIVE
005800         ACCESS MODE IS DYNAMIC
005900         RELATIVE KEY IS WS-DISH-RELKEY
006000         FILE STATUS IS WS-DISHFILE-STATUS.
006100
006200     SELECT SETMEAL-DISH-FILE ASSIGN TO SETDSHFL
006300         ORGANIZATION IS RELATIVE
006400         ACCESS MODE IS DYNAMIC
006500         RELATIVE KEY IS WS-SD-RELKEY
006600         FILE STATUS IS WS-SDFILE-STATUS.
006700
006800     SELECT FLAVOR-FILE ASSIGN TO FLVRFILE
006900         ORGANIZATION IS RELATIVE
007000         ACCESS MODE IS DYNAMIC
007100         RELATIVE KEY IS WS-FLVR-RELKEY
007200         FILE STATUS IS WS-FLVRFILE-STATUS.
007300
007400     SELECT REPORT-FILE ASSIGN TO DSHDELRPT
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WS-REPORT-STATUS.
007700
007800*****************************************************************
007900 DATA DIVISION.
008000 FILE SECTION.
008100
008200 FD  DSHDEL-FILE
008300     RECORDING MODE IS F.
008400 01  DSHDEL-TRAN.
008500     05  DD-DISH-ID                  PIC 9(10).
008600     05  FILLER                      PIC X(10).
008700 01  DSHDEL-TRAN-DUMP REDEFINES DSHDEL-TRAN
008800                                     PIC X(20).
008900
009000 FD  DISH-FILE
009100     RECORDING MODE IS F.
009200 COPY DSHREC.
009300
009400 FD  SETMEAL-DISH-FILE
009500     RECORDING MODE IS F.
009600 COPY SDXREC.
009700
009800 FD  FLAVOR-FILE
009900     RECORDING MODE IS F.
010000 COPY FLVREC.
010100
010200 FD  REPORT-FILE
010300     RECORDING MODE IS F.
010400 01  REPORT-RECORD                   PIC X(80).
010500
010600*****************************************************************
010700 WORKING-STORAGE SECTION.
010800*****************************************************************
010900 01  WS-FILE-STATUSES.
011000     05  WS-TRANFILE-STATUS          PIC X(02) VALUE SPACES.
011100     COPY FSTCODES REPLACING ==:TAG:== BY ==WS-TRANFILE==.
011200     05  WS-DISHFILE-STATUS          PIC X(02) VALUE SPACES.
011300     COPY FSTCODES REPLACING ==:TAG:== BY ==WS-DISHFILE==.
011400     05  WS-SDFILE-STATUS            PIC X(02) VALUE SPACES.
011500     COPY FSTCODES REPLACING ==:TAG:== BY ==WS-SDFILE==.
011600     05  WS-FLVRFILE-STATUS          PIC X(02) VALUE SPACES.
011700     COPY FSTCODES REPLACING ==:TAG:== BY ==WS-FLVRFILE==.
011800     05  WS-REPORT-STATUS            PIC X(02) VALUE SPACES.
011900     COPY FSTCODES REPLACING ==:TAG:== BY ==WS-REPORT==.
012000
012100 01  WS-SWITCHES.
012200     05  WS-TRAN-EOF-SW              PIC X(01) VALUE 'N'.
012300         88  WS-TRAN-EOF                 VALUE 'Y'.
012400     05  WS-SD-EOF-SW                PIC X(01) VALUE 'N'.
012500         88  WS-SD-EOF                    VALUE 'Y'.
012600     05  WS-FLVR-EOF-SW              PIC X(01) VALUE 'N'.
012700         88  WS-FLVR-EOF                  VALUE 'Y'.
012800     05  WS-BATCH-REJECT-SW          PIC X(01) VALUE 'N'.
012900         88  WS-BATCH-REJECTED            VALUE 'Y'.
013000     05  WS-ID-FOUND-SW              PIC X(01) VALUE 'N'.
013100         88  WS-ID-FOUND                  VALUE 'Y'.
013200
013300 01  WS-RELATIVE-KEYS.
013400     05  WS-DISH-RELKEY              PIC 9(10) COMP VALUE ZERO.
013500     05  WS-SD-RELKEY                PIC 9(10) COMP VALUE ZERO.
013600     05  WS-MAX-SD-RELKEY            PIC 9(10) COMP VALUE ZERO.
013700     05  WS-FLVR-RELKEY              PIC 9(10) COMP VALUE ZERO.
013800     05  WS-MAX-FLVR-RELKEY          PIC 9(10) COMP VALUE ZERO.
013900
014000 01  WS-DISH-ID-TABLE.
014100     05  WS-TRAN-COUNT                PIC 9(04) COMP VALUE ZERO.
014200     05  WS-DISH-ID-ENTRY OCCURS 500 TIMES
014300                                     INDEXED BY WS-TBL-IDX
014400                                     PIC 9(10).
014500
014600 01  WS-DISH-ID-TABLE-DUMP REDEFINES WS-DISH-ID-TABLE
014700                                     PIC X(5002).
014800
014900 01  WS-DATE-TIME-FIELDS.
015000     05  WS-CURRENT-DATE-TIME.
015100         10  WS-CCYY                 PIC 9(04).
015200         10  WS-CC-MM                PIC 9(02).
015300         10  WS-CC-DD                PIC 9(02).
015400     05  WS-CURR-CCYYMMDD REDEFINES WS-CURRENT-DATE-TIME
015500                                     PIC 9(08).
015600
015700 77  WS-SUB1                         PIC 9(04) COMP.
015800 77  PARA-NAME                       PIC X(40) VALUE SPACES.
015900
016000 01  WS-COUNTERS.
016100     05  WS-TRANS-READ               PIC S9(09) COMP-3 VALUE ZERO.
016200     05  WS-DISHES-DELETED           PIC S9(09) COMP-3 VALUE ZERO.
016300     05  WS-FLAVORS-DELETED          PIC S9(09) COMP-3 VALUE ZERO.
016400
016500 01  RPT-HEADER-LINE.
016600     05  FILLER                      PIC X(24) VALUE
016700         'DSHDEL DISH-DELETE RUN  '.
016800     05  FILLER                      PIC X(06) VALUE 'DATE: '.
016900     05  RPT-HDR-CCYY                PIC 9(04).
017000     05  FILLER                      PIC X(01) VALUE '-'.
017100     05  RPT-HDR-MM                  PIC 9(02).
017200     05  FILLER                      PIC X(01) VALUE '-'.
017300     05  RPT-HDR-DD                  PIC 9(02).
017400     05  FILLER                      PIC X(33) VALUE SPACES.
017500
017600 01  RPT-ERROR-LINE.
017700     05  FILLER                      PIC X(14) VALUE
017800         '***REJECTED**'.
017900     05  RPT-ERR-TEXT                PIC X(66) VALUE SPACES.
018000
018100 01  RPT-DETAIL-LINE.
018200     05  FILLER                      PIC X(24) VALUE
018300         '  DELETED DISH-ID:     '.
018400     05  RPT-DTL-DISH-ID             PIC Z(9)9.
018500     05  FILLER                      PIC X(46) VALUE SPACES.
018600
018700 01  RPT-TOTAL-LINE.
018800     05  FILLER                      PIC X(20) VALUE
018900         'DISHES DELETED.......'.
019000     05  RPT-TOT-DISHES              PIC ZZZ,ZZZ,ZZ9.
019100     05  FILLER                      PIC X(10) VALUE SPACES.
019200     05  FILLER                      PIC X(20) VALUE
019300         'FLAVOR ROWS DELETED..'.
019400     05  RPT-TOT-FLAVORS             PIC ZZZ,ZZZ,ZZ9.
019500     05  FILLER                      PIC X(10) VALUE SPACES.
019600
019700*****************************************************************
019800 PROCEDURE DIVISION.
019900*****************************************************************
020000
020100 0000-MAIN-LINE.
020200
020300     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
020400     PERFORM 1100-LOAD-DISH-ID-TABLE THRU 1100-EXIT
020500         UNTIL WS-TRAN-EOF.
020600     PERFORM 2000-CHECK-ON-SALE THRU 2000-EXIT
020700         VARYING WS-SUB1 FROM 1 BY 1
020800             UNTIL WS-SUB1 > WS-TRAN-COUNT
020900                 OR WS-BATCH-REJECTED.
021000
021100     IF NOT WS-BATCH-REJECTED
021200         PERFORM 3000-CHECK-SETMEAL-XREF THRU 3000-EXIT
021300     END-IF.
021400
021500     IF NOT WS-BATCH-REJECTED
021600         PERFORM 4000-DELETE-DISHES THRU 4000-EXIT
021700             VARYING WS-SUB1 FROM 1 BY 1
021800                 UNTIL WS-SUB1 > WS-TRAN-COUNT
021900         PERFORM 5000-DELETE-ORPHAN-FLAVORS THRU 5000-EXIT
022000     END-IF.
022100
022200     PERFORM 8000-WRITE-TOTALS THRU 8000-EXIT.
022300     PERFORM 9000-TERMINATE THRU 9000-EXIT.
022400
022500     GOBACK.
022600
022700 1000-INITIALIZE.
022800
022900     MOVE '1000-INITIALIZE' TO PARA-NAME.
023000
023100     OPEN INPUT DSHDEL-FILE.
023200     IF NOT WS-TRANFILE-OK
023300         DISPLAY 'DSHDEL - ERROR OPENING TRANSACTION FILE, STATUS: '
023400                 WS-TRANFILE-STATUS
023500         GO TO 9999-ABEND-ROUTINE
023600     END-IF.
023700
023800     OPEN I-O   DISH-FILE.
023900     IF NOT WS-DISHFILE-OK
024000         DISPLAY 'DSHDEL - ERROR OPENING DISH FILE, STATUS: '
024100                 WS-DISHFILE-STATUS
024200         GO TO 9999-ABEND-ROUTINE
024300     END-IF.
024400
024500     OPEN INPUT SETMEAL-DISH-FILE.
024600     IF NOT WS-SDFILE-OK
024700         DISPLAY 'DSHDEL - ERROR OPENING SETMEAL-DISH FILE, STATUS: '
024800                 WS-SDFILE-STATUS
024900         GO TO 9999-ABEND-ROUTINE
025000     END-IF.
025100
025200     OPEN I-O   FLAVOR-FILE.
025300     IF NOT WS-FLVRFILE-OK
025400         DISPLAY 'DSHDEL - ERROR OPENING FLAVOR FILE, STATUS: '
025500                 WS-FLVRFILE-STATUS
025600         GO TO 9999-ABEND-ROUTINE
025700     END-IF.
025800
025900     OPEN OUTPUT REPORT-FILE.
026000     IF NOT WS-REPORT-OK
026100         DISPLAY 'DSHDEL - ERROR OPENING REPORT FILE, STATUS: '
026200                 WS-REPORT-STATUS
026300         GO TO 9999-ABEND-ROUTINE
026400     END-IF.
026500
026600     ACCEPT WS-CURRENT-DATE-TIME FROM DATE YYYYMMDD.
026700     MOVE WS-CCYY TO RPT-HDR-CCYY.
026800     MOVE WS-CC-MM TO RPT-HDR-MM.
026900     MOVE WS-CC-DD TO RPT-HDR-DD.
027000     WRITE REPORT-RECORD FROM RPT-HEADER-LINE.
027100
027200 1000-EXIT.
027300     EXIT.
027400
027500 1100-LOAD-DISH-ID-TABLE.
027600
027700     MOVE '1100-LOAD-DISH-ID-TABLE' TO PARA-NAME.
027800
027900     READ DSHDEL-FILE
028000         AT END
028100             MOVE 'Y' TO WS-TRAN-EOF-SW
028200         NOT AT END
028300             ADD 1 TO WS-TRANS-READ
028400             ADD 1 TO WS-TRAN-COUNT
028500             MOVE DD-DISH-ID TO WS-DISH-ID-ENTRY(WS-TRAN-COUNT)
028600             DISPLAY 'DSHDEL - TRAN READ: ' DSHDEL-TRAN-DUMP
028700     END-READ.
028800
028900 1100-EXIT.
029000     EXIT.
029100
029200 2000-CHECK-ON-SALE.
029300
029400     MOVE '2000-CHECK-ON-SALE' TO PARA-NAME.
029500     MOVE WS-DISH-ID-ENTRY(WS-SUB1) TO WS-DISH-RELKEY.
029600
029700     READ DISH-FILE
029800         INVALID KEY
029900             CONTINUE
030000         NOT INVALID KEY
030100             IF DISH-ENABLED
030200                 MOVE 'Y' TO WS-BATCH-REJECT-SW
030300                 MOVE 'DISH ON SALE, CANNOT DELETE - DISH-ID: '
030400                     TO RPT-ERR-TEXT
030500                 PERFORM 2100-STAMP-DISH-ID-ON-ERROR THRU 2100-EXIT
030600             END-IF
030700     END-READ.
030800
030900 2000-EXIT.
031000     EXIT.
031100
031200 2100-STAMP-DISH-ID-ON-ERROR.
031300
031400     MOVE WS-DISH-ID-ENTRY(WS-SUB1) TO RPT-DTL-DISH-ID.
031500     WRITE REPORT-RECORD FROM RPT-ERROR-LINE.
031600     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.
031700
031800 2100-EXIT.
031900     EXIT.
032000
032100 3000-CHECK-SETMEAL-XREF.
032200
032300     MOVE '3000-CHECK-SETMEAL-XREF' TO PARA-NAME.
032400     MOVE 1 TO WS-SD-RELKEY.
032500
032600     START SETMEAL-DISH-FILE KEY IS NOT LESS THAN WS-SD-RELKEY
032700         INVALID KEY
032800             MOVE 'Y' TO WS-SD-EOF-SW.
032900
033000     PERFORM 3100-SCAN-SETMEAL-XREF THRU 3100-EXIT
033100         UNTIL WS-SD-EOF
033200             OR WS-BATCH-REJECTED.
033300
033400     MOVE 'N' TO WS-SD-EOF-SW.
033500
033600 3000-EXIT.
033700     EXIT.
033800
033900 3100-SCAN-SETMEAL-XREF.
034000
034100     READ SETMEAL-DISH-FILE NEXT RECORD
034200         AT END
034300             MOVE 'Y' TO WS-SD-EOF-SW
034400         NOT AT END
034500             PERFORM 3200-MATCH-XREF-AGAINST-TABLE THRU 3200-EXIT
034600     END-READ.
034700
034800 3100-EXIT.
034900     EXIT.
035000
035100 3200-MATCH-XREF-AGAINST-TABLE.
035200
035300     MOVE 'N' TO WS-ID-FOUND-SW.
035400     SET WS-TBL-IDX TO 1.
035500
035600     PERFORM 3210-TEST-ONE-TABLE-ENTRY THRU 3210-EXIT
035700         VARYING WS-TBL-IDX FROM 1 BY 1
035800             UNTIL WS-TBL-IDX > WS-TRAN-COUNT
035900                 OR WS-ID-FOUND.
036000
036100     IF WS-ID-FOUND
036200         MOVE 'Y' TO WS-BATCH-REJECT-SW
036300         MOVE 'DISH REFERENCED BY A SETMEAL, CANNOT DELETE'
036400             TO RPT-ERR-TEXT
036500         MOVE SD-DISH-ID TO RPT-DTL-DISH-ID
036600         WRITE REPORT-RECORD FROM RPT-ERROR-LINE
036700         WRITE REPORT-RECORD FROM RPT-DETAIL-LINE
036800     END-IF.
036900
037000 3200-EXIT.
037100     EXIT.
037200
037300 3210-TEST-ONE-TABLE-ENTRY.
037400
037500     IF WS-DISH-ID-ENTRY(WS-TBL-IDX) = SD-DISH-ID
037600         MOVE 'Y' TO WS-ID-FOUND-SW
037700     END-IF.
037800
037900 3210-EXIT.
038000     EXIT.
038100
038200 4000-DELETE-DISHES.
038300
038400     MOVE '4000-DELETE-DISHES' TO PARA-NAME.
038500     MOVE WS-DISH-ID-ENTRY(WS-SUB1) TO WS-DISH-RELKEY.
038600
038700     DELETE DISH-FILE
038800         INVALID KEY
038900             DISPLAY 'DSHDEL - DELETE FAILED FOR DISH-ID: '
039000                     WS-DISH-ID-ENTRY(WS-SUB1)
039100         NOT INVALID KEY
039200             ADD 1 TO WS-DISHES-DELETED
039300             MOVE WS-DISH-ID-ENTRY(WS-SUB1) TO RPT-DTL-DISH-ID
039400             WRITE REPORT-RECORD FROM RPT-DETAIL-LINE
039500     END-DELETE.
039600
039700 4000-EXIT.
039800     EXIT.
039900
040000 5000-DELETE-ORPHAN-FLAVORS.
040100
040200     MOVE '5000-DELETE-ORPHAN-FLAVORS' TO PARA-NAME.
040300     MOVE ZERO TO WS-MAX-FLVR-RELKEY.
040400     MOVE 1    TO WS-FLVR-RELKEY.
040500
040600     START FLAVOR-FILE KEY IS NOT LESS THAN WS-FLVR-RELKEY
040700         INVALID KEY
040800             MOVE 'Y' TO WS-FLVR-EOF-SW.
040900
041000     PERFORM 5100-FIND-MAX-FLVR-RELKEY THRU 5100-EXIT
041100         UNTIL WS-FLVR-EOF.
041200
041300     MOVE 'N' TO WS-FLVR-EOF-SW.
041400     MOVE 1   TO WS-FLVR-RELKEY.
041500
041600     PERFORM 5200-CHECK-ONE-FLAVOR-SLOT THRU 5200-EXIT
041700         UNTIL WS-FLVR-RELKEY > WS-MAX-FLVR-RELKEY.
041800
041900 5000-EXIT.
042000     EXIT.
042100
042200 5100-FIND-MAX-FLVR-RELKEY.
042300
042400     READ FLAVOR-FILE NEXT RECORD
042500         AT END
042600             MOVE 'Y' TO WS-FLVR-EOF-SW
042700         NOT AT END
042800             MOVE WS-FLVR-RELKEY TO WS-MAX-FLVR-RELKEY
042900     END-READ.
043000
043100 5100-EXIT.
043200     EXIT.
043300
043400 5200-CHECK-ONE-FLAVOR-SLOT.
043500
043600     READ FLAVOR-FILE
043700         INVALID KEY
043800             CONTINUE
043900         NOT INVALID KEY
044000             PERFORM 5300-MATCH-FLAVOR-AGAINST-TABLE THRU 5300-EXIT
044100     END-READ.
044200
044300     ADD 1 TO WS-FLVR-RELKEY.
044400
044500 5200-EXIT.
044600     EXIT.
044700
044800 5300-MATCH-FLAVOR-AGAINST-TABLE.
044900
045000     MOVE 'N' TO WS-ID-FOUND-SW.
045100
045200     PERFORM 5310-TEST-ONE-TABLE-ENTRY THRU 5310-EXIT
045300         VARYING WS-SUB1 FROM 1 BY 1
045400             UNTIL WS-SUB1 > WS-TRAN-COUNT
045500                 OR WS-ID-FOUND.
045600
045700     IF WS-ID-FOUND
045800         DELETE FLAVOR-FILE
045900             INVALID KEY
046000                 DISPLAY 'DSHDEL - DELETE FAILED FOR FLAVOR-ID: '
046100                         FLAVOR-ID
046200             NOT INVALID KEY
046300                 ADD 1 TO WS-FLAVORS-DELETED
046400         END-DELETE
046500     END-IF.
046600
046700 5300-EXIT.
046800     EXIT.
046900
047000 5310-TEST-ONE-TABLE-ENTRY.
047100
047200     IF WS-DISH-ID-ENTRY(WS-SUB1) = FLAVOR-DISH-ID
047300         MOVE 'Y' TO WS-ID-FOUND-SW
047400     END-IF.
047500
047600 5310-EXIT.
047700     EXIT.
047800
047900 8000-WRITE-TOTALS.
048000
048100     MOVE '8000-WRITE-TOTALS' TO PARA-NAME.
048200     MOVE WS-DISHES-DELETED  TO RPT-TOT-DISHES.
048300     MOVE WS-FLAVORS-DELETED TO RPT-TOT-FLAVORS.
048400     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE.
048500
048600     DISPLAY 'DSHDEL - TRANSACTIONS READ: ' WS-TRANS-READ.
048700     DISPLAY 'DSHDEL - BATCH REJECTED:    ' WS-BATCH-REJECT-SW.
048800     DISPLAY 'DSHDEL - DISHES DELETED:    ' WS-DISHES-DELETED.
048900     DISPLAY 'DSHDEL - FLAVORS DELETED:   ' WS-FLAVORS-DELETED.
049000
049100     IF WS-BATCH-REJECTED
049200         DISPLAY 'DSHDEL - REJECTED DISH-ID LIST: '
049300                 WS-DISH-ID-TABLE-DUMP
049400     END-IF.
049500
049600 8000-EXIT.
049700     EXIT.
049800
049900 9000-TERMINATE.
050000
050100     MOVE '9000-TERMINATE' TO PARA-NAME.
050200     CLOSE DSHDEL-FILE.
050300     CLOSE DISH-FILE.
050400     CLOSE SETMEAL-DISH-FILE.
050500     CLOSE FLAVOR-FILE.
050600     CLOSE REPORT-FILE.
050700
050800 9000-EXIT.
050900     EXIT.
051000
051100 9999-ABEND-ROUTINE.
051200
051300     DISPLAY 'DSHDEL - ABEND IN PARAGRAPH: ' PARA-NAME.
051400     MOVE 16 TO RETURN-CODE.
051500     GOBACK.
