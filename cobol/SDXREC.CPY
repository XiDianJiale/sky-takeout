000100*****************************************************************
000200* SDXREC.CPY                                                    *
000300* SETMEAL/DISH CROSS-REFERENCE LAYOUT - QUIKSERVE MENU CATALOG   *
000400* READ-ONLY IN THIS SLICE.  ONE ROW PER DISH THAT A SETMEAL      *
000500* BUNDLES IN.  DSHDEL.CBL SCANS THIS FILE FOR SD-DISH-ID BEFORE  *
000600* ALLOWING A DISH TO BE DELETED.  NAME AND PRICE ARE CARRIED AS  *
000700* OF THE DATE THE DISH WAS ADDED TO THE SETMEAL SO A LATER       *
000800* PRICE CHANGE ON THE DISH MASTER DOES NOT SILENTLY RESHUFFLE     *
000900* THE SETMEAL'S ADVERTISED PRICE.                                *
001000*                                                                *
001100* MAINTENANCE                                                    *
001200*   2013-05-06  RSANTOS   ORIG.                                  *
001300*   2017-11-03  PMCCLUR   ADDED SD-COPIES/SD-NAME-SNAPSHOT/SD-   *
001400*                         PRICE-SNAPSHOT AND SD-SEQUENCE-NO       *
001500*                         (REQ TK-0284).                          *
001600*****************************************************************
001700 01  SETMEAL-DISH-RECORD.
001800     05  SD-SETMEAL-ID               PIC 9(10).
001900     05  SD-DISH-ID                  PIC 9(10).
002000     05  SD-SEQUENCE-NO              PIC 9(02).
002100     05  SD-COPIES                   PIC 9(03).
002200     05  SD-NAME-SNAPSHOT            PIC X(32).
002300     05  SD-PRICE-SNAPSHOT           PIC S9(6)V9(2) COMP-3.
002400     05  SD-STATUS                   PIC 9(01).
002500         88  SD-LINE-ACTIVE              VALUE 1.
002600         88  SD-LINE-REMOVED             VALUE 0.
002700     05  SD-ADD-TIMESTAMP.
002800         10  SD-ADD-DATE             PIC 9(08).
002900         10  SD-ADD-TOD              PIC 9(06).
003000     05  SD-ADDED-BY                 PIC 9(10).
003100     05  FILLER                      PIC X(16).
003200 01  SD-ADD-TS-PARTS REDEFINES SD-ADD-TIMESTAMP.
003300     05  SD-ADD-CCYY                 PIC 9(04).
003400     05  SD-ADD-MM                   PIC 9(02).
003500     05  SD-ADD-DD                   PIC 9(02).
003600     05  SD-ADD-HH                   PIC 9(02).
003700     05  SD-ADD-MIN                  PIC 9(02).
003800     05  SD-ADD-SS                   PIC 9(02).
003900 01  SD-PRICE-SNAPSHOT-DUMP REDEFINES SD-PRICE-SNAPSHOT.
004000     05  SD-PRICE-DUMP-BYTES         PIC X(5).
004100 01  SD-RECORD-DUMP REDEFINES SETMEAL-DISH-RECORD.
004200     05  SD-REC-DUMP-BYTES           PIC X(103).
