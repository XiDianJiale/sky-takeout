000100*****************************************************************
000200* ORDREC.CPY                                                    *
000300* ORDERS MASTER RECORD LAYOUT - QUIKSERVE ORDER HEADER           *
000400* ONE ROW PER CUSTOMER ORDER.  FILE IS ORGANIZED RELATIVE, WITH  *
000500* ORD-ID DOUBLING AS THE RELATIVE RECORD SLOT NUMBER (THE SHOP   *
000600* HAS NO DBMS-ASSIGNED SURROGATE KEY HERE, SO THE SLOT NUMBER    *
000700* *IS* THE KEY).  LAID OUT WITH ROOM TO GROW - THE ONLINE SIDE   *
000800* OF THIS APPLICATION CARRIES SEVERAL FIELDS THE BATCH SLICE     *
000900* DOES NOT TOUCH (DELIVERY ADDRESS, PAYMENT METHOD, TABLEWARE),  *
001000* BUT THEY RIDE ALONG ON THE SAME PHYSICAL ROW SO ONE COPYBOOK   *
001100* SERVES BOTH SIDES OF THE SHOP.                                 *
001200*                                                                *
001300* MAINTENANCE                                                    *
001400*   2013-04-11  RSANTOS   ORIG - INITIAL CUT FOR ORDER HEADER.   *
001500*   2013-11-02  RSANTOS   ADDED ORD-CANCEL-REASON/TIME FOR THE   *
001600*                         AUTO-CANCEL SWEEP (REQ TK-0142).       *
001700*   2014-06-20  TQUINT    ADDED DELIVERY/PAYMENT/TABLEWARE BLOCK *
001800*                         AND THE CONSIGNEE ADDRESS GROUP SO THE *
001900*                         ONLINE ORDER-ENTRY SCREENS AND THIS    *
002000*                         BATCH SLICE SHARE ONE RECORD LAYOUT    *
002100*                         (REQ TK-0219).                         *
002200*   2015-01-14  TQUINT    ADDED ORD-STATUS-HISTORY TABLE - OPS   *
002300*                         WANTED THE LAST FEW STATUS FLIPS ON    *
002400*                         THE ROW ITSELF FOR QUICK LOOK-UP        *
002500*                         WITHOUT GOING TO THE AUDIT FILE         *
002600*                         (REQ TK-0233).                          *
002700*   2018-08-02  DSTOUT    ADDED CREATE/UPDATE AUDIT STAMPS AND   *
002800*                         RESERVED GROWTH FILLER (REQ TK-0310).  *
002900*****************************************************************
003000 01  ORDERS-RECORD.
003100     05  ORD-ID                      PIC 9(10).
003200     05  ORD-STATUS                  PIC 9(01).
003300         88  ORD-PENDING-PAYMENT         VALUE 1.
003400         88  ORD-TO-BE-CONFIRMED         VALUE 2.
003500         88  ORD-CONFIRMED               VALUE 3.
003600         88  ORD-DELIVERY-IN-PROGRESS    VALUE 4.
003700         88  ORD-COMPLETED               VALUE 5.
003800         88  ORD-CANCELLED               VALUE 6.
003900     05  ORD-ORDER-TYPE              PIC 9(01).
004000         88  ORD-TYPE-DELIVERY           VALUE 1.
004100         88  ORD-TYPE-DINE-IN            VALUE 2.
004200         88  ORD-TYPE-PICKUP             VALUE 3.
004300     05  ORD-USER-ID                 PIC 9(10).
004400     05  ORD-ADDRESS-ID              PIC 9(10).
004500     05  ORD-ORDER-TIMESTAMP.
004600         10  ORD-ORDER-DATE          PIC 9(08).
004700         10  ORD-ORDER-TIME-OF-DAY   PIC 9(06).
004800     05  ORD-AMOUNT                  PIC S9(6)V9(2) COMP-3.
004900     05  ORD-PACK-AMOUNT             PIC S9(4)V9(2) COMP-3.
005000     05  ORD-TABLEWARE-NUMBER        PIC 9(03).
005100     05  ORD-TABLEWARE-STATUS        PIC 9(01).
005200         88  ORD-TABLEWARE-BY-NUMBER     VALUE 0.
005300         88  ORD-TABLEWARE-ON-DEMAND     VALUE 1.
005400         88  ORD-TABLEWARE-NOT-NEEDED    VALUE 2.
005500     05  ORD-PAYMENT-METHOD          PIC 9(01).
005600         88  ORD-PAY-WECHAT              VALUE 1.
005700         88  ORD-PAY-ALIPAY              VALUE 2.
005800         88  ORD-PAY-CASH-ON-DELIVERY    VALUE 3.
005900     05  ORD-PAYMENT-STATUS          PIC 9(01).
006000         88  ORD-PAYMENT-UNPAID          VALUE 0.
006100         88  ORD-PAYMENT-PAID            VALUE 1.
006200         88  ORD-PAYMENT-REFUNDED        VALUE 2.
006300     05  ORD-ESTIMATED-DELIVERY-DATE PIC 9(08).
006400     05  ORD-ESTIMATED-DELIVERY-TOD  PIC 9(06).
006500     05  ORD-DELIVERY-STATUS         PIC 9(01).
006600         88  ORD-DELIVER-IMMEDIATELY     VALUE 0.
006700         88  ORD-DELIVER-SCHEDULED       VALUE 1.
006800     05  ORD-CONSIGNEE-NAME          PIC X(20).
006900     05  ORD-CONSIGNEE-PHONE         PIC X(15).
007000     05  ORD-DELIVERY-ADDRESS.
007100         10  ORD-ADDR-LINE-1         PIC X(40).
007200         10  ORD-ADDR-CITY           PIC X(16).
007300         10  ORD-ADDR-STATE          PIC X(02).
007400         10  ORD-ADDR-ZIP            PIC X(10).
007500     05  ORD-REMARK                  PIC X(64).
007600     05  ORD-CANCEL-REASON           PIC X(64).
007700     05  ORD-CANCEL-TIMESTAMP.
007800         10  ORD-CANCEL-DATE         PIC 9(08).
007900         10  ORD-CANCEL-TOD          PIC 9(06).
008000     05  ORD-REJECTION-REASON        PIC X(64).
008100     05  ORD-STATUS-HISTORY OCCURS 5 TIMES.
008200         10  ORD-HIST-STATUS         PIC 9(01).
008300         10  ORD-HIST-DATE           PIC 9(08).
008400         10  ORD-HIST-TOD            PIC 9(06).
008500     05  ORD-CREATE-AUDIT.
008600         10  ORD-CREATED-BY          PIC 9(10).
008700         10  ORD-CREATE-DATE         PIC 9(08).
008800         10  ORD-CREATE-TOD          PIC 9(06).
008900     05  ORD-UPDATE-AUDIT.
009000         10  ORD-UPDATED-BY          PIC 9(10).
009100         10  ORD-UPDATE-DATE         PIC 9(08).
009200         10  ORD-UPDATE-TOD          PIC 9(06).
009300     05  FILLER                      PIC X(20).
009400 01  ORD-ORDER-TS-PARTS REDEFINES ORD-ORDER-TIMESTAMP.
009500     05  ORD-ORD-CCYY                PIC 9(04).
009600     05  ORD-ORD-MM                  PIC 9(02).
009700     05  ORD-ORD-DD                  PIC 9(02).
009800     05  ORD-ORD-HH                  PIC 9(02).
009900     05  ORD-ORD-MIN                 PIC 9(02).
010000     05  ORD-ORD-SS                  PIC 9(02).
010100 01  ORD-CANCEL-TS-PARTS REDEFINES ORD-CANCEL-TIMESTAMP.
010200     05  ORD-CNL-CCYY                PIC 9(04).
010300     05  ORD-CNL-MM                  PIC 9(02).
010400     05  ORD-CNL-DD                  PIC 9(02).
010500     05  ORD-CNL-HH                  PIC 9(02).
010600     05  ORD-CNL-MIN                 PIC 9(02).
010700     05  ORD-CNL-SS                  PIC 9(02).
010800 01  ORD-HIST-TABLE-DUMP REDEFINES ORD-STATUS-HISTORY
010900                                 PIC X(75).
