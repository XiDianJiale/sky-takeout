000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF BRISTOL FOOD SERVICE SYSTEMS  *
000300* ALL RIGHTS RESERVED                                            *
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    RPTTURN.
000700 AUTHOR.        T QUINT.
000800 INSTALLATION.  BRISTOL FOOD SERVICE SYSTEMS.
000900 DATE-WRITTEN.  11/14/89.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200*****************************************************************
001300* PROGRAM:  RPTTURN                                              *
001400*                                                                 *
001500* NIGHTLY TURNOVER REPORT.  TAKES A BEGIN/END DATE ON THE PARM   *
001600* CARD, BUILDS A ONE-ROW-PER-DAY TABLE FOR THAT RANGE, MAKES ONE *
001700* PASS OVER THE ORDERS MASTER TOTALLING COMPLETED-ORDER AMOUNTS  *
001800* INTO THE MATCHING DAY'S SLOT, THEN PRINTS THE TABLE.  FEEDS    *
001900* THE CHART ON THE OPS DASHBOARD - NOT A CONTROL-BREAK ACCOUNTING*
002000* REPORT, SO THERE IS NO RUNNING TOTAL, JUST ONE INDEPENDENT SUM *
002100* PER CALENDAR DAY.                                              *
002200*                                                                 *
002300* A GOOD CASE FOR DEBUGGING LAB - INDEED.                        *
002400*                                                                 *
002500* CHANGE LOG                                                     *
002600*   11/14/89  TQUINT    ORIG - PARM-DRIVEN DATE RANGE, TABLE OF  *
002700*                       366 DAYS MAX, SINGLE PASS OVER ORDERS    *
002800*                       WITH SEARCH ALL AGAINST THE DATE TABLE.  *
002900*   09/02/91  TQUINT    ORDERS FILE CONVERTED FROM SEQUENTIAL TO *
003000*                       RELATIVE ALONG WITH THE REST OF THE      *
003100*                       ORDER SUBSYSTEM - WALKS IT BY RELKEY NOW.*
003200*   06/14/94  DSTOUT    CUTOVER TO CCYYMMDD DATES (WAS YYMMDD) - *
003300*                       SEE W2K PROJECT PLAN TK-0061. PARM CARD   *
003400*                       LAYOUT CHANGED, RERUN ANY SAVED JCL.      *
003500*   02/09/99  WLT       Y2K REMEDIATION - DATE-AXIS BUILD NOW    *
003600*                       CARRIES A FULL 4-DIGIT YEAR AND CHECKS   *
003700*                       CENTURY BOUNDARIES IN THE LEAP-YEAR TEST *
003800*                       (PROJECT W2K-14).                        *
003900*   11/20/02  TQUINT    ADDED DAYS-IN-RANGE TO THE END-OF-JOB    *
004000*                       DISPLAY - OPS ASKED FOR A QUICK SANITY   *
004100*                       CHECK WITHOUT GREPPING THE JOB LOG.      *
004200*   2021-05-14  DSTOUT  REWORKED TO THE SHOP'S PERFORM-THRU/GO TO *
004300*                       ABEND-ROUTINE STANDARD AFTER THE AUDIT OF *
004400*                       BATCH JOBS THAT WERE STOPPING RUN FROM     *
004500*                       DEEP INSIDE A PARAGRAPH WITH NO BREADCRUMB *
004600*                       OF WHERE THEY DIED (REQ TK-0341).           *
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-370.
005100 OBJECT-COMPUTER.  IBM-370.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800     SELECT ORDERS-FILE ASSIGN TO ORDFILE
005900         ORGANIZATION IS RELATIVE
006000         ACCESS MODE IS DYNAMIC
006100         RELATIVE KEY IS WS-ORD-RELKEY
006200         FILE STATUS IS WS-ORDFILE-STATUS.
006300
006400     SELECT REPORT-FILE ASSIGN TO TURNRPT
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-REPORT-STATUS.
006700
006800*****************************************************************
006900 DATA DIVISION.
007000 FILE SECTION.
007100
007200 FD  ORDERS-FILE
007300     RECORDING MODE IS F.
007400 COPY ORDREC.
007500
007600 FD  REPORT-FILE
007700     RECORDING MODE IS F.
007800 01  REPORT-RECORD                   PIC X(80).
007900
008000*****************************************************************
008100 WORKING-STORAGE SECTION.
008200*****************************************************************
008300 01  WS-FILE-STATUSES.
008400     05  WS-ORDFILE-STATUS           PIC X(02) VALUE SPACES.
008500     COPY FSTCODES REPLACING ==:TAG:== BY ==WS-ORDFILE==.
008600     05  WS-REPORT-STATUS            PIC X(02) VALUE SPACES.
008700     COPY FSTCODES REPLACING ==:TAG:== BY ==WS-REPORT==.
008800
008900 01  WS-SWITCHES.
009000     05  WS-ORDERS-EOF-SW            PIC X(01) VALUE 'N'.
009100         88  WS-ORDERS-EOF               VALUE 'Y'.
009200     05  WS-LEAP-YEAR-SW             PIC X(01) VALUE 'N'.
009300         88  WS-LEAP-YEAR                VALUE 'Y'.
009400     05  WS-DATE-ERROR-SW            PIC X(01) VALUE 'N'.
009500         88  WS-DATE-ERROR                VALUE 'Y'.
009600
009700 01  WS-RELATIVE-KEYS.
009800     05  WS-ORD-RELKEY               PIC 9(10) COMP VALUE ZERO.
009900     05  WS-MAX-RELKEY               PIC 9(10) COMP VALUE ZERO.
010000
010100 01  PARAM-RECORD.
010200     05  P-BEGIN-DATE                PIC 9(08).
010300     05  P-BEGIN-DATE-PARTS REDEFINES P-BEGIN-DATE.
010400         10  P-BEGIN-CCYY            PIC 9(04).
010500         10  P-BEGIN-MM              PIC 9(02).
010600         10  P-BEGIN-DD              PIC 9(02).
010700     05  P-END-DATE                  PIC 9(08).
010800     05  P-END-DATE-PARTS REDEFINES P-END-DATE.
010900         10  P-END-CCYY              PIC 9(04).
011000         10  P-END-MM                PIC 9(02).
011100         10  P-END-DD                PIC 9(02).
011200     05  FILLER                      PIC X(64).
011300
011400 01  WS-WORK-DATE                    PIC 9(08).
011500 01  WS-WORK-DATE-PARTS REDEFINES WS-WORK-DATE.
011600     05  WS-WD-CCYY                  PIC 9(04).
011700     05  WS-WD-MM                    PIC 9(02).
011800     05  WS-WD-DD                    PIC 9(02).
011900
012000 01  WS-DAYS-IN-MONTH-TABLE.
012100     05  FILLER                      PIC 9(02) VALUE 31.
012200     05  FILLER                      PIC 9(02) VALUE 28.
012300     05  FILLER                      PIC 9(02) VALUE 31.
012400     05  FILLER                      PIC 9(02) VALUE 30.
012500     05  FILLER                      PIC 9(02) VALUE 31.
012600     05  FILLER                      PIC 9(02) VALUE 30.
012700     05  FILLER                      PIC 9(02) VALUE 31.
012800     05  FILLER                      PIC 9(02) VALUE 31.
012900     05  FILLER                      PIC 9(02) VALUE 30.
013000     05  FILLER                      PIC 9(02) VALUE 31.
013100     05  FILLER                      PIC 9(02) VALUE 30.
013200     05  FILLER                      PIC 9(02) VALUE 31.
013300 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-TABLE.
013400     05  WS-DIM-ENTRY                PIC 9(02) OCCURS 12 TIMES.
013500
013600 01  WS-MAX-DAYS                     PIC 9(04) COMP VALUE 366.
013700
013800 01  WS-TURNOVER-TABLE.
013900     05  WS-TA-DAY-COUNT             PIC 9(04) COMP VALUE ZERO.
014000     05  WS-TA-ENTRY OCCURS 366 TIMES
014100                     ASCENDING KEY IS WS-TA-DATE
014200                     INDEXED BY WS-TA-IDX.
014300         10  WS-TA-DATE              PIC 9(08).
014400         10  WS-TA-TURNOVER          PIC S9(8)V9(2) COMP-3.
014500
014600 01  WS-LEAP-TEST-FIELDS.
014700     05  WS-LT-REM-4                 PIC 9(04) COMP.
014800     05  WS-LT-REM-100               PIC 9(04) COMP.
014900     05  WS-LT-REM-400               PIC 9(04) COMP.
015000     05  WS-LT-QUOT                  PIC 9(04) COMP.
015100
015200 77  PARA-NAME                       PIC X(40) VALUE SPACES.
015300
015400 01  WS-COUNTERS.
015500     05  WS-RECS-READ                PIC S9(09) COMP-3 VALUE ZERO.
015600     05  WS-ORDS-COMPLETED           PIC S9(09) COMP-3 VALUE ZERO.
015700
015800 01  RPT-HEADER-LINE.
015900     05  FILLER                      PIC X(22) VALUE
016000         'TURNOVER STATISTICS  '.
016100     05  FILLER                      PIC X(07) VALUE 'BEGIN: '.
016200     05  RPT-HDR-BEGIN-CCYY          PIC 9(04).
016300     05  FILLER                      PIC X(01) VALUE '-'.
016400     05  RPT-HDR-BEGIN-MM            PIC 9(02).
016500     05  FILLER                      PIC X(01) VALUE '-'.
016600     05  RPT-HDR-BEGIN-DD            PIC 9(02).
016700     05  FILLER                      PIC X(07) VALUE '  END: '.
016800     05  RPT-HDR-END-CCYY            PIC 9(04).
016900     05  FILLER                      PIC X(01) VALUE '-'.
017000     05  RPT-HDR-END-MM              PIC 9(02).
017100     05  FILLER                      PIC X(01) VALUE '-'.
017200     05  RPT-HDR-END-DD              PIC 9(02).
017300     05  FILLER                      PIC X(26) VALUE SPACES.
017400
017500 01  RPT-DETAIL-LINE.
017600     05  FILLER                      PIC X(10) VALUE '  DATE: '.
017700     05  RPT-DTL-DATE                PIC 9(08).
017800     05  FILLER                      PIC X(16) VALUE '   TURNOVER: '.
017900     05  RPT-DTL-TURNOVER            PIC ZZZ,ZZZ,ZZ9.99.
018000     05  FILLER                      PIC X(36) VALUE SPACES.
018100
018200 01  RPT-TOTAL-LINE.
018300     05  FILLER                      PIC X(20) VALUE
018400         'DAYS IN RANGE ......'.
018500     05  RPT-TOT-DAYS                PIC ZZZ9.
018600     05  FILLER                      PIC X(10) VALUE SPACES.
018700     05  FILLER                      PIC X(20) VALUE
018800         'ORDERS SUMMED .......'.
018900     05  RPT-TOT-ORDERS              PIC ZZZ,ZZZ,ZZ9.
019000     05  FILLER                      PIC X(10) VALUE SPACES.
019100
019200*****************************************************************
019300 PROCEDURE DIVISION.
019400*****************************************************************
019500
019600 0000-MAIN-LINE.
019700
019800     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
019900
020000     IF NOT WS-DATE-ERROR
020100         PERFORM 1100-BUILD-DATE-AXIS THRU 1100-EXIT
020200         PERFORM 1200-FIND-MAX-RELKEY THRU 1200-EXIT
020300         PERFORM 2000-SWEEP-ORDERS THRU 2000-EXIT
020400             UNTIL WS-ORDERS-EOF
020500         PERFORM 8000-WRITE-REPORT THRU 8000-EXIT
020600     END-IF.
020700
020800     PERFORM 9000-TERMINATE THRU 9000-EXIT.
020900
021000     GOBACK.
021100
021200 1000-INITIALIZE.
021300
021400     MOVE '1000-INITIALIZE' TO PARA-NAME.
021500     ACCEPT PARAM-RECORD.
021600
021700     OPEN INPUT ORDERS-FILE.
021800     IF NOT WS-ORDFILE-OK
021900         DISPLAY 'RPTTURN - ERROR OPENING ORDERS FILE, STATUS: '
022000                 WS-ORDFILE-STATUS
022100         GO TO 9999-ABEND-ROUTINE
022200     END-IF.
022300
022400     OPEN OUTPUT REPORT-FILE.
022500     IF NOT WS-REPORT-OK
022600         DISPLAY 'RPTTURN - ERROR OPENING REPORT FILE, STATUS: '
022700                 WS-REPORT-STATUS
022800         GO TO 9999-ABEND-ROUTINE
022900     END-IF.
023000
023100     MOVE P-BEGIN-CCYY TO RPT-HDR-BEGIN-CCYY.
023200     MOVE P-BEGIN-MM   TO RPT-HDR-BEGIN-MM.
023300     MOVE P-BEGIN-DD   TO RPT-HDR-BEGIN-DD.
023400     MOVE P-END-CCYY   TO RPT-HDR-END-CCYY.
023500     MOVE P-END-MM     TO RPT-HDR-END-MM.
023600     MOVE P-END-DD     TO RPT-HDR-END-DD.
023700     WRITE REPORT-RECORD FROM RPT-HEADER-LINE.
023800
023900     IF P-END-DATE < P-BEGIN-DATE
024000         DISPLAY 'RPTTURN - END DATE MUST NOT BE BEFORE BEGIN DATE'
024100         MOVE 'Y' TO WS-DATE-ERROR-SW
024200         MOVE 'END DATE MUST NOT BE BEFORE BEGIN DATE' TO
024300             REPORT-RECORD
024400         WRITE REPORT-RECORD
024500     END-IF.
024600
024700 1000-EXIT.
024800     EXIT.
024900
025000 1100-BUILD-DATE-AXIS.
025100
025200     MOVE ZERO    TO WS-TA-DAY-COUNT.
025300     MOVE P-BEGIN-DATE TO WS-WORK-DATE.
025400
025500     PERFORM 1110-ADD-AXIS-ENTRY THRU 1110-EXIT
025600         UNTIL WS-WORK-DATE > P-END-DATE
025700             OR WS-TA-DAY-COUNT >= WS-MAX-DAYS.
025800
025900 1100-EXIT.
026000     EXIT.
026100
026200 1110-ADD-AXIS-ENTRY.
026300
026400     ADD 1 TO WS-TA-DAY-COUNT.
026500     SET WS-TA-IDX TO WS-TA-DAY-COUNT.
026600     MOVE WS-WORK-DATE  TO WS-TA-DATE(WS-TA-IDX).
026700     MOVE ZERO          TO WS-TA-TURNOVER(WS-TA-IDX).
026800
026900     PERFORM 1120-INCREMENT-WORK-DATE THRU 1120-EXIT.
027000
027100 1110-EXIT.
027200     EXIT.
027300
027400 1120-INCREMENT-WORK-DATE.
027500
027600     PERFORM 1130-CHECK-LEAP-YEAR THRU 1130-EXIT.
027700
027800     ADD 1 TO WS-WD-DD.
027900
028000     IF WS-WD-MM = 2 AND WS-LEAP-YEAR
028100         IF WS-WD-DD > 29
028200             MOVE 1 TO WS-WD-DD
028300             ADD 1 TO WS-WD-MM
028400         END-IF
028500     ELSE
028600         IF WS-WD-DD > WS-DIM-ENTRY(WS-WD-MM)
028700             MOVE 1 TO WS-WD-DD
028800             ADD 1 TO WS-WD-MM
028900         END-IF
029000     END-IF.
029100
029200     IF WS-WD-MM > 12
029300         MOVE 1 TO WS-WD-MM
029400         ADD 1 TO WS-WD-CCYY
029500     END-IF.
029600
029700 1120-EXIT.
029800     EXIT.
029900
030000 1130-CHECK-LEAP-YEAR.
030100
030200     MOVE 'N' TO WS-LEAP-YEAR-SW.
030300     DIVIDE WS-WD-CCYY BY 4   GIVING WS-LT-QUOT
030400         REMAINDER WS-LT-REM-4.
030500     IF WS-LT-REM-4 = 0
030600         DIVIDE WS-WD-CCYY BY 100 GIVING WS-LT-QUOT
030700             REMAINDER WS-LT-REM-100
030800         DIVIDE WS-WD-CCYY BY 400 GIVING WS-LT-QUOT
030900             REMAINDER WS-LT-REM-400
031000         IF WS-LT-REM-100 NOT = 0 OR WS-LT-REM-400 = 0
031100             MOVE 'Y' TO WS-LEAP-YEAR-SW
031200         END-IF
031300     END-IF.
031400
031500 1130-EXIT.
031600     EXIT.
031700
031800 1200-FIND-MAX-RELKEY.
031900
032000     MOVE ZERO TO WS-MAX-RELKEY.
032100     MOVE 1    TO WS-ORD-RELKEY.
032200
032300     START ORDERS-FILE KEY IS NOT LESS THAN WS-ORD-RELKEY
032400         INVALID KEY
032500             MOVE 'Y' TO WS-ORDERS-EOF-SW.
032600
032700     PERFORM 1210-SCAN-FOR-MAX-RELKEY THRU 1210-EXIT
032800         UNTIL WS-ORDERS-EOF.
032900
033000     MOVE 'N' TO WS-ORDERS-EOF-SW.
033100
033200 1200-EXIT.
033300     EXIT.
033400
033500 1210-SCAN-FOR-MAX-RELKEY.
033600
033700     READ ORDERS-FILE NEXT RECORD
033800         AT END
033900             MOVE 'Y' TO WS-ORDERS-EOF-SW
034000         NOT AT END
034100             MOVE WS-ORD-RELKEY TO WS-MAX-RELKEY
034200     END-READ.
034300
034400 1210-EXIT.
034500     EXIT.
034600
034700 2000-SWEEP-ORDERS.
034800
034900     MOVE '2000-SWEEP-ORDERS' TO PARA-NAME.
035000     ADD 1 TO WS-ORD-RELKEY.
035100
035200     IF WS-ORD-RELKEY > WS-MAX-RELKEY
035300         MOVE 'Y' TO WS-ORDERS-EOF-SW
035400     ELSE
035500         READ ORDERS-FILE
035600             INVALID KEY
035700                 CONTINUE
035800             NOT INVALID KEY
035900                 ADD 1 TO WS-RECS-READ
036000                 PERFORM 2100-ACCUMULATE-ORDER THRU 2100-EXIT
036100         END-READ
036200     END-IF.
036300
036400 2000-EXIT.
036500     EXIT.
036600
036700 2100-ACCUMULATE-ORDER.
036800
036900     IF ORD-COMPLETED
037000         SET WS-TA-IDX TO 1
037100         SEARCH ALL WS-TA-ENTRY
037200             AT END
037300                 CONTINUE
037400             WHEN WS-TA-DATE(WS-TA-IDX) = ORD-ORDER-DATE
037500                 ADD ORD-AMOUNT TO WS-TA-TURNOVER(WS-TA-IDX)
037600                 ADD 1 TO WS-ORDS-COMPLETED
037700         END-SEARCH
037800     END-IF.
037900
038000 2100-EXIT.
038100     EXIT.
038200
038300 8000-WRITE-REPORT.
038400
038500     MOVE '8000-WRITE-REPORT' TO PARA-NAME.
038600     PERFORM 8100-WRITE-DAY-LINE THRU 8100-EXIT
038700         VARYING WS-TA-IDX FROM 1 BY 1
038800         UNTIL WS-TA-IDX > WS-TA-DAY-COUNT.
038900
039000     MOVE WS-TA-DAY-COUNT   TO RPT-TOT-DAYS.
039100     MOVE WS-ORDS-COMPLETED TO RPT-TOT-ORDERS.
039200     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE.
039300
039400     DISPLAY 'RPTTURN - DAYS IN RANGE:      ' WS-TA-DAY-COUNT.
039500     DISPLAY 'RPTTURN - ORDERS SUMMED:      ' WS-ORDS-COMPLETED.
039600
039700 8000-EXIT.
039800     EXIT.
039900
040000 8100-WRITE-DAY-LINE.
040100
040200     MOVE WS-TA-DATE(WS-TA-IDX)     TO RPT-DTL-DATE.
040300     MOVE WS-TA-TURNOVER(WS-TA-IDX) TO RPT-DTL-TURNOVER.
040400     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.
040500
040600 8100-EXIT.
040700     EXIT.
040800
040900 9000-TERMINATE.
041000
041100     MOVE '9000-TERMINATE' TO PARA-NAME.
041200     CLOSE ORDERS-FILE.
041300     CLOSE REPORT-FILE.
041400
041500 9000-EXIT.
041600     EXIT.
041700
041800 9999-ABEND-ROUTINE.
041900
042000     DISPLAY 'RPTTURN - ABEND IN PARAGRAPH: ' PARA-NAME.
042100     MOVE 16 TO RETURN-CODE.
042200     GOBACK.
