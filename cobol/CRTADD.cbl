000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF BRISTOL FOOD SERVICE SYSTEMS  *
000300* ALL RIGHTS RESERVED                                            *
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    CRTADD.
000700 AUTHOR.        R SANTOS.
000800 INSTALLATION.  BRISTOL FOOD SERVICE SYSTEMS.
000900 DATE-WRITTEN.  07/20/88.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200*****************************************************************
001300* PROGRAM:  CRTADD                                               *
001400*                                                                 *
001500* ADD-TO-CART TRANSACTION PROCESSOR.  EACH INPUT TRANSACTION IS  *
001600* ONE "ADD THIS DISH (OR SETMEAL) TO MY CART" REQUEST.  IF THE   *
001700* USER ALREADY HAS THIS ITEM IN HIS CART WE JUST BUMP THE LINE'S *
001800* QUANTITY; OTHERWISE WE SNAPSHOT THE NAME/IMAGE/PRICE OFF THE   *
001900* DISH OR SETMEAL MASTER AND INSERT A NEW LINE WITH QUANTITY 1,  *
002000* PULLING THE NEW CART-ID FROM THE SHOP'S NEXTID CONTROL RECORD. *
002100* THE CART FILE HAS NO ALTERNATE INDEX ON USER/ITEM SO THE "DO I *
002200* ALREADY HAVE THIS" CHECK IS A STRAIGHT SCAN OF THE CART FILE   *
002300* FOR EVERY TRANSACTION - FINE AT OUR CART-FILE VOLUMES.         *
002400*                                                                 *
002500* CHANGE LOG                                                     *
002600*   07/20/88  RSANTOS   ORIG - DISH LINES ONLY.                  *
002700*   06/14/94  DSTOUT    CUTOVER TO CCYYMMDD DATES (WAS YYMMDD) - *
002800*                       SEE W2K PROJECT PLAN TK-0061.             *
002900*   02/09/99  WLT       Y2K REMEDIATION - CART-CREATE-DATE NOW   *
003000*                       CARRIES A FULL 4-DIGIT YEAR (W2K-14).    *
003100*   11/20/02  RSANTOS   ADDED TRAN COUNT TO THE END-OF-JOB        *
003200*                       DISPLAY - OPS ASKED FOR A QUICK SANITY    *
003300*                       CHECK WITHOUT GREPPING THE JOB LOG.       *
003400*   02/19/14  TQUINT    SETMEAL LINES ADDED ALONGSIDE DISH LINES *
003500*                       (REQ TK-0205) - SEE CARTREC.CPY.         *
003600*   2021-05-14  DSTOUT  REWORKED TO THE SHOP'S PERFORM-THRU/GO TO *
003700*                       ABEND-ROUTINE STANDARD AFTER THE AUDIT OF *
003800*                       BATCH JOBS THAT WERE STOPPING RUN FROM     *
003900*                       DEEP INSIDE A PARAGRAPH WITH NO BREADCRUMB *
004000*                       OF WHERE THEY DIED (REQ TK-0341).           *
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-370.
004500 OBJECT-COMPUTER.  IBM-370.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200     SELECT CRTADD-FILE ASSIGN TO CRTADDIN
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-TRANFILE-STATUS.
005500
005600     SELECT CART-FILE ASSIGN TO CARTFILE
005700         ORGANIZATION IS RELATIVE
005800         ACCESS MODE IS DYNAMIC
005900         RELATIVE KEY IS WS-CART-RELKEY
006000         FILE STATUS IS WS-CARTFILE-STATUS.
006100
006200     SELECT DISH-FILE ASSIGN TO DISHFILE
006300         ORGANIZATION IS RELATIVE
006400         ACCESS MODE IS DYNAMIC
006500         RELATIVE KEY IS WS-DISH-RELKEY
006600         FILE STATUS IS WS-DISHFILE-STATUS.
006700
006800     SELECT SETMEAL-FILE ASSIGN TO SETFILE
006900         ORGANIZATION IS RELATIVE
007000         ACCESS MODE IS DYNAMIC
007100         RELATIVE KEY IS WS-SET-RELKEY
007200         FILE STATUS IS WS-SETFILE-STATUS.
007300
007400     SELECT NEXTID-FILE ASSIGN TO NEXTIDF
007500         ORGANIZATION IS RELATIVE
007600         ACCESS MODE IS DYNAMIC
007700         RELATIVE KEY IS WS-NX-RELKEY
007800         FILE STATUS IS WS-NEXTID-STATUS.
007900
008000     SELECT REPORT-FILE ASSIGN TO CRTADDRPT
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS WS-REPORT-STATUS.
008300
008400*****************************************************************
008500 DATA DIVISION.
008600 FILE SECTION.
008700
008800 FD  CRTADD-FILE
008900     RECORDING MODE IS F.
009000 01  CRTADD-TRAN.
009100     05  CT-USER-ID                  PIC 9(10).
009200     05  CT-DISH-ID                  PIC 9(10).
009300     05  CT-SETMEAL-ID               PIC 9(10).
009400     05  FILLER                      PIC X(10).
009500
009600 FD  CART-FILE
009700     RECORDING MODE IS F.
009800 COPY CARTREC.
009900
010000 FD  DISH-FILE
010100     RECORDING MODE IS F.
010200 COPY DSHREC.
010300
010400 FD  SETMEAL-FILE
010500     RECORDING MODE IS F.
010600 COPY SETREC.
010700
010800 FD  NEXTID-FILE
010900     RECORDING MODE IS F.
011000 COPY NEXTID.
011100
011200 FD  REPORT-FILE
011300     RECORDING MODE IS F.
011400 01  REPORT-RECORD                   PIC X(80).
011500
011600*****************************************************************
011700 WORKING-STORAGE SECTION.
011800*****************************************************************
011900 01  WS-FILE-STATUSES.
012000     05  WS-TRANFILE-STATUS          PIC X(02) VALUE SPACES.
012100     COPY FSTCODES REPLACING ==:TAG:== BY ==WS-TRANFILE==.
012200     05  WS-CARTFILE-STATUS          PIC X(02) VALUE SPACES.
012300     COPY FSTCODES REPLACING ==:TAG:== BY ==WS-CARTFILE==.
012400     05  WS-DISHFILE-STATUS          PIC X(02) VALUE SPACES.
012500     COPY FSTCODES REPLACING ==:TAG:== BY ==WS-DISHFILE==.
012600     05  WS-SETFILE-STATUS           PIC X(02) VALUE SPACES.
012700     COPY FSTCODES REPLACING ==:TAG:== BY ==WS-SETFILE==.
012800     05  WS-NEXTID-STATUS            PIC X(02) VALUE SPACES.
012900     COPY FSTCODES REPLACING ==:TAG:== BY ==WS-NEXTID==.
013000     05  WS-REPORT-STATUS            PIC X(02) VALUE SPACES.
013100     COPY FSTCODES REPLACING ==:TAG:== BY ==WS-REPORT==.
013200
013300 01  WS-SWITCHES.
013400     05  WS-TRAN-EOF-SW              PIC X(01) VALUE 'N'.
013500         88  WS-TRAN-EOF                 VALUE 'Y'.
013600     05  WS-CART-EOF-SW              PIC X(01) VALUE 'N'.
013700         88  WS-CART-EOF                 VALUE 'Y'.
013800     05  WS-MATCH-FOUND-SW           PIC X(01) VALUE 'N'.
013900         88  WS-MATCH-FOUND              VALUE 'Y'.
014000     05  WS-MASTER-FOUND-SW          PIC X(01) VALUE 'N'.
014100         88  WS-MASTER-FOUND              VALUE 'Y'.
014200
014300 01  WS-RELATIVE-KEYS.
014400     05  WS-CART-RELKEY              PIC 9(10) COMP VALUE ZERO.
014500     05  WS-MAX-CART-RELKEY          PIC 9(10) COMP VALUE ZERO.
014600     05  WS-DISH-RELKEY              PIC 9(10) COMP VALUE ZERO.
014700     05  WS-SET-RELKEY               PIC 9(10) COMP VALUE ZERO.
014800     05  WS-NX-RELKEY                PIC 9(02) COMP VALUE 1.
014900
015000 01  WS-DATE-TIME-FIELDS.
015100     05  WS-CURRENT-DATE-TIME.
015200         10  WS-CCYY                 PIC 9(04).
015300         10  WS-CC-MM                PIC 9(02).
015400         10  WS-CC-DD                PIC 9(02).
015500     05  WS-CURR-CCYYMMDD REDEFINES WS-CURRENT-DATE-TIME
015600                                     PIC 9(08).
015700     05  WS-NOW-DATE                 PIC 9(08).
015800     05  WS-NOW-DATE-PARTS REDEFINES WS-NOW-DATE.
015900         10  WS-NOW-CCYY             PIC 9(04).
016000         10  WS-NOW-MM               PIC 9(02).
016100         10  WS-NOW-DD               PIC 9(02).
016200     05  WS-NOW-TOD                  PIC 9(06).
016300     05  WS-NOW-TOD-PARTS REDEFINES WS-NOW-TOD.
016400         10  WS-NOW-HH               PIC 9(02).
016500         10  WS-NOW-MN               PIC 9(02).
016600         10  WS-NOW-SS               PIC 9(02).
016700
016800 01  WS-NEW-CART-FIELDS.
016900     05  WS-NEW-CART-NAME            PIC X(32).
017000     05  WS-NEW-CART-IMAGE           PIC X(128).
017100     05  WS-NEW-CART-AMOUNT          PIC S9(6)V9(2) COMP-3.
017200
017300 77  PARA-NAME                       PIC X(40) VALUE SPACES.
017400
017500 01  WS-COUNTERS.
017600     05  WS-RECS-READ                PIC S9(09) COMP-3 VALUE ZERO.
017700     05  WS-LINES-INCREMENTED        PIC S9(09) COMP-3 VALUE ZERO.
017800     05  WS-LINES-INSERTED           PIC S9(09) COMP-3 VALUE ZERO.
017900     05  WS-TRANS-REJECTED           PIC S9(09) COMP-3 VALUE ZERO.
018000
018100 01  RPT-HEADER-LINE.
018200     05  FILLER                      PIC X(18) VALUE
018300         'CRTADD CART-ADD  '.
018400     05  FILLER                      PIC X(06) VALUE 'DATE: '.
018500     05  RPT-HDR-CCYY                PIC 9(04).
018600     05  FILLER                      PIC X(01) VALUE '-'.
018700     05  RPT-HDR-MM                  PIC 9(02).
018800     05  FILLER                      PIC X(01) VALUE '-'.
018900     05  RPT-HDR-DD                  PIC 9(02).
019000     05  FILLER                      PIC X(06) VALUE ' TIME:'.
019100     05  RPT-HDR-HH                  PIC 9(02).
019200     05  FILLER                      PIC X(01) VALUE ':'.
019300     05  RPT-HDR-MN                  PIC 9(02).
019400     05  FILLER                      PIC X(01) VALUE ':'.
019500     05  RPT-HDR-SS                  PIC 9(02).
019600     05  FILLER                      PIC X(29) VALUE SPACES.
019700
019800 01  RPT-DETAIL-LINE.
019900     05  FILLER                      PIC X(12) VALUE '  USER-ID: '.
020000     05  RPT-DTL-USER-ID             PIC Z(9)9.
020100     05  FILLER                      PIC X(02) VALUE SPACES.
020200     05  RPT-DTL-ACTION              PIC X(12) VALUE SPACES.
020300     05  FILLER                      PIC X(10) VALUE '  ITEM-ID:'.
020400     05  RPT-DTL-ITEM-ID             PIC Z(9)9.
020500     05  FILLER                      PIC X(25) VALUE SPACES.
020600
020700 01  RPT-TOTAL-LINE.
020800     05  FILLER                      PIC X(20) VALUE
020900         'TRANSACTIONS READ...'.
021000     05  RPT-TOT-READ                PIC ZZZ,ZZZ,ZZ9.
021100     05  FILLER                      PIC X(10) VALUE SPACES.
021200     05  FILLER                      PIC X(20) VALUE
021300         'LINES BUMPED ........'.
021400     05  RPT-TOT-BUMPED              PIC ZZZ,ZZZ,ZZ9.
021500     05  FILLER                      PIC X(10) VALUE SPACES.
021600     05  FILLER                      PIC X(20) VALUE
021700         'LINES INSERTED ......'.
021800     05  RPT-TOT-INSERTED            PIC ZZZ,ZZZ,ZZ9.
021900     05  FILLER                      PIC X(10) VALUE SPACES.
022000
022100*****************************************************************
022200 PROCEDURE DIVISION.
022300*****************************************************************
022400
022500 0000-MAIN-LINE.
022600
022700     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
022800     PERFORM 2000-PROCESS-TRANSACTIONS THRU 2000-EXIT
022900         UNTIL WS-TRAN-EOF.
023000     PERFORM 8000-WRITE-TOTALS THRU 8000-EXIT.
023100     PERFORM 9000-TERMINATE THRU 9000-EXIT.
023200
023300     GOBACK.
023400
023500 1000-INITIALIZE.
023600
023700     MOVE '1000-INITIALIZE' TO PARA-NAME.
023800
023900     OPEN INPUT CRTADD-FILE.
024000     IF NOT WS-TRANFILE-OK
024100         DISPLAY 'CRTADD - ERROR OPENING TRANSACTION FILE, STATUS: '
024200                 WS-TRANFILE-STATUS
024300         GO TO 9999-ABEND-ROUTINE
024400     END-IF.
024500
024600     OPEN I-O   CART-FILE.
024700     IF NOT WS-CARTFILE-OK
024800         DISPLAY 'CRTADD - ERROR OPENING CART FILE, STATUS: '
024900                 WS-CARTFILE-STATUS
025000         GO TO 9999-ABEND-ROUTINE
025100     END-IF.
025200
025300     OPEN INPUT DISH-FILE.
025400     IF NOT WS-DISHFILE-OK
025500         DISPLAY 'CRTADD - ERROR OPENING DISH FILE, STATUS: '
025600                 WS-DISHFILE-STATUS
025700         GO TO 9999-ABEND-ROUTINE
025800     END-IF.
025900
026000     OPEN INPUT SETMEAL-FILE.
026100     IF NOT WS-SETFILE-OK
026200         DISPLAY 'CRTADD - ERROR OPENING SETMEAL FILE, STATUS: '
026300                 WS-SETFILE-STATUS
026400         GO TO 9999-ABEND-ROUTINE
026500     END-IF.
026600
026700     OPEN I-O   NEXTID-FILE.
026800     IF NOT WS-NEXTID-OK
026900         DISPLAY 'CRTADD - ERROR OPENING NEXTID FILE, STATUS: '
027000                 WS-NEXTID-STATUS
027100         GO TO 9999-ABEND-ROUTINE
027200     END-IF.
027300
027400     OPEN OUTPUT REPORT-FILE.
027500     IF NOT WS-REPORT-OK
027600         DISPLAY 'CRTADD - ERROR OPENING REPORT FILE, STATUS: '
027700                 WS-REPORT-STATUS
027800         GO TO 9999-ABEND-ROUTINE
027900     END-IF.
028000
028100     ACCEPT WS-CURRENT-DATE-TIME FROM DATE YYYYMMDD.
028200     ACCEPT WS-NOW-TOD FROM TIME.
028300     MOVE WS-CURR-CCYYMMDD TO WS-NOW-DATE.
028400
028500     MOVE WS-NOW-CCYY TO RPT-HDR-CCYY.
028600     MOVE WS-NOW-MM   TO RPT-HDR-MM.
028700     MOVE WS-NOW-DD   TO RPT-HDR-DD.
028800     MOVE WS-NOW-HH   TO RPT-HDR-HH.
028900     MOVE WS-NOW-MN   TO RPT-HDR-MN.
029000     MOVE WS-NOW-SS   TO RPT-HDR-SS.
029100     WRITE REPORT-RECORD FROM RPT-HEADER-LINE.
029200
029300     PERFORM 1100-FIND-MAX-CART-RELKEY THRU 1100-EXIT.
029400     PERFORM 2100-READ-TRANSACTION THRU 2100-EXIT.
029500
029600 1000-EXIT.
029700     EXIT.
029800
029900 1100-FIND-MAX-CART-RELKEY.
030000
030100     MOVE ZERO TO WS-MAX-CART-RELKEY.
030200     MOVE 1    TO WS-CART-RELKEY.
030300
030400     START CART-FILE KEY IS NOT LESS THAN WS-CART-RELKEY
030500         INVALID KEY
030600             MOVE 'Y' TO WS-CART-EOF-SW.
030700
030800     PERFORM 1110-SCAN-FOR-MAX-CART-RELKEY THRU 1110-EXIT
030900         UNTIL WS-CART-EOF.
031000
031100     MOVE 'N' TO WS-CART-EOF-SW.
031200
031300 1100-EXIT.
031400     EXIT.
031500
031600 1110-SCAN-FOR-MAX-CART-RELKEY.
031700
031800     READ CART-FILE NEXT RECORD
031900         AT END
032000             MOVE 'Y' TO WS-CART-EOF-SW
032100         NOT AT END
032200             MOVE WS-CART-RELKEY TO WS-MAX-CART-RELKEY
032300     END-READ.
032400
032500 1110-EXIT.
032600     EXIT.
032700
032800 2000-PROCESS-TRANSACTIONS.
032900
033000     MOVE '2000-PROCESS-TRANSACTIONS' TO PARA-NAME.
033100     ADD 1 TO WS-RECS-READ.
033200     PERFORM 2200-FIND-MATCHING-LINE THRU 2200-EXIT.
033300
033400     IF WS-MATCH-FOUND
033500         PERFORM 2300-BUMP-EXISTING-LINE THRU 2300-EXIT
033600     ELSE
033700         PERFORM 2400-INSERT-NEW-LINE THRU 2400-EXIT
033800     END-IF.
033900
034000     PERFORM 2100-READ-TRANSACTION THRU 2100-EXIT.
034100
034200 2000-EXIT.
034300     EXIT.
034400
034500 2100-READ-TRANSACTION.
034600
034700     READ CRTADD-FILE
034800         AT END
034900             MOVE 'Y' TO WS-TRAN-EOF-SW
035000     END-READ.
035100
035200 2100-EXIT.
035300     EXIT.
035400
035500 2200-FIND-MATCHING-LINE.
035600
035700     MOVE 'N' TO WS-MATCH-FOUND-SW.
035800     MOVE 1   TO WS-CART-RELKEY.
035900
036000     PERFORM 2210-SCAN-ONE-CART-SLOT THRU 2210-EXIT
036100         UNTIL WS-CART-RELKEY > WS-MAX-CART-RELKEY
036200             OR WS-MATCH-FOUND.
036300
036400 2200-EXIT.
036500     EXIT.
036600
036700 2210-SCAN-ONE-CART-SLOT.
036800
036900     READ CART-FILE
037000         INVALID KEY
037100             CONTINUE
037200         NOT INVALID KEY
037300             IF CART-USER-ID = CT-USER-ID
037400                 AND ((CT-DISH-ID > 0 AND CART-DISH-ID = CT-DISH-ID)
037500                  OR (CT-SETMEAL-ID > 0
037600                      AND CART-SETMEAL-ID = CT-SETMEAL-ID))
037700                 MOVE 'Y' TO WS-MATCH-FOUND-SW
037800             END-IF
037900     END-READ.
038000
038100     ADD 1 TO WS-CART-RELKEY.
038200
038300 2210-EXIT.
038400     EXIT.
038500
038600 2300-BUMP-EXISTING-LINE.
038700
038800     ADD 1 TO CART-NUMBER.
038900
039000     REWRITE CART-RECORD
039100         INVALID KEY
039200             DISPLAY 'CRTADD - REWRITE FAILED FOR CART-ID: ' CART-ID
039300         NOT INVALID KEY
039400             ADD 1 TO WS-LINES-INCREMENTED
039500             MOVE CT-USER-ID  TO RPT-DTL-USER-ID
039600             MOVE 'BUMPED'    TO RPT-DTL-ACTION
039700             MOVE CART-ID     TO RPT-DTL-ITEM-ID
039800             WRITE REPORT-RECORD FROM RPT-DETAIL-LINE
039900     END-REWRITE.
040000
040100 2300-EXIT.
040200     EXIT.
040300
040400 2400-INSERT-NEW-LINE.
040500
040600     MOVE 'N' TO WS-MASTER-FOUND-SW.
040700
040800     IF CT-DISH-ID > 0
040900         PERFORM 2410-COPY-FROM-DISH THRU 2410-EXIT
041000     ELSE
041100         PERFORM 2420-COPY-FROM-SETMEAL THRU 2420-EXIT
041200     END-IF.
041300
041400     IF WS-MASTER-FOUND
041500         PERFORM 2430-WRITE-NEW-CART-LINE THRU 2430-EXIT
041600     ELSE
041700         ADD 1 TO WS-TRANS-REJECTED
041800         DISPLAY 'CRTADD - NO DISH/SETMEAL MASTER FOR USER: '
041900                 CT-USER-ID
042000     END-IF.
042100
042200 2400-EXIT.
042300     EXIT.
042400
042500 2410-COPY-FROM-DISH.
042600
042700     MOVE CT-DISH-ID TO WS-DISH-RELKEY.
042800     READ DISH-FILE
042900         INVALID KEY
043000             CONTINUE
043100         NOT INVALID KEY
043200             MOVE 'Y'        TO WS-MASTER-FOUND-SW
043300             MOVE DISH-NAME  TO WS-NEW-CART-NAME
043400             MOVE DISH-IMAGE TO WS-NEW-CART-IMAGE
043500             MOVE DISH-PRICE TO WS-NEW-CART-AMOUNT
043600     END-READ.
043700
043800 2410-EXIT.
043900     EXIT.
044000
044100 2420-COPY-FROM-SETMEAL.
044200
044300     MOVE CT-SETMEAL-ID TO WS-SET-RELKEY.
044400     READ SETMEAL-FILE
044500         INVALID KEY
044600             CONTINUE
044700         NOT INVALID KEY
044800             MOVE 'Y'           TO WS-MASTER-FOUND-SW
044900             MOVE SETMEAL-NAME  TO WS-NEW-CART-NAME
045000             MOVE SETMEAL-IMAGE TO WS-NEW-CART-IMAGE
045100             MOVE SETMEAL-PRICE TO WS-NEW-CART-AMOUNT
045200     END-READ.
045300
045400 2420-EXIT.
045500     EXIT.
045600
045700 2430-WRITE-NEW-CART-LINE.
045800
045900     PERFORM 2440-GET-NEXT-CART-ID THRU 2440-EXIT.
046000
046100     ADD 1 TO WS-MAX-CART-RELKEY.
046200     MOVE WS-MAX-CART-RELKEY TO WS-CART-RELKEY.
046300
046400     MOVE NX-NEXT-CART-ID    TO CART-ID.
046500     MOVE CT-USER-ID         TO CART-USER-ID.
046600     MOVE CT-DISH-ID         TO CART-DISH-ID.
046700     MOVE CT-SETMEAL-ID      TO CART-SETMEAL-ID.
046800     MOVE WS-NEW-CART-NAME   TO CART-NAME.
046900     MOVE WS-NEW-CART-IMAGE  TO CART-IMAGE.
047000     MOVE WS-NEW-CART-AMOUNT TO CART-AMOUNT.
047100     MOVE 1                  TO CART-NUMBER.
047200     MOVE WS-NOW-DATE        TO CART-CREATE-DATE.
047300     MOVE WS-NOW-TOD         TO CART-CREATE-TOD.
047400
047500     WRITE CART-RECORD
047600         INVALID KEY
047700             DISPLAY 'CRTADD - WRITE FAILED FOR CART-ID: ' CART-ID
047800         NOT INVALID KEY
047900             ADD 1 TO WS-LINES-INSERTED
048000             MOVE CT-USER-ID  TO RPT-DTL-USER-ID
048100             MOVE 'INSERTED'  TO RPT-DTL-ACTION
048200             MOVE CART-ID     TO RPT-DTL-ITEM-ID
048300             WRITE REPORT-RECORD FROM RPT-DETAIL-LINE
048400     END-WRITE.
048500
048600 2430-EXIT.
048700     EXIT.
048800
048900 2440-GET-NEXT-CART-ID.
049000
049100     MOVE 1 TO WS-NX-RELKEY.
049200     READ NEXTID-FILE
049300         INVALID KEY
049400             DISPLAY 'CRTADD - CANNOT READ NEXTID CONTROL RECORD'
049500             GO TO 9999-ABEND-ROUTINE
049600     END-READ.
049700
049800     ADD 1 TO NX-NEXT-CART-ID.
049900
050000     REWRITE NEXTID-RECORD
050100         INVALID KEY
050200             DISPLAY 'CRTADD - CANNOT REWRITE NEXTID CONTROL RECORD'
050300             GO TO 9999-ABEND-ROUTINE
050400     END-REWRITE.
050500
050600 2440-EXIT.
050700     EXIT.
050800
050900 8000-WRITE-TOTALS.
051000
051100     MOVE '8000-WRITE-TOTALS' TO PARA-NAME.
051200     MOVE WS-RECS-READ         TO RPT-TOT-READ.
051300     MOVE WS-LINES-INCREMENTED TO RPT-TOT-BUMPED.
051400     MOVE WS-LINES-INSERTED    TO RPT-TOT-INSERTED.
051500     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE.
051600
051700     DISPLAY 'CRTADD - TRANSACTIONS READ:   ' WS-RECS-READ.
051800     DISPLAY 'CRTADD - LINES BUMPED:        ' WS-LINES-INCREMENTED.
051900     DISPLAY 'CRTADD - LINES INSERTED:      ' WS-LINES-INSERTED.
052000     DISPLAY 'CRTADD - TRANSACTIONS REJECTED: ' WS-TRANS-REJECTED.
052100
052200 8000-EXIT.
052300     EXIT.
052400
052500 9000-TERMINATE.
052600
052700     MOVE '9000-TERMINATE' TO PARA-NAME.
052800     CLOSE CRTADD-FILE.
052900     CLOSE CART-FILE.
053000     CLOSE DISH-FILE.
053100     CLOSE SETMEAL-FILE.
053200     CLOSE NEXTID-FILE.
053300     CLOSE REPORT-FILE.
053400
053500 9000-EXIT.
053600     EXIT.
053700
053800 9999-ABEND-ROUTINE.
053900
054000     DISPLAY 'CRTADD - ABEND IN PARAGRAPH: ' PARA-NAME.
054100     MOVE 16 TO RETURN-CODE.
054200     GOBACK.
