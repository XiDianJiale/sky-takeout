000100*****************************************************************
000200* CARTREC.CPY                                                   *
000300* SHOPPING-CART LINE LAYOUT - QUIKSERVE IN-STORE ORDERING        *
000400* ONE ROW PER (USER, DISH-OR-SETMEAL) LINE THE CUSTOMER HAS      *
000500* PUT IN THEIR CART.  FILE IS RELATIVE; CART-ID IS THE SLOT      *
000600* NUMBER, ASSIGNED FROM THE SHOP'S NEXTID CONTROL RECORD AT      *
000700* INSERT TIME (SEE NEXTID.CPY).  LOOKUP BY USER+ITEM IS A SCAN,  *
000800* NOT A KEYED READ - THERE IS NO ALTERNATE INDEX ON THIS FILE.   *
000900* CARRIES THE SAME FLAVOR-SELECTION AND PRICING-SNAPSHOT FIELDS  *
001000* THE ONLINE ORDER-ENTRY SCREEN USES, EVEN THOUGH THIS BATCH     *
001100* SLICE ONLY TOUCHES A SUBSET OF THEM.                           *
001200*                                                                *
001300* MAINTENANCE                                                    *
001400*   2013-05-06  RSANTOS   ORIG.                                  *
001500*   2014-02-19  TQUINT    ADDED CART-SETMEAL-ID - CARTS CAN NOW  *
001600*                         HOLD SETMEALS, NOT JUST A-LA-CARTE     *
001700*                         DISHES (REQ TK-0205).                  *
001800*   2015-07-08  TQUINT    ADDED CART-FLAVOR-SELECTION AND THE    *
001900*                         UNIT-PRICE/EXTENDED-PRICE SPLIT SO THE *
002000*                         CART LINE CARRIES ENOUGH TO REBUILD    *
002100*                         AN ORDER LINE WITHOUT RE-READING THE   *
002200*                         DISH MASTER (REQ TK-0247).             *
002300*   2019-03-11  DSTOUT    ADDED LAST-TOUCHED AUDIT STAMP AND     *
002400*                         RESERVED GROWTH FILLER (REQ TK-0318).  *
002500*****************************************************************
002600 01  CART-RECORD.
002700     05  CART-ID                     PIC 9(10).
002800     05  CART-USER-ID                PIC 9(10).
002900     05  CART-LINE-TYPE              PIC 9(01).
003000         88  CART-LINE-IS-DISH           VALUE 1.
003100         88  CART-LINE-IS-SETMEAL        VALUE 2.
003200     05  CART-DISH-ID                PIC 9(10).
003300     05  CART-SETMEAL-ID             PIC 9(10).
003400     05  CART-CATEGORY-ID            PIC 9(10).
003500     05  CART-NAME                   PIC X(32).
003600     05  CART-IMAGE                  PIC X(128).
003700     05  CART-FLAVOR-SELECTION       PIC X(64).
003800     05  CART-UNIT-PRICE             PIC S9(6)V9(2) COMP-3.
003900     05  CART-AMOUNT                 PIC S9(6)V9(2) COMP-3.
004000     05  CART-NUMBER                 PIC 9(04).
004100     05  CART-EXTENDED-PRICE         PIC S9(8)V9(2) COMP-3.
004200     05  CART-CREATE-TIMESTAMP.
004300         10  CART-CREATE-DATE        PIC 9(08).
004400         10  CART-CREATE-TOD         PIC 9(06).
004500     05  CART-LAST-TOUCHED-TIMESTAMP.
004600         10  CART-LAST-TOUCH-DATE    PIC 9(08).
004700         10  CART-LAST-TOUCH-TOD     PIC 9(06).
004800     05  CART-SOURCE-TERMINAL        PIC X(08).
004900     05  FILLER                      PIC X(22).
005000 01  CART-CREATE-TS-PARTS REDEFINES CART-CREATE-TIMESTAMP.
005100     05  CART-CRT-CCYY               PIC 9(04).
005200     05  CART-CRT-MM                 PIC 9(02).
005300     05  CART-CRT-DD                 PIC 9(02).
005400     05  CART-CRT-HH                 PIC 9(02).
005500     05  CART-CRT-MIN                PIC 9(02).
005600     05  CART-CRT-SS                 PIC 9(02).
005700 01  CART-TOUCH-TS-PARTS REDEFINES CART-LAST-TOUCHED-TIMESTAMP.
005800     05  CART-TCH-CCYY               PIC 9(04).
005900     05  CART-TCH-MM                 PIC 9(02).
006000     05  CART-TCH-DD                 PIC 9(02).
006100     05  CART-TCH-HH                 PIC 9(02).
006200     05  CART-TCH-MIN                PIC 9(02).
006300     05  CART-TCH-SS                 PIC 9(02).
006400 01  CART-RECORD-DUMP REDEFINES CART-RECORD.
006500     05  CART-REC-DUMP-BYTES         PIC X(353).
