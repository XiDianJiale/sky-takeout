000100*****************************************************************
000200* DSHREC.CPY                                                    *
000300* DISH MASTER RECORD LAYOUT - QUIKSERVE MENU CATALOG             *
000400* ONE ROW PER MENU ITEM.  FILE IS RELATIVE; DISH-ID IS THE SLOT  *
000500* NUMBER, ASSIGNED FROM THE NEXTID CONTROL RECORD AT INSERT      *
000600* TIME (SEE NEXTID.CPY).  DISH-STATUS CONTROLS WHETHER THE ITEM  *
000700* IS ON SALE - DSHDEL.CBL REFUSES TO DELETE AN ENABLED DISH.     *
000800* MONTHLY SALES-QUANTITY TABLE IS MAINTAINED BY THE NIGHTLY      *
000900* TURNOVER RUN (RPTTURN.CBL) SO MERCHANDISING CAN TRACK AN        *
001000* ITEM'S TREND WITHOUT RE-SUMMARIZING TWELVE MONTHS OF ORDER      *
001100* HISTORY EVERY TIME.                                            *
001200*                                                                *
001300* MAINTENANCE                                                    *
001400*   2013-05-06  RSANTOS   ORIG.                                  *
001500*   2013-09-30  TQUINT    ADDED DISH-DESCRIPTION FOR THE CUSTOMER*
001600*                         FACING MENU PRINTOUT (REQ TK-0168).    *
001700*   2016-04-12  TQUINT    ADDED DISH-RECOMMEND-SW AND DISH-FLAVOR*
001800*                         -REQUIRED-SW FOR THE STOREFRONT MENU   *
001900*                         DISPLAY LOGIC (REQ TK-0261).            *
002000*   2020-10-05  PMCCLUR   ADDED DISH-MONTHLY-SALES-QTY TABLE AND *
002100*                         CREATE/UPDATE AUDIT STAMPS (REQ        *
002200*                         TK-0339).                              *
002300*****************************************************************
002400 01  DISH-RECORD.
002500     05  DISH-ID                     PIC 9(10).
002600     05  DISH-CODE                   PIC X(12).
002700     05  DISH-NAME                   PIC X(32).
002800     05  DISH-CATEGORY-ID            PIC 9(10).
002900     05  DISH-PRICE                  PIC S9(6)V9(2) COMP-3.
003000     05  DISH-COST                   PIC S9(6)V9(2) COMP-3.
003100     05  DISH-UNIT-OF-MEASURE        PIC X(06).
003200     05  DISH-IMAGE                  PIC X(128).
003300     05  DISH-DESCRIPTION            PIC X(128).
003400     05  DISH-STATUS                 PIC 9(01).
003500         88  DISH-DISABLED               VALUE 0.
003600         88  DISH-ENABLED                VALUE 1.
003700     05  DISH-RECOMMEND-SW           PIC 9(01).
003800         88  DISH-IS-RECOMMENDED         VALUE 1.
003900         88  DISH-NOT-RECOMMENDED        VALUE 0.
004000     05  DISH-FLAVOR-REQUIRED-SW     PIC 9(01).
004100         88  DISH-FLAVOR-REQUIRED        VALUE 1.
004200         88  DISH-FLAVOR-NOT-REQUIRED    VALUE 0.
004300     05  DISH-MONTHLY-SALES-QTY     PIC S9(5) COMP-3 OCCURS 12 TIMES.
004400     05  DISH-CREATE-TIMESTAMP.
004500         10  DISH-CREATE-DATE        PIC 9(08).
004600         10  DISH-CREATE-TOD         PIC 9(06).
004700     05  DISH-UPDATE-TIMESTAMP.
004800         10  DISH-UPDATE-DATE        PIC 9(08).
004900         10  DISH-UPDATE-TOD         PIC 9(06).
005000     05  DISH-CREATED-BY             PIC 9(10).
005100     05  DISH-UPDATED-BY             PIC 9(10).
005200     05  FILLER                      PIC X(20).
005300 01  DISH-CREATE-TS-PARTS REDEFINES DISH-CREATE-TIMESTAMP.
005400     05  DISH-CRT-CCYY               PIC 9(04).
005500     05  DISH-CRT-MM                 PIC 9(02).
005600     05  DISH-CRT-DD                 PIC 9(02).
005700     05  DISH-CRT-HH                 PIC 9(02).
005800     05  DISH-CRT-MIN                PIC 9(02).
005900     05  DISH-CRT-SS                 PIC 9(02).
006000 01  DISH-UPDATE-TS-PARTS REDEFINES DISH-UPDATE-TIMESTAMP.
006100     05  DISH-UPD-CCYY               PIC 9(04).
006200     05  DISH-UPD-MM                 PIC 9(02).
006300     05  DISH-UPD-DD                 PIC 9(02).
006400     05  DISH-UPD-HH                 PIC 9(02).
006500     05  DISH-UPD-MIN                PIC 9(02).
006600     05  DISH-UPD-SS                 PIC 9(02).
006700 01  DISH-MONTHLY-SALES-DUMP REDEFINES DISH-MONTHLY-SALES-QTY.
006800     05  DISH-SALES-DUMP-BYTES       PIC X(36).
